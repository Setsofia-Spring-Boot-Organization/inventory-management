000100******************************************************************
000200*        COPY INVPRD1  --  CATALOGO DE PRODUCTOS                *
000300******************************************************************
000400* FECHA       : 04/04/1988                                       *
000500* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000600* APLICACION  : INVENTARIO MULTIBODEGA                           *
000700* PROGRAMA    : INVPRD1, LAYOUT DEL CATALOGO DE PRODUCTOS        *
000800* DESCRIPCION : MAESTRO DE SOLO LECTURA PARA POSTEO Y ALERTAS.   *
000900*             : CLAVE = PRD-ID.                                  *
001000* ARCHIVOS    : PRODCAT                                          *
001100******************************************************************
001200*----------------------------------------------------------------*
001300*  1988-04-05  LXCA  TK-4473  VERSION INICIAL DEL LAYOUT          
001400*----------------------------------------------------------------*
001500 01  REG-PRODCAT.
001600     05  PRD-ID                      PIC 9(06).
001700     05  PRD-SKU                     PIC X(12).
001800     05  PRD-NAME                    PIC X(30).
001900     05  PRD-REORDER-PT              PIC S9(05).
002000     05  PRD-MAX-LEVEL               PIC S9(05).
002100     05  PRD-COST-PRICE              PIC S9(08)V99.
002200     05  PRD-SELL-PRICE              PIC S9(08)V99.
002300     05  PRD-PERISHABLE              PIC X(01).
002400         88  PRD-ES-PERECEDERO             VALUE 'Y'.
002500         88  PRD-NO-PERECEDERO             VALUE 'N'.
002600     05  FILLER                      PIC X(22).
