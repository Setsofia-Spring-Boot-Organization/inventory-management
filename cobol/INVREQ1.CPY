000100******************************************************************
000200*        COPY INVREQ1  --  SOLICITUD DE MOVIMIENTO DE EXISTENCIA*
000300******************************************************************
000400* FECHA       : 04/04/1988                                       *
000500* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000600* APLICACION  : INVENTARIO MULTIBODEGA                           *
000700* PROGRAMA    : INVREQ1, LAYOUT DE SOLICITUDES DE MOVIMIENTO     *
000800* DESCRIPCION : UN REGISTRO POR OPERACION SOLICITADA:            *
000900*             : RECEIVE/SELL/ADJUST/TRANSFER/RESERVE/RELEASE/    *
001000*             : EXPIRE-BATCH/DAMAGE-BATCH. EL ORDEN DE ENTRADA   *
001100*             : ES EL ORDEN DE PROCESO.                          *
001200* ARCHIVOS    : EXISOLI                                          *
001300******************************************************************
001400*----------------------------------------------------------------*
001500*  1988-04-05  LXCA  TK-4474  VERSION INICIAL DEL LAYOUT          
001600*----------------------------------------------------------------*
001700 01  REG-EXISOLI.
001800     05  REQ-TIPO-MOVIMIENTO         PIC X(12).
001900         88  REQ-ES-RECIBO                 VALUE 'RECEIVE'.
002000         88  REQ-ES-VENTA                  VALUE 'SELL'.
002100         88  REQ-ES-AJUSTE                 VALUE 'ADJUST'.
002200         88  REQ-ES-TRASLADO               VALUE 'TRANSFER'.
002300         88  REQ-ES-RESERVA                VALUE 'RESERVE'.
002400         88  REQ-ES-LIBERACION             VALUE 'RELEASE'.
002500         88  REQ-ES-BAJA-VENCIDO           VALUE 'EXPIRE-BATCH'.
002600         88  REQ-ES-BAJA-DANADO            VALUE 'DAMAGE-BATCH'.
002700     05  REQ-PRODUCT-ID              PIC 9(06).
002800     05  REQ-WAREHOUSE-ID            PIC 9(04).
002900     05  REQ-DEST-WAREHOUSE-ID       PIC 9(04).
003000     05  REQ-STOCK-ID                PIC 9(06).
003100     05  REQ-BATCH-NO                PIC X(10).
003200     05  REQ-QTY                     PIC S9(07).
003300     05  REQ-UNIT-COST               PIC S9(06)V9(04).
003400     05  REQ-EXPIRY-DATE             PIC 9(08).
003500     05  REQ-REFERENCE               PIC X(10).
003600     05  REQ-PERFORMED-BY            PIC X(10).
003700     05  FILLER                      PIC X(05).
