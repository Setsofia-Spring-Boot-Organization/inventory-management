000100******************************************************************
000200*        COPY INVALR1  --  MAESTRO DE ALERTAS DE INVENTARIO     *
000300******************************************************************
000400* FECHA       : 04/04/1988                                       *
000500* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000600* APLICACION  : INVENTARIO MULTIBODEGA                           *
000700* PROGRAMA    : INVALR1, LAYOUT DEL MAESTRO DE ALERTAS           *
000800* DESCRIPCION : UNA ALERTA ABIERTA POR PRODUCTO+TIENDA+TIPO.     *
000900*             : ACTUALIZADA EN SITIO CUANDO YA EXISTE (R3.5).    *
001000* ARCHIVOS    : INVALER                                          *
001100******************************************************************
001200*----------------------------------------------------------------*
001300*  1988-04-06  LXCA  TK-4501  VERSION INICIAL DEL LAYOUT          
001400*----------------------------------------------------------------*
001500 01  REG-INVALER.
001600     05  ALR-TYPE                    PIC X(15).
001700     05  ALR-SEVERITY                PIC X(08).
001800     05  ALR-STATUS                  PIC X(12).
001900     05  ALR-PRODUCT-ID              PIC 9(06).
002000     05  ALR-STORE-ID                PIC 9(04).
002100     05  ALR-TITLE                   PIC X(30).
002200     05  ALR-MESSAGE                 PIC X(100).
002300     05  FILLER                      PIC X(05).
