000100******************************************************************
000200*        COPY INVITM1  --  MAESTRO DE ARTICULOS DE INVENTARIO   *
000300******************************************************************
000400* FECHA       : 04/04/1988                                       *
000500* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000600* APLICACION  : INVENTARIO MULTIBODEGA                           *
000700* PROGRAMA    : INVITM1, LAYOUT DEL MAESTRO DE ARTICULOS         *
000800* DESCRIPCION : REGISTRO DE 120 POSICIONES, UN REGISTRO POR      *
000900*             : ARTICULO DEL CATALOGO. CLAVE = ITEM-ID.          *
001000* ARCHIVOS    : ARTMAES                                          *
001100******************************************************************
001200*----------------------------------------------------------------*
001300*  1988-04-04  LXCA  TK-4471  VERSION INICIAL DEL LAYOUT          
001400*  1993-11-30  LXCA  TK-4530  SE AGREGA ITEM-STATUS DE CLASIFICA- 
001500*                             CION (IN-STOCK/LOW-STOCK/OUT).      
001600*----------------------------------------------------------------*
001700 01  REG-ARTMAES.
001800     05  ITEM-ID                     PIC 9(06).
001900     05  ITEM-NAME                   PIC X(30).
002000     05  ITEM-CATEGORY               PIC X(15).
002100     05  ITEM-QUANTITY               PIC S9(07).
002200     05  ITEM-PRICE                  PIC S9(08)V99.
002300     05  ITEM-SUPPLIER               PIC X(20).
002400     05  ITEM-MIN-LEVEL              PIC S9(05).
002500     05  ITEM-MAX-LEVEL              PIC S9(05).
002600     05  ITEM-STATUS                 PIC X(12).
002700     05  FILLER                      PIC X(15).
