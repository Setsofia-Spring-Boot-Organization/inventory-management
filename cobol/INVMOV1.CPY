000100******************************************************************
000200*        COPY INVMOV1  --  BITACORA DE MOVIMIENTOS DE EXISTENCIA*
000300******************************************************************
000400* FECHA       : 04/04/1988                                       *
000500* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000600* APLICACION  : INVENTARIO MULTIBODEGA                           *
000700* PROGRAMA    : INVMOV1, LAYOUT DE BITACORA DE MOVIMIENTOS       *
000800* DESCRIPCION : ARCHIVO DE SOLO ESCRITURA (APPEND). UN REGISTRO  *
000900*             : POR CADA REGISTRO DE EXISTENCIA AFECTADO.        *
001000* ARCHIVOS    : EXIMOVS                                          *
001100******************************************************************
001200*----------------------------------------------------------------*
001300*  1988-04-05  LXCA  TK-4472  VERSION INICIAL DEL LAYOUT          
001400*----------------------------------------------------------------*
001500 01  REG-EXIMOVS.
001600     05  MOV-PRODUCT-ID              PIC 9(06).
001700     05  MOV-WAREHOUSE-ID            PIC 9(04).
001800     05  MOV-TYPE                    PIC X(12).
001900     05  MOV-QTY                     PIC S9(07).
002000     05  MOV-PREV-QTY                PIC S9(07).
002100     05  MOV-NEW-QTY                 PIC S9(07).
002200     05  MOV-UNIT-COST               PIC S9(06)V9(04).
002300     05  MOV-REFERENCE               PIC X(20).
002400     05  MOV-BATCH-NO                PIC X(10).
002500     05  MOV-PERFORMED-BY            PIC X(15).
002600     05  FILLER                      PIC X(08).
