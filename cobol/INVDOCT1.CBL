000100******************************************************************
000200* FECHA       : 07/04/1988                                       *
000300* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000400* APLICACION  : INVENTARIO MULTIBODEGA                           *
000500* PROGRAMA    : INVDOCT1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TOTALIZADOR DE DOCUMENTOS. LEE EL ARCHIVO DE     *
000800*             : ORDENES DE COMPRA (ENCABEZADO + RENGLONES) Y EL  *
000900*             : DE TRANSACCIONES DE VENTA (ENCABEZADO + RENGLO-  *
001000*             : NES), CADA UNO CON RUPTURA DE CONTROL POR NUMERO *
001100*             : DE DOCUMENTO, Y CALCULA LOS TOTALES DERIVADOS DE *
001200*             : CADA RENGLON Y DE CADA DOCUMENTO.                *
001300* ARCHIVOS    : INVPOEN=C, INVTXEN=C, INVDOCR=A, INVDREC=A       *
001400* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600******************************************************************
001700*----------------------------------------------------------------*
001800*  H I S T O R I A L   D E   C A M B I O S                       *
001900*----------------------------------------------------------------*
002000*  1988-04-07  LXCA  TK-4516  VERSION INICIAL. TOTALIZACION DE    TK-4516 
002100*                             ORDENES DE COMPRA CON RUPTURA POR   
002200*                             PO-NUMBER.                          
002300*  1989-11-09  LXCA  TK-4534  SE AGREGA LA TOTALIZACION DE        TK-4534 
002400*                             TRANSACCIONES DE VENTA CON RUPTURA  
002500*                             POR TXN-NUMBER.                     
002600*  1993-06-21  EDRD  TK-4601  SE AGREGA LA VALIDACION DE ORDEN    TK-4601 
002700*                             SIN RENGLONES (RECHAZO).            
002800*  1996-03-08  LXCA  TK-4682  SE AGREGA LA VALIDACION DE NUMERO   TK-4682 
002900*                             DE TRANSACCION DUPLICADO (TABLA EN  
003000*                             MEMORIA, MISMA TECNICA DE INVSTAT1).
003100*  1998-12-14  EDRD  TK-4748  AJUSTE MILENIO (Y2K): SIN CODIGO A  TK-4748 
003200*                             CAMBIAR, EL PROGRAMA NO USA FECHAS  
003300*                             DEL SISTEMA.                        
003310*  2001-02-08  LXCA  TK-4783  EL RECHAZO POR ORDEN SIN RENGLONES  TK-4783
003320*                             O TRANSACCION DUPLICADA AHORA
003330*                             INCLUYE EL NUMERO DE DOCUMENTO EN
003340*                             INVDREC PARA SU LOCALIZACION EN
003350*                             AUDITORIA.
003400*----------------------------------------------------------------*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    INVDOCT1.
003700 AUTHOR.        LUCIA XIMENA CASTELLANOS.
003800 INSTALLATION.  INVENTARIO MULTIBODEGA.
003900 DATE-WRITTEN.  07/04/1988.
004000 DATE-COMPILED. 07/04/1988.
004100 SECURITY.      USO INTERNO - DEPARTAMENTO DE INVENTARIOS.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON  STATUS IS INV-MODO-DIAGNOSTICO
004700            OFF STATUS IS INV-MODO-NORMAL.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT INVPOEN  ASSIGN TO INVPOEN
005100            ORGANIZATION IS SEQUENTIAL
005200            ACCESS MODE  IS SEQUENTIAL
005300            FILE STATUS  IS FS-INVPOEN
005400                             FSE-INVPOEN.
005500
005600     SELECT INVTXEN  ASSIGN TO INVTXEN
005700            ORGANIZATION IS SEQUENTIAL
005800            ACCESS MODE  IS SEQUENTIAL
005900            FILE STATUS  IS FS-INVTXEN
006000                             FSE-INVTXEN.
006100
006200     SELECT INVDOCR  ASSIGN TO INVDOCR
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            ACCESS MODE  IS SEQUENTIAL
006500            FILE STATUS  IS FS-INVDOCR
006600                             FSE-INVDOCR.
006700
006800     SELECT INVDREC  ASSIGN TO INVDREC
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            ACCESS MODE  IS SEQUENTIAL
007100            FILE STATUS  IS FS-INVDREC
007200                             FSE-INVDREC.
007300 DATA DIVISION.
007400 FILE SECTION.
007500*   ORDENES DE COMPRA, ENCABEZADO Y RENGLONES (ENTRADA)
007600 FD  INVPOEN.
007700     COPY INVPOH1.
007800     COPY INVPOL1.
007900*   TRANSACCIONES DE VENTA, ENCABEZADO Y RENGLONES (ENTRADA)
008000 FD  INVTXEN.
008100     COPY INVTXH1.
008200     COPY INVTXL1.
008300*   REPORTE DE TOTALES DE DOCUMENTOS (SALIDA)
008400 FD  INVDOCR.
008500 01  REG-INVDOCR                 PIC X(132).
008600*   RECHAZOS (SALIDA)
008700 FD  INVDREC.
008800 01  REG-INVDREC                 PIC X(132).
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009200******************************************************************
009300 01  WKS-FS-STATUS.
009400     02  FS-INVPOEN              PIC 9(02) VALUE ZEROES.
009500     02  FSE-INVPOEN.
009600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009900     02  FS-INVTXEN              PIC 9(02) VALUE ZEROES.
010000     02  FSE-INVTXEN.
010100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010400     02  FS-INVDOCR              PIC 9(02) VALUE ZEROES.
010500     02  FSE-INVDOCR.
010600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010900     02  FS-INVDREC              PIC 9(02) VALUE ZEROES.
011000     02  FSE-INVDREC.
011100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011400     02  PROGRAMA                PIC X(08) VALUE SPACES.
011500     02  ARCHIVO                 PIC X(08) VALUE SPACES.
011600     02  ACCION                  PIC X(10) VALUE SPACES.
011700     02  LLAVE                   PIC X(32) VALUE SPACES.
011800     02  WKS-FS-ACTUAL           PIC 9(02) VALUE ZEROES.
011900     02  FSE-GENERICO.
012000         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012200         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012300******************************************************************
012400*                 B A N D E R A S   D E   F I N                  *
012500******************************************************************
012600 01  WKS-FLAGS.
012700     02  WKS-FIN-INVPOEN         PIC 9(01) VALUE ZEROES.
012800         88  FIN-INVPOEN                   VALUE 1.
012900     02  WKS-FIN-INVTXEN         PIC 9(01) VALUE ZEROES.
013000         88  FIN-INVTXEN                   VALUE 1.
013100     02  WKS-ORDEN-ABIERTA       PIC 9(01) VALUE ZEROES.
013200     02  WKS-TXN-ABIERTA         PIC 9(01) VALUE ZEROES.
013300     02  WKS-PO-VALIDA           PIC 9(01) VALUE ZEROES.
013400     02  WKS-TXN-VALIDA          PIC 9(01) VALUE ZEROES.
013500     02  WKS-TXN-DUPLICADA       PIC 9(01) VALUE ZEROES.
013600******************************************************************
013700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013800******************************************************************
013900 77  WKS-TXN-MAX                 PIC 9(4) COMP VALUE 500.
014000 01  WKS-CONTADORES.
014100     02  WKS-TOTAL-ORDENES       PIC 9(05) COMP VALUE ZEROES.
014200     02  WKS-TOTAL-TXN           PIC 9(05) COMP VALUE ZEROES.
014300     02  WKS-TOTAL-RECHAZOS      PIC 9(05) COMP VALUE ZEROES.
014400     02  WKS-REG-TXN-VISTOS      PIC 9(05) COMP VALUE ZEROES.
014500     02  IX-TXN                  PIC 9(05) COMP VALUE ZEROES.
014600******************************************************************
014700*          A C U M U L A D O R E S   D E   O R D E N   D E       *
014800*          C O M P R A   E N   P R O C E S O                     *
014900******************************************************************
015000 01  WKS-ORDEN-EN-PROCESO.
015100     02  WKS-PO-NUMERO           PIC X(20) VALUE SPACES.
015200     02  WKS-PO-SUPPLIER         PIC 9(06) VALUE ZEROES.
015300     02  WKS-PO-STORE            PIC 9(04) VALUE ZEROES.
015400     02  WKS-PO-STATUS           PIC X(18) VALUE SPACES.
015500     02  WKS-PO-TAX              PIC S9(09)V99 VALUE ZEROES.
015600     02  WKS-PO-DESCUENTO        PIC S9(09)V99 VALUE ZEROES.
015700     02  WKS-PO-SUBTOTAL         PIC S9(09)V99 VALUE ZEROES.
015800     02  WKS-PO-TOTAL            PIC S9(09)V99 VALUE ZEROES.
015900     02  WKS-PO-LINEAS           PIC 9(03) COMP VALUE ZEROES.
016000******************************************************************
016100*          A C U M U L A D O R E S   D E   T R A N S A C C I O N *
016200*          E N   P R O C E S O                                   *
016300******************************************************************
016400 01  WKS-TXN-EN-PROCESO.
016500     02  WKS-TXN-NUMERO          PIC X(20) VALUE SPACES.
016600     02  WKS-TXN-STORE           PIC 9(04) VALUE ZEROES.
016700     02  WKS-TXN-TIPO            PIC X(08) VALUE SPACES.
016800     02  WKS-TXN-TAX             PIC S9(09)V99 VALUE ZEROES.
016900     02  WKS-TXN-DESCUENTO       PIC S9(09)V99 VALUE ZEROES.
017000     02  WKS-TXN-PAGADO          PIC S9(09)V99 VALUE ZEROES.
017100     02  WKS-TXN-SUBTOTAL        PIC S9(09)V99 VALUE ZEROES.
017200     02  WKS-TXN-TOTAL           PIC S9(09)V99 VALUE ZEROES.
017300     02  WKS-TXN-CAMBIO          PIC S9(09)V99 VALUE ZEROES.
017400     02  WKS-TXN-LINEAS          PIC 9(03) COMP VALUE ZEROES.
017500******************************************************************
017600*          V A R I A B L E S   D E   R E N G L O N                
017700******************************************************************
017800 01  WKS-RENGLON-CALCULADO.
017900     02  WKS-LINEA-TOTAL         PIC S9(09)V99 VALUE ZEROES.
018000     02  WKS-LINEA-REMANENTE     PIC S9(05)    VALUE ZEROES.
018100 01  WKS-RECHAZO-RAZON           PIC X(40) VALUE SPACES.
018150 01  WKS-RECHAZO-DOCUMENTO       PIC X(20) VALUE SPACES.
018200******************************************************************
018300*   TABLA EN MEMORIA DE NUMEROS DE TRANSACCION YA PROCESADOS      
018400*   (R5.7 UNICIDAD, MISMA TECNICA QUE 600-VALIDA-NOMBRE-UNICO     
018500*   DE INVSTAT1.CBL)                                              
018600******************************************************************
018700 01  TABLA-TXN-VISTOS.
018800     02  TABLA-TXN-REG OCCURS 500 TIMES INDEXED BY IX-TXN-TBL
018900                       PIC X(20).
019000******************************************************************
019100*         L I N E A   D E   R E P O R T E   ( 1 3 2 )            *
019200******************************************************************
019300 01  WKS-LINEA-REPORTE           PIC X(132) VALUE SPACES.
019400 01  WKS-LIN-ENCABEZADO-DOC REDEFINES WKS-LINEA-REPORTE.
019500     02  LEH-TIPO-DOC            PIC X(20).
019600     02  LEH-NUMERO              PIC X(20).
019700     02  FILLER                  PIC X(02) VALUE SPACES.
019800     02  LEH-LIT-EST             PIC X(09) VALUE 'STATUS: '.
019900     02  LEH-ESTADO              PIC X(18).
020000     02  FILLER                  PIC X(63) VALUE SPACES.
020100 01  WKS-LIN-DETALLE-DOC REDEFINES WKS-LINEA-REPORTE.
020200     02  LDD-LIT-LINEA           PIC X(06) VALUE 'LINE '.
020300     02  LDD-LINEA-NO            PIC ZZ9.
020400     02  FILLER                  PIC X(02) VALUE SPACES.
020500     02  LDD-LIT-PROD            PIC X(09) VALUE 'PRODUCT: '.
020600     02  LDD-PRODUCTO            PIC 9(06).
020700     02  FILLER                  PIC X(02) VALUE SPACES.
020800     02  LDD-LIT-QTY             PIC X(05) VALUE 'QTY: '.
020900     02  LDD-CANTIDAD            PIC ZZZZ9.
021000     02  FILLER                  PIC X(02) VALUE SPACES.
021100     02  LDD-LIT-TOT             PIC X(13) VALUE 'LINE TOTAL: '.
021200     02  LDD-TOTAL-LINEA         PIC Z,ZZZ,ZZ9.99.
021300     02  FILLER                  PIC X(02) VALUE SPACES.
021400     02  LDD-LIT-REM             PIC X(11) VALUE SPACES.
021500     02  LDD-REMANENTE           PIC ZZZZ9.
021600     02  FILLER                  PIC X(25) VALUE SPACES.
021700 01  WKS-LIN-TOTALES-DOC REDEFINES WKS-LINEA-REPORTE.
021800     02  LTD-ETIQUETA            PIC X(25).
021900     02  LTD-VALOR               PIC Z,ZZZ,ZZ9.99.
022000     02  FILLER                  PIC X(96) VALUE SPACES.
022100******************************************************************
022200 PROCEDURE DIVISION.
022300******************************************************************
022400*               S E C C I O N    P R I N C I P A L               *
022500******************************************************************
022600 000-MAIN SECTION.
022700     PERFORM 100-INICIO THRU 100-INICIO-E
022800     PERFORM 200-PROCESA-ORDENES-COMPRA THRU
022900             200-PROCESA-ORDENES-COMPRA-E
023000     PERFORM 400-PROCESA-TRANSACCIONES THRU
023100             400-PROCESA-TRANSACCIONES-E
023200     PERFORM 900-CIERRE THRU 900-CIERRE-E
023300     STOP RUN.
023400 000-MAIN-E. EXIT.
023500
023600 100-INICIO SECTION.
023700     MOVE 'INVDOCT1' TO PROGRAMA
023800     OPEN INPUT  INVPOEN INVTXEN
023900          OUTPUT INVDOCR INVDREC
024000     MOVE FS-INVPOEN TO WKS-FS-ACTUAL
024100     MOVE 'INVPOEN'  TO ARCHIVO
024200     MOVE 'OPEN'     TO ACCION
024300     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
024400     MOVE FS-INVTXEN TO WKS-FS-ACTUAL
024500     MOVE 'INVTXEN'  TO ARCHIVO
024600     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
024700     MOVE FS-INVDOCR TO WKS-FS-ACTUAL
024800     MOVE 'INVDOCR'  TO ARCHIVO
024900     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
025000     MOVE FS-INVDREC TO WKS-FS-ACTUAL
025100     MOVE 'INVDREC'  TO ARCHIVO
025200     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
025300     READ INVPOEN AT END MOVE 1 TO WKS-FIN-INVPOEN END-READ
025400     READ INVTXEN AT END MOVE 1 TO WKS-FIN-INVTXEN END-READ.
025500 100-INICIO-E. EXIT.
025600
025700******************************************************************
025800*     R5.1 - R5.4   O R D E N E S   D E   C O M P R A            *
025900******************************************************************
026000 200-PROCESA-ORDENES-COMPRA SECTION.
026100     PERFORM 210-PROCESA-UN-REGISTRO-OC THRU
026200             210-PROCESA-UN-REGISTRO-OC-E
026300             UNTIL FIN-INVPOEN
026400     PERFORM 240-CIERRA-ORDEN-ANTERIOR THRU
026500             240-CIERRA-ORDEN-ANTERIOR-E.
026600 200-PROCESA-ORDENES-COMPRA-E. EXIT.
026700
026800 210-PROCESA-UN-REGISTRO-OC SECTION.
026900     IF PO-ES-ENCABEZADO
027000        PERFORM 240-CIERRA-ORDEN-ANTERIOR THRU
027100                240-CIERRA-ORDEN-ANTERIOR-E
027200        PERFORM 215-INICIA-ORDEN THRU 215-INICIA-ORDEN-E
027300     ELSE
027400        PERFORM 230-CALCULA-LINEA-OC THRU 230-CALCULA-LINEA-OC-E
027500     END-IF
027600     READ INVPOEN AT END MOVE 1 TO WKS-FIN-INVPOEN END-READ.
027700 210-PROCESA-UN-REGISTRO-OC-E. EXIT.
027800
027900 215-INICIA-ORDEN SECTION.
028000     ADD 1 TO WKS-TOTAL-ORDENES
028100     MOVE PO-NUMBER        TO WKS-PO-NUMERO
028200     MOVE PO-SUPPLIER-ID   TO WKS-PO-SUPPLIER
028300     MOVE PO-STORE-ID      TO WKS-PO-STORE
028400     MOVE PO-STATUS        TO WKS-PO-STATUS
028500     MOVE PO-TAX-AMT       TO WKS-PO-TAX
028600     MOVE PO-DISCOUNT-AMT  TO WKS-PO-DESCUENTO
028700     MOVE ZEROES           TO WKS-PO-SUBTOTAL
028800     MOVE ZEROES           TO WKS-PO-LINEAS
028900     MOVE 1                TO WKS-ORDEN-ABIERTA
029000     MOVE SPACES TO WKS-LIN-ENCABEZADO-DOC
029100     MOVE 'PURCHASE ORDER: '   TO LEH-TIPO-DOC
029200     MOVE WKS-PO-NUMERO        TO LEH-NUMERO
029300     MOVE 'STATUS: '           TO LEH-LIT-EST
029400     MOVE WKS-PO-STATUS        TO LEH-ESTADO
029500     MOVE WKS-LIN-ENCABEZADO-DOC TO REG-INVDOCR
029600     PERFORM 950-ESCRIBE-DOCR THRU 950-ESCRIBE-DOCR-E.
029700 215-INICIA-ORDEN-E. EXIT.
029800
029900******************************************************************
030000*  R5.1 / R5.2   L I N E A   D E   O R D E N   D E   C O M P R A *
030100******************************************************************
030200 230-CALCULA-LINEA-OC SECTION.
030300     ADD 1 TO WKS-PO-LINEAS
030400     COMPUTE WKS-LINEA-TOTAL =
030500             POL-UNIT-PRICE * POL-QTY - POL-DISCOUNT-AMT
030600     COMPUTE WKS-LINEA-REMANENTE = POL-QTY - POL-RECEIVED-QTY
030700     COMPUTE WKS-PO-SUBTOTAL =
030800             WKS-PO-SUBTOTAL + (POL-UNIT-PRICE * POL-QTY)
030900     MOVE SPACES TO WKS-LIN-DETALLE-DOC
031000     MOVE 'LINE '          TO LDD-LIT-LINEA
031100     MOVE POL-LINE-NO      TO LDD-LINEA-NO
031200     MOVE 'PRODUCT: '      TO LDD-LIT-PROD
031300     MOVE POL-PRODUCT-ID   TO LDD-PRODUCTO
031400     MOVE 'QTY: '          TO LDD-LIT-QTY
031500     MOVE POL-QTY          TO LDD-CANTIDAD
031600     MOVE 'LINE TOTAL: '   TO LDD-LIT-TOT
031700     MOVE WKS-LINEA-TOTAL  TO LDD-TOTAL-LINEA
031800     MOVE 'REMAIN: '       TO LDD-LIT-REM
031900     MOVE WKS-LINEA-REMANENTE TO LDD-REMANENTE
032000     MOVE WKS-LIN-DETALLE-DOC TO REG-INVDOCR
032100     PERFORM 950-ESCRIBE-DOCR THRU 950-ESCRIBE-DOCR-E.
032200 230-CALCULA-LINEA-OC-E. EXIT.
032300
032400******************************************************************
032500*  R5.3 / R5.4   T O T A L E S   Y   V A L I D A C I O N          
032600******************************************************************
032700 240-CIERRA-ORDEN-ANTERIOR SECTION.
032800     IF WKS-ORDEN-ABIERTA = 1
032900        COMPUTE WKS-PO-TOTAL =
033000                WKS-PO-SUBTOTAL + WKS-PO-TAX - WKS-PO-DESCUENTO
033100        PERFORM 250-VALIDA-ORDEN-COMPRA THRU
033200                250-VALIDA-ORDEN-COMPRA-E
033300        IF WKS-PO-VALIDA = 1
033400           PERFORM 700-IMPRIME-TOTALES-OC THRU
033500                   700-IMPRIME-TOTALES-OC-E
033600        ELSE
033700           PERFORM 900-ESCRIBE-RECHAZO THRU 900-ESCRIBE-RECHAZO-E
033800        END-IF
033900        MOVE 0 TO WKS-ORDEN-ABIERTA
034000     END-IF.
034100 240-CIERRA-ORDEN-ANTERIOR-E. EXIT.
034200
034300 250-VALIDA-ORDEN-COMPRA SECTION.
034400     MOVE 1 TO WKS-PO-VALIDA
034500     IF WKS-PO-LINEAS = 0
034600        MOVE 0 TO WKS-PO-VALIDA
034650        MOVE WKS-PO-NUMERO TO WKS-RECHAZO-DOCUMENTO
034700        MOVE 'PURCHASE ORDER HAS NO LINES' TO WKS-RECHAZO-RAZON
034800     END-IF.
034900 250-VALIDA-ORDEN-COMPRA-E. EXIT.
035000
035100 700-IMPRIME-TOTALES-OC SECTION.
035200     MOVE SPACES TO WKS-LIN-TOTALES-DOC
035300     MOVE 'SUBTOTAL:                ' TO LTD-ETIQUETA
035400     MOVE WKS-PO-SUBTOTAL              TO LTD-VALOR
035500     MOVE WKS-LIN-TOTALES-DOC TO REG-INVDOCR
035600     PERFORM 950-ESCRIBE-DOCR THRU 950-ESCRIBE-DOCR-E
035700     MOVE SPACES TO WKS-LIN-TOTALES-DOC
035800     MOVE 'TAX AMOUNT:              ' TO LTD-ETIQUETA
035900     MOVE WKS-PO-TAX                   TO LTD-VALOR
036000     MOVE WKS-LIN-TOTALES-DOC TO REG-INVDOCR
036100     PERFORM 950-ESCRIBE-DOCR THRU 950-ESCRIBE-DOCR-E
036200     MOVE SPACES TO WKS-LIN-TOTALES-DOC
036300     MOVE 'DISCOUNT AMOUNT:         ' TO LTD-ETIQUETA
036400     MOVE WKS-PO-DESCUENTO             TO LTD-VALOR
036500     MOVE WKS-LIN-TOTALES-DOC TO REG-INVDOCR
036600     PERFORM 950-ESCRIBE-DOCR THRU 950-ESCRIBE-DOCR-E
036700     MOVE SPACES TO WKS-LIN-TOTALES-DOC
036800     MOVE 'TOTAL AMOUNT:            ' TO LTD-ETIQUETA
036900     MOVE WKS-PO-TOTAL                 TO LTD-VALOR
037000     MOVE WKS-LIN-TOTALES-DOC TO REG-INVDOCR
037100     PERFORM 950-ESCRIBE-DOCR THRU 950-ESCRIBE-DOCR-E.
037200 700-IMPRIME-TOTALES-OC-E. EXIT.
037300
037400******************************************************************
037500*     R5.5 - R5.7   T R A N S A C C I O N E S   D E   V E N T A  *
037600******************************************************************
037700 400-PROCESA-TRANSACCIONES SECTION.
037800     PERFORM 410-PROCESA-UN-REGISTRO-TXN THRU
037900             410-PROCESA-UN-REGISTRO-TXN-E
038000             UNTIL FIN-INVTXEN
038100     PERFORM 440-CIERRA-TXN-ANTERIOR THRU
038200             440-CIERRA-TXN-ANTERIOR-E.
038300 400-PROCESA-TRANSACCIONES-E. EXIT.
038400
038500 410-PROCESA-UN-REGISTRO-TXN SECTION.
038600     IF TXN-ES-ENCABEZADO
038700        PERFORM 440-CIERRA-TXN-ANTERIOR THRU
038800                440-CIERRA-TXN-ANTERIOR-E
038900        PERFORM 415-INICIA-TXN THRU 415-INICIA-TXN-E
039000     ELSE
039100        PERFORM 430-CALCULA-LINEA-TXN THRU 430-CALCULA-LINEA-TXN-E
039200     END-IF
039300     READ INVTXEN AT END MOVE 1 TO WKS-FIN-INVTXEN END-READ.
039400 410-PROCESA-UN-REGISTRO-TXN-E. EXIT.
039500
039600 415-INICIA-TXN SECTION.
039700     ADD 1 TO WKS-TOTAL-TXN
039800     MOVE TXN-NUMBER      TO WKS-TXN-NUMERO
039900     MOVE TXN-STORE-ID    TO WKS-TXN-STORE
040000     MOVE TXN-TYPE        TO WKS-TXN-TIPO
040100     MOVE TXN-TAX-AMT     TO WKS-TXN-TAX
040200     MOVE TXN-DISCOUNT-AMT TO WKS-TXN-DESCUENTO
040300     MOVE TXN-PAID-AMT    TO WKS-TXN-PAGADO
040400     MOVE ZEROES          TO WKS-TXN-SUBTOTAL
040500     MOVE ZEROES          TO WKS-TXN-LINEAS
040600     MOVE 1               TO WKS-TXN-ABIERTA
040700     PERFORM 450-VALIDA-NUMERO-UNICO
040750         THRU 450-VALIDA-NUMERO-UNICO-E
040800     MOVE SPACES TO WKS-LIN-ENCABEZADO-DOC
040900     MOVE 'SALES TRANSACTION: '  TO LEH-TIPO-DOC
041000     MOVE WKS-TXN-NUMERO         TO LEH-NUMERO
041100     MOVE 'TYPE:    '            TO LEH-LIT-EST
041200     MOVE WKS-TXN-TIPO           TO LEH-ESTADO
041300     MOVE WKS-LIN-ENCABEZADO-DOC TO REG-INVDOCR
041400     PERFORM 950-ESCRIBE-DOCR THRU 950-ESCRIBE-DOCR-E.
041500 415-INICIA-TXN-E. EXIT.
041600
041700******************************************************************
041800*  R5.7   U N I C I D A D   D E L   N U M E R O   D E   T X N    *
041900******************************************************************
042000 450-VALIDA-NUMERO-UNICO SECTION.
042100     MOVE 0 TO WKS-TXN-DUPLICADA
042200     PERFORM 451-COMPARA-TXN-VISTA THRU 451-COMPARA-TXN-VISTA-E
042300             VARYING IX-TXN-TBL FROM 1 BY 1
042400             UNTIL IX-TXN-TBL > WKS-REG-TXN-VISTOS
042500                OR WKS-TXN-DUPLICADA = 1
042600     IF WKS-TXN-DUPLICADA = 0
042700        IF WKS-REG-TXN-VISTOS < WKS-TXN-MAX
042800           ADD 1 TO WKS-REG-TXN-VISTOS
042900           SET IX-TXN-TBL TO WKS-REG-TXN-VISTOS
043000           MOVE WKS-TXN-NUMERO TO TABLA-TXN-REG (IX-TXN-TBL)
043100        END-IF
043200     END-IF.
043300 450-VALIDA-NUMERO-UNICO-E. EXIT.
043400
043500 451-COMPARA-TXN-VISTA SECTION.
043600     IF TABLA-TXN-REG (IX-TXN-TBL) = WKS-TXN-NUMERO
043700        MOVE 1 TO WKS-TXN-DUPLICADA
043800     END-IF.
043900 451-COMPARA-TXN-VISTA-E. EXIT.
044000
044100******************************************************************
044200*  R5.5   L I N E A   D E   T R A N S A C C I O N                *
044300******************************************************************
044400 430-CALCULA-LINEA-TXN SECTION.
044500     ADD 1 TO WKS-TXN-LINEAS
044600     COMPUTE WKS-LINEA-TOTAL =
044700             TXL-UNIT-PRICE * TXL-QTY - TXL-DISCOUNT-AMT +
044800             TXL-TAX-AMT
044900     COMPUTE WKS-TXN-SUBTOTAL =
045000             WKS-TXN-SUBTOTAL + (TXL-UNIT-PRICE * TXL-QTY)
045100     MOVE SPACES TO WKS-LIN-DETALLE-DOC
045200     MOVE 'LINE '          TO LDD-LIT-LINEA
045300     MOVE TXL-LINE-NO      TO LDD-LINEA-NO
045400     MOVE 'PRODUCT: '      TO LDD-LIT-PROD
045500     MOVE TXL-PRODUCT-ID   TO LDD-PRODUCTO
045600     MOVE 'QTY: '          TO LDD-LIT-QTY
045700     MOVE TXL-QTY          TO LDD-CANTIDAD
045800     MOVE 'LINE TOTAL: '   TO LDD-LIT-TOT
045900     MOVE WKS-LINEA-TOTAL  TO LDD-TOTAL-LINEA
046000     MOVE WKS-LIN-DETALLE-DOC TO REG-INVDOCR
046100     PERFORM 950-ESCRIBE-DOCR THRU 950-ESCRIBE-DOCR-E.
046200 430-CALCULA-LINEA-TXN-E. EXIT.
046300
046400******************************************************************
046500*  R5.6   T O T A L E S   D E   T R A N S A C C I O N             
046600******************************************************************
046700 440-CIERRA-TXN-ANTERIOR SECTION.
046800     IF WKS-TXN-ABIERTA = 1
046900        COMPUTE WKS-TXN-TOTAL =
047000                WKS-TXN-SUBTOTAL + WKS-TXN-TAX - WKS-TXN-DESCUENTO
047100        COMPUTE WKS-TXN-CAMBIO = WKS-TXN-PAGADO - WKS-TXN-TOTAL
047200        IF WKS-TXN-CAMBIO < 0
047300           MOVE 0 TO WKS-TXN-CAMBIO
047400        END-IF
047500        IF WKS-TXN-DUPLICADA = 1
047550           MOVE WKS-TXN-NUMERO TO WKS-RECHAZO-DOCUMENTO
047600           MOVE 'DUPLICATE TRANSACTION NUMBER'
047650              TO WKS-RECHAZO-RAZON
047700           PERFORM 900-ESCRIBE-RECHAZO THRU 900-ESCRIBE-RECHAZO-E
047800        ELSE
047900           PERFORM 750-IMPRIME-TOTALES-TXN THRU
048000                   750-IMPRIME-TOTALES-TXN-E
048100        END-IF
048200        MOVE 0 TO WKS-TXN-ABIERTA
048300     END-IF.
048400 440-CIERRA-TXN-ANTERIOR-E. EXIT.
048500
048600 750-IMPRIME-TOTALES-TXN SECTION.
048700     MOVE SPACES TO WKS-LIN-TOTALES-DOC
048800     MOVE 'SUBTOTAL:                ' TO LTD-ETIQUETA
048900     MOVE WKS-TXN-SUBTOTAL             TO LTD-VALOR
049000     MOVE WKS-LIN-TOTALES-DOC TO REG-INVDOCR
049100     PERFORM 950-ESCRIBE-DOCR THRU 950-ESCRIBE-DOCR-E
049200     MOVE SPACES TO WKS-LIN-TOTALES-DOC
049300     MOVE 'TOTAL AMOUNT:            ' TO LTD-ETIQUETA
049400     MOVE WKS-TXN-TOTAL                TO LTD-VALOR
049500     MOVE WKS-LIN-TOTALES-DOC TO REG-INVDOCR
049600     PERFORM 950-ESCRIBE-DOCR THRU 950-ESCRIBE-DOCR-E
049700     MOVE SPACES TO WKS-LIN-TOTALES-DOC
049800     MOVE 'PAID AMOUNT:             ' TO LTD-ETIQUETA
049900     MOVE WKS-TXN-PAGADO                TO LTD-VALOR
050000     MOVE WKS-LIN-TOTALES-DOC TO REG-INVDOCR
050100     PERFORM 950-ESCRIBE-DOCR THRU 950-ESCRIBE-DOCR-E
050200     MOVE SPACES TO WKS-LIN-TOTALES-DOC
050300     MOVE 'CHANGE DUE:              ' TO LTD-ETIQUETA
050400     MOVE WKS-TXN-CAMBIO                TO LTD-VALOR
050500     MOVE WKS-LIN-TOTALES-DOC TO REG-INVDOCR
050600     PERFORM 950-ESCRIBE-DOCR THRU 950-ESCRIBE-DOCR-E.
050700 750-IMPRIME-TOTALES-TXN-E. EXIT.
050800
050900******************************************************************
051000*              R E C H A Z O S   Y   E S C R I T U R A S         *
051100******************************************************************
051200 900-ESCRIBE-RECHAZO SECTION.
051300     ADD 1 TO WKS-TOTAL-RECHAZOS
051400     MOVE SPACES TO REG-INVDREC
051450     STRING 'REJECTED - DOC ' WKS-RECHAZO-DOCUMENTO ' - '
051470            WKS-RECHAZO-RAZON
051600            DELIMITED BY SIZE INTO REG-INVDREC
051700     WRITE REG-INVDREC
051800     MOVE FS-INVDREC TO WKS-FS-ACTUAL
051900     MOVE 'INVDREC'  TO ARCHIVO
052000     MOVE 'WRITE'    TO ACCION
052100     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E.
052200 900-ESCRIBE-RECHAZO-E. EXIT.
052300
052400 950-ESCRIBE-DOCR SECTION.
052500     WRITE REG-INVDOCR
052600     MOVE FS-INVDOCR TO WKS-FS-ACTUAL
052700     MOVE 'INVDOCR'  TO ARCHIVO
052800     MOVE 'WRITE'    TO ACCION
052900     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E.
053000 950-ESCRIBE-DOCR-E. EXIT.
053100
053200******************************************************************
053300*          V E R I F I C A C I O N   D E   S T A T U S           *
053400******************************************************************
053500 990-VERIFICA-STATUS SECTION.
053600     IF WKS-FS-ACTUAL NOT = 0 AND NOT = 97
053700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
053800                              WKS-FS-ACTUAL, FSE-GENERICO
053900        DISPLAY '>>> ERROR DE E/S EN ARCHIVO: ' ARCHIVO
054000                UPON CONSOLE
054100        PERFORM 900-CIERRE THRU 900-CIERRE-E
054200        MOVE 91 TO RETURN-CODE
054300        STOP RUN
054400     END-IF.
054500 990-VERIFICA-STATUS-E. EXIT.
054600
054700******************************************************************
054800*                    C I E R R E   D E L   J O B                 *
054900******************************************************************
055000 900-CIERRE SECTION.
055100     DISPLAY '>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<<<'
055200             UPON CONSOLE
055300     DISPLAY '* ORDENES DE COMPRA PROCESADAS : ('
055400             WKS-TOTAL-ORDENES ')' UPON CONSOLE
055500     DISPLAY '* TRANSACCIONES PROCESADAS     : ('
055600             WKS-TOTAL-TXN ')' UPON CONSOLE
055700     DISPLAY '* DOCUMENTOS RECHAZADOS        : ('
055800             WKS-TOTAL-RECHAZOS ')' UPON CONSOLE
055900     CLOSE INVPOEN INVTXEN INVDOCR INVDREC.
056000 900-CIERRE-E. EXIT.
