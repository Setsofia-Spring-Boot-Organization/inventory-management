000100******************************************************************
000200* FECHA       : 04/04/1988                                       *
000300* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000400* APLICACION  : INVENTARIO MULTIBODEGA                           *
000500* PROGRAMA    : INVPOST1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE POSTEO DE EXISTENCIAS.  LEE EL ARCHIVO  *
000800*             : DE SOLICITUDES DE MOVIMIENTO (EXISOLI) EN ORDEN  *
000900*             : DE ENTRADA Y APLICA CADA OPERACION (RECIBO,      *
001000*             : VENTA PEPS, AJUSTE, TRASLADO ENTRE BODEGAS,      *
001100*             : RESERVA, LIBERACION Y BAJA DE LOTE POR VENCIDO   *
001200*             : O DANADO) CONTRA EL MAESTRO DE EXISTENCIAS,      *
001300*             : GENERANDO UN NUEVO MAESTRO (EXIMAEN) Y LA        *
001400*             : BITACORA DE MOVIMIENTOS (EXIMOVS).  SOLICITUDES  *
001500*             : QUE NO PASEN VALIDACION SE RECHAZAN Y EL PROCESO *
001600*             : CONTINUA CON LA SIGUIENTE (EXIREC).              *
001700* ARCHIVOS    : EXISOLI=C, EXIMAES=C, PRODCAT=C, EXIMAEN=A,      *
001800*             : EXIMOVS=A, EXIREC=A                              *
001900* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
002000* INSTALADO   : DD/MM/AAAA                                       *
002100******************************************************************
002200*----------------------------------------------------------------*
002300*  H I S T O R I A L   D E   C A M B I O S                       *
002400*----------------------------------------------------------------*
002500*  1988-04-04  LXCA  TK-4471  VERSION INICIAL. RECIBO, VENTA PEPS,TK-4471 
002600*                             AJUSTE Y BAJA DE LOTE.              
002700*  1988-06-20  LXCA  TK-4479  SE AGREGA TRASLADO ENTRE BODEGAS Y  TK-4479 
002800*                             RESERVA/LIBERACION DE EXISTENCIA.   
002900*  1989-02-14  LXCA  TK-4501  SE CENTRALIZA LA VALIDACION DE      TK-4501 
003000*                             STATUS DE E/S EN 990-VERIFICA-      
003100*                             STATUS PARA TODOS LOS ARCHIVOS.     
003200*  1990-09-03  EDRD  TK-4552  CORRECCION: EL COSTO DE LA          TK-4552 
003300*                             EXISTENCIA SOLO SE REEMPLAZA CUANDO 
003400*                             EL COSTO RECIBIDO ES MAYOR A CERO.  
003500*  1991-11-27  LXCA  TK-4590  SE AGREGA EL ARCHIVO DE RECHAZOS    TK-4590 
003600*                             (EXIREC) PARA AUDITORIA DE          
003700*                             SOLICITUDES NO APLICADAS.           
003800*  1993-05-06  EDRD  TK-4633  ORDENAMIENTO PEPS AHORA TRATA LOTE  TK-4633 
003900*                             SIN FECHA DE VENCIMIENTO COMO EL    
004000*                             ULTIMO CANDIDATO A CONSUMIR.        
004100*  1994-08-19  LXCA  TK-4671  SE CONTROLA POSTEO NEGATIVO DE      TK-4671 
004200*                             COSTO Y CANTIDAD EN VALIDACION.     
004300*  1996-01-30  EDRD  TK-4708  TRASLADO ACREDITA EL LOTE DESTINO   TK-4708 
004400*                             CONSERVANDO COSTO Y VENCIMIENTO     
004500*                             DEL LOTE ORIGEN.                    
004600*  1998-11-09  LXCA  TK-4744  AJUSTE MILENIO (Y2K): LA VENTANA DE TK-4744 
004700*                             SIGLO PARA WKS-FECHA-SISTEMA AHORA  
004800*                             ASUME 19 CUANDO EL ANIO DE 2 DIGITOS
004900*                             ES >= 50 Y 20 EN CASO CONTRARIO.    
005000*  2001-07-12  EDRD  TK-4779  SE AMPLIA EL TAMANO DE LA TABLA DE  TK-4779 
005100*                             EXISTENCIAS EN MEMORIA A 500        
005200*                             RENGLONES.                          
005300*----------------------------------------------------------------*
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID.    INVPOST1.
005600 AUTHOR.        LUCIA XIMENA CASTELLANOS.
005700 INSTALLATION.  INVENTARIO MULTIBODEGA.
005800 DATE-WRITTEN.  04/04/1988.
005900 DATE-COMPILED. 04/04/1988.
006000 SECURITY.      USO INTERNO - DEPARTAMENTO DE INVENTARIOS.
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 ON  STATUS IS INV-MODO-DIAGNOSTICO
006600            OFF STATUS IS INV-MODO-NORMAL.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT EXISOLI ASSIGN TO EXISOLI
007000            ORGANIZATION IS SEQUENTIAL
007100            ACCESS MODE  IS SEQUENTIAL
007200            FILE STATUS  IS FS-EXISOLI
007300                             FSE-EXISOLI.
007400
007500     SELECT EXIMAES ASSIGN TO EXIMAES
007600            ORGANIZATION IS SEQUENTIAL
007700            ACCESS MODE  IS SEQUENTIAL
007800            FILE STATUS  IS FS-EXIMAES
007900                             FSE-EXIMAES.
008000
008100     SELECT EXIMAEN ASSIGN TO EXIMAEN
008200            ORGANIZATION IS SEQUENTIAL
008300            ACCESS MODE  IS SEQUENTIAL
008400            FILE STATUS  IS FS-EXIMAEN
008500                             FSE-EXIMAEN.
008600
008700     SELECT PRODCAT ASSIGN TO PRODCAT
008800            ORGANIZATION IS SEQUENTIAL
008900            ACCESS MODE  IS SEQUENTIAL
009000            FILE STATUS  IS FS-PRODCAT
009100                             FSE-PRODCAT.
009200
009300     SELECT EXIMOVS ASSIGN TO EXIMOVS
009400            ORGANIZATION IS SEQUENTIAL
009500            ACCESS MODE  IS SEQUENTIAL
009600            FILE STATUS  IS FS-EXIMOVS
009700                             FSE-EXIMOVS.
009800
009900     SELECT EXIREC  ASSIGN TO EXIREC
010000            ORGANIZATION IS SEQUENTIAL
010100            ACCESS MODE  IS SEQUENTIAL
010200            FILE STATUS  IS FS-EXIREC
010300                             FSE-EXIREC.
010400 DATA DIVISION.
010500 FILE SECTION.
010600******************************************************************
010700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010800******************************************************************
010900*   SOLICITUDES DE MOVIMIENTO DE EXISTENCIA (ENTRADA)
011000 FD  EXISOLI.
011100     COPY INVREQ1.
011200*   MAESTRO DE EXISTENCIAS VIGENTE (ENTRADA)
011300 FD  EXIMAES.
011400     COPY INVSTK1.
011500*   MAESTRO DE EXISTENCIAS NUEVO (SALIDA)
011600 FD  EXIMAEN.
011700     COPY INVSTK1 REPLACING REG-EXIMAES BY REG-EXIMAEN.
011800*   CATALOGO DE PRODUCTOS (ENTRADA, SOLO LECTURA)
011900 FD  PRODCAT.
012000     COPY INVPRD1.
012100*   BITACORA DE MOVIMIENTOS DE EXISTENCIA (SALIDA, APPEND)
012200 FD  EXIMOVS.
012300     COPY INVMOV1.
012400*   LISTADO DE SOLICITUDES RECHAZADAS (SALIDA)
012500 FD  EXIREC.
012600 01  REG-EXIREC                  PIC X(132).
012700 WORKING-STORAGE SECTION.
012800******************************************************************
012900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
013000******************************************************************
013100 01  WKS-FS-STATUS.
013200     02  FS-EXISOLI              PIC 9(02) VALUE ZEROES.
013300     02  FSE-EXISOLI.
013400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013600         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013700     02  FS-EXIMAES              PIC 9(02) VALUE ZEROES.
013800     02  FSE-EXIMAES.
013900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014200     02  FS-EXIMAEN              PIC 9(02) VALUE ZEROES.
014300     02  FSE-EXIMAEN.
014400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014600         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014700     02  FS-PRODCAT              PIC 9(02) VALUE ZEROES.
014800     02  FSE-PRODCAT.
014900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015200     02  FS-EXIMOVS              PIC 9(02) VALUE ZEROES.
015300     02  FSE-EXIMOVS.
015400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015600         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015700     02  FS-EXIREC               PIC 9(02) VALUE ZEROES.
015800     02  FSE-EXIREC.
015900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016200*      VARIABLES DE LA RUTINA DE DIAGNOSTICO COMPARTIDA
016300     02  PROGRAMA                PIC X(08) VALUE SPACES.
016400     02  ARCHIVO                 PIC X(08) VALUE SPACES.
016500     02  ACCION                  PIC X(10) VALUE SPACES.
016600     02  LLAVE                   PIC X(32) VALUE SPACES.
016700     02  WKS-FS-ACTUAL           PIC 9(02) VALUE ZEROES.
016800     02  FSE-GENERICO.
016900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
017000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
017100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
017200******************************************************************
017300*                 B A N D E R A S   D E   F I N                  *
017400******************************************************************
017500 01  WKS-FLAGS.
017600     02  WKS-FIN-EXISOLI         PIC 9(01) VALUE ZEROES.
017700         88  FIN-EXISOLI                   VALUE 1.
017800     02  WKS-FIN-EXIMAES         PIC 9(01) VALUE ZEROES.
017900         88  FIN-EXIMAES                   VALUE 1.
018000     02  WKS-FIN-PRODCAT         PIC 9(01) VALUE ZEROES.
018100         88  FIN-PRODCAT                   VALUE 1.
018200     02  WKS-SOLICITUD-VALIDA    PIC 9(01) VALUE ZEROES.
018300         88  SOLICITUD-INVALIDA            VALUE 0.
018400         88  SOLICITUD-ES-VALIDA           VALUE 1.
018500     02  WKS-EXISTENCIA-ENCONTRADA
018600                                  PIC 9(01) VALUE ZEROES.
018700     02  WKS-PRODUCTO-ENCONTRADO PIC 9(01) VALUE ZEROES.
018800******************************************************************
018900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
019000******************************************************************
019100 77  WKS-STK-MAX                 PIC 9(4) COMP VALUE 500.
019200 77  WKS-PRD-MAX                 PIC 9(4) COMP VALUE 500.
019300 77  WKS-PEPS-MAX                PIC 9(4) COMP VALUE 60.
019400 01  WKS-CONTADORES.
019500     02  WKS-REG-LEIDOS          PIC 9(07) COMP VALUE ZEROES.
019600     02  WKS-REG-PROCESADOS      PIC 9(07) COMP VALUE ZEROES.
019700     02  WKS-REG-RECHAZADOS      PIC 9(07) COMP VALUE ZEROES.
019800     02  WKS-REG-EXISTENCIAS     PIC 9(07) COMP VALUE ZEROES.
019900     02  WKS-REG-PRODUCTOS       PIC 9(07) COMP VALUE ZEROES.
020000     02  WKS-SIG-STK-ID          PIC 9(06) COMP VALUE ZEROES.
020100     02  WKS-PEPS-TOTAL          PIC 9(04) COMP VALUE ZEROES.
020200 01  WKS-INDICES.
020300     02  IX-STK                  PIC 9(04) COMP VALUE ZEROES.
020400     02  IX-STK-2                PIC 9(04) COMP VALUE ZEROES.
020500     02  IX-PRD                  PIC 9(04) COMP VALUE ZEROES.
020800 01  WKS-VARIABLES-MOVIMIENTO.
020900     02  WKS-MOV-TIPO            PIC X(12) VALUE SPACES.
021000     02  WKS-MOV-CANTIDAD        PIC S9(07) VALUE ZEROES.
021100     02  WKS-CANT-ANTERIOR       PIC S9(07) VALUE ZEROES.
021200     02  WKS-CANT-CONSUMIDA      PIC S9(07) VALUE ZEROES.
021300     02  WKS-NECESITA            PIC S9(07) VALUE ZEROES.
021400     02  WKS-FALTANTE            PIC S9(07) VALUE ZEROES.
021500     02  WKS-FALTANTE-EDITADO    PIC ZZZZZZ9.
021600     02  WKS-MOV-REFERENCIA      PIC X(20) VALUE SPACES.
021700     02  WKS-MOTIVO-RECHAZO      PIC X(60) VALUE SPACES.
021800     02  WKS-DEST-BATCH-NO       PIC X(10) VALUE SPACES.
021900     02  WKS-DEST-UNIT-COST      PIC S9(06)V9(04) VALUE ZEROES.
022000     02  WKS-DEST-EXPIRY-DATE    PIC 9(08) VALUE ZEROES.
022100     02  WKS-CLAVE-ORDEN-TEMP    PIC 9(08) VALUE ZEROES.
022200******************************************************************
022300*      VENTANA DE SIGLO PARA LA FECHA DEL SISTEMA (AJUSTE Y2K)   *
022400******************************************************************
022500 01  WKS-FECHA-SISTEMA           PIC 9(06) VALUE ZEROES.
022600 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
022700     02  WKS-FS-ANIO             PIC 9(02).
022800     02  WKS-FS-MES              PIC 9(02).
022900     02  WKS-FS-DIA              PIC 9(02).
023000 01  WKS-FECHA-HOY               PIC 9(08) VALUE ZEROES.
023100 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
023200     02  WKS-FH-SIGLO            PIC 9(02).
023300     02  WKS-FH-ANIO2            PIC 9(02).
023400     02  WKS-FH-MES              PIC 9(02).
023500     02  WKS-FH-DIA              PIC 9(02).
023600******************************************************************
023700*          RENGLON DE RECHAZOS (ENCABEZADO Y DETALLE)            *
023800******************************************************************
023900 01  WKS-LINEA-RECHAZO           PIC X(132) VALUE SPACES.
024000 01  WKS-LINEA-RECHAZO-R REDEFINES WKS-LINEA-RECHAZO.
024100     02  RCH-PRODUCTO            PIC 9(06).
024200     02  FILLER                  PIC X(02).
024300     02  RCH-BODEGA              PIC 9(04).
024400     02  FILLER                  PIC X(02).
024500     02  RCH-TIPO                PIC X(12).
024600     02  FILLER                  PIC X(02).
024700     02  RCH-MOTIVO              PIC X(60).
024800     02  FILLER                  PIC X(44).
024900******************************************************************
025000*     TABLA EN MEMORIA DEL MAESTRO DE EXISTENCIAS (OLD/NEW)      *
025100******************************************************************
025200 01  TABLA-EXISTENCIAS.
025300     02  TABLA-EXI-REG OCCURS 500 TIMES INDEXED BY IX-STK-TBL.
025400         04  TE-PRODUCT-ID       PIC 9(06).
025500         04  TE-WAREHOUSE-ID     PIC 9(04).
025600         04  TE-BATCH-NO         PIC X(10).
025700         04  TE-STK-ID           PIC 9(06).
025800         04  TE-CURRENT-QTY      PIC S9(07).
025900         04  TE-RESERVED-QTY     PIC S9(07).
026000         04  TE-AVAIL-QTY        PIC S9(07).
026100         04  TE-UNIT-COST        PIC S9(06)V9(04).
026200         04  TE-EXPIRY-DATE      PIC 9(08).
026300         04  TE-RECEIVED-DATE    PIC 9(08).
026400         04  TE-STATUS           PIC X(10).
026500         04  TE-ACTIVE-FLAG      PIC X(01).
026550         04  FILLER              PIC X(05).
026600******************************************************************
026700*          TABLA EN MEMORIA DEL CATALOGO DE PRODUCTOS            *
026800******************************************************************
026900 01  TABLA-PRODUCTOS.
027000     02  TABLA-PRD-REG OCCURS 500 TIMES INDEXED BY IX-PRD-TBL.
027100         04  TP-PRD-ID           PIC 9(06).
027200         04  TP-REORDER-PT       PIC S9(05).
027300         04  TP-MAX-LEVEL        PIC S9(05).
027400         04  TP-PERISHABLE       PIC X(01).
027450         04  FILLER              PIC X(09).
027500******************************************************************
027600*       TABLA DE CANDIDATOS PEPS (PRIMERO EN EXPIRAR SALE)       *
027700******************************************************************
027800 01  TABLA-PEPS.
027900     02  TABLA-PEPS-REG OCCURS 60 TIMES
027950                       INDEXED BY IX-PEPS-TBL IX-PEPS-TBL-2.
028000         04  PEPS-INDICE         PIC 9(04) COMP.
028100         04  PEPS-CLAVE-ORDEN    PIC 9(08).
028150         04  FILLER              PIC X(04).
028160******************************************************************
028170*     A R E A   D E   I N T E R C A M B I O   ( 8 1 7 )          *
028180******************************************************************
028190 01  WKS-PEPS-TEMP.
028191     02  WPT-INDICE              PIC 9(04) COMP.
028192     02  WPT-CLAVE-ORDEN         PIC 9(08).
028193     02  FILLER                  PIC X(04).
028200******************************************************************
028300 PROCEDURE DIVISION.
028400******************************************************************
028500*               S E C C I O N    P R I N C I P A L               *
028600******************************************************************
028700 000-MAIN SECTION.
028800     PERFORM 100-INICIO THRU 100-INICIO-E
028900     PERFORM 200-PROCESA-SOLICITUD THRU 200-PROCESA-SOLICITUD-E
029000             UNTIL FIN-EXISOLI
029100     PERFORM 700-ESCRIBE-MAESTRO-NUEVO THRU
029200             700-ESCRIBE-MAESTRO-NUEVO-E
029300     PERFORM 900-CIERRE THRU 900-CIERRE-E
029400     STOP RUN.
029500 000-MAIN-E. EXIT.
029600
029700******************************************************************
029800*          A P E R T U R A   Y   C A R G A   D E   T A B L A S   *
029900******************************************************************
030000 100-INICIO SECTION.
030100     MOVE 'INVPOST1' TO PROGRAMA
030200     ACCEPT WKS-FECHA-SISTEMA FROM DATE
030300     PERFORM 110-VENTANA-SIGLO THRU 110-VENTANA-SIGLO-E
030400     OPEN INPUT  EXISOLI EXIMAES PRODCAT
030500          OUTPUT EXIMAEN EXIMOVS EXIREC
030600     MOVE FS-EXISOLI TO WKS-FS-ACTUAL
030700     MOVE 'EXISOLI'  TO ARCHIVO
030800     MOVE 'OPEN'     TO ACCION
030900     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
031000     MOVE FS-EXIMAES TO WKS-FS-ACTUAL
031100     MOVE 'EXIMAES'  TO ARCHIVO
031200     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
031300     MOVE FS-PRODCAT TO WKS-FS-ACTUAL
031400     MOVE 'PRODCAT'  TO ARCHIVO
031500     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
031600     MOVE FS-EXIMAEN TO WKS-FS-ACTUAL
031700     MOVE 'EXIMAEN'  TO ARCHIVO
031800     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
031900     MOVE FS-EXIMOVS TO WKS-FS-ACTUAL
032000     MOVE 'EXIMOVS'  TO ARCHIVO
032100     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
032200     MOVE FS-EXIREC  TO WKS-FS-ACTUAL
032300     MOVE 'EXIREC'   TO ARCHIVO
032400     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
032500     PERFORM 120-CARGA-PRODUCTOS THRU 120-CARGA-PRODUCTOS-E
032600     PERFORM 130-CARGA-EXISTENCIAS THRU 130-CARGA-EXISTENCIAS-E
032700     PERFORM 140-LEE-SOLICITUD THRU 140-LEE-SOLICITUD-E.
032800 100-INICIO-E. EXIT.
032900
033000 110-VENTANA-SIGLO SECTION.
033100     IF WKS-FS-ANIO < 50
033200        MOVE 20 TO WKS-FH-SIGLO
033300     ELSE
033400        MOVE 19 TO WKS-FH-SIGLO
033500     END-IF
033600     MOVE WKS-FS-ANIO TO WKS-FH-ANIO2
033700     MOVE WKS-FS-MES  TO WKS-FH-MES
033800     MOVE WKS-FS-DIA  TO WKS-FH-DIA.
033900 110-VENTANA-SIGLO-E. EXIT.
034000
034100 120-CARGA-PRODUCTOS SECTION.
034200     MOVE ZEROES TO WKS-REG-PRODUCTOS
034300     MOVE 0 TO WKS-FIN-PRODCAT
034400     READ PRODCAT
034500          AT END MOVE 1 TO WKS-FIN-PRODCAT
034600     END-READ
034700     PERFORM 121-CARGA-UN-PRODUCTO THRU 121-CARGA-UN-PRODUCTO-E
034800             UNTIL FIN-PRODCAT.
034900 120-CARGA-PRODUCTOS-E. EXIT.
035000
035100 121-CARGA-UN-PRODUCTO SECTION.
035200     ADD 1 TO WKS-REG-PRODUCTOS
035300     SET IX-PRD-TBL TO WKS-REG-PRODUCTOS
035400     MOVE PRD-ID          TO TP-PRD-ID     (IX-PRD-TBL)
035500     MOVE PRD-REORDER-PT  TO TP-REORDER-PT (IX-PRD-TBL)
035600     MOVE PRD-MAX-LEVEL   TO TP-MAX-LEVEL  (IX-PRD-TBL)
035700     MOVE PRD-PERISHABLE  TO TP-PERISHABLE (IX-PRD-TBL)
035800     READ PRODCAT
035900          AT END MOVE 1 TO WKS-FIN-PRODCAT
036000     END-READ.
036100 121-CARGA-UN-PRODUCTO-E. EXIT.
036200
036300 130-CARGA-EXISTENCIAS SECTION.
036400     MOVE ZEROES TO WKS-REG-EXISTENCIAS
036500     MOVE ZEROES TO WKS-SIG-STK-ID
036600     MOVE 0 TO WKS-FIN-EXIMAES
036700     READ EXIMAES
036800          AT END MOVE 1 TO WKS-FIN-EXIMAES
036900     END-READ
037000     PERFORM 131-CARGA-UNA-EXISTENCIA THRU
037100             131-CARGA-UNA-EXISTENCIA-E
037200             UNTIL FIN-EXIMAES.
037300 130-CARGA-EXISTENCIAS-E. EXIT.
037400
037500 131-CARGA-UNA-EXISTENCIA SECTION.
037600     ADD 1 TO WKS-REG-EXISTENCIAS
037700     SET IX-STK-TBL TO WKS-REG-EXISTENCIAS
037800     MOVE STK-PRODUCT-ID   TO TE-PRODUCT-ID    (IX-STK-TBL)
037900     MOVE STK-WAREHOUSE-ID TO TE-WAREHOUSE-ID   (IX-STK-TBL)
038000     MOVE STK-BATCH-NO     TO TE-BATCH-NO       (IX-STK-TBL)
038100     MOVE STK-ID           TO TE-STK-ID         (IX-STK-TBL)
038200     MOVE STK-CURRENT-QTY  TO TE-CURRENT-QTY    (IX-STK-TBL)
038300     MOVE STK-RESERVED-QTY TO TE-RESERVED-QTY   (IX-STK-TBL)
038400     MOVE STK-AVAIL-QTY    TO TE-AVAIL-QTY      (IX-STK-TBL)
038500     MOVE STK-UNIT-COST    TO TE-UNIT-COST      (IX-STK-TBL)
038600     MOVE STK-EXPIRY-DATE  TO TE-EXPIRY-DATE    (IX-STK-TBL)
038700     MOVE STK-RECEIVED-DATE TO TE-RECEIVED-DATE (IX-STK-TBL)
038800     MOVE STK-STATUS       TO TE-STATUS         (IX-STK-TBL)
038900     MOVE STK-ACTIVE-FLAG  TO TE-ACTIVE-FLAG    (IX-STK-TBL)
039000     IF STK-ID > WKS-SIG-STK-ID
039100        MOVE STK-ID TO WKS-SIG-STK-ID
039200     END-IF
039300     READ EXIMAES
039400          AT END MOVE 1 TO WKS-FIN-EXIMAES
039500     END-READ.
039600 131-CARGA-UNA-EXISTENCIA-E. EXIT.
039700
039800 140-LEE-SOLICITUD SECTION.
039900     READ EXISOLI
040000          AT END MOVE 1 TO WKS-FIN-EXISOLI
040100     END-READ
040200     IF NOT FIN-EXISOLI
040300        ADD 1 TO WKS-REG-LEIDOS
040400     END-IF.
040500 140-LEE-SOLICITUD-E. EXIT.
040600
040700******************************************************************
040800*        D E S P A C H O   D E   S O L I C I T U D E S           *
040900******************************************************************
041000 200-PROCESA-SOLICITUD SECTION.
041100     PERFORM 900-VALIDA-SOLICITUD THRU 900-VALIDA-SOLICITUD-E
041200     IF SOLICITUD-INVALIDA
041300        PERFORM 290-RECHAZA-SOLICITUD THRU 290-RECHAZA-SOLICITUD-E
041400     ELSE
041500        ADD 1 TO WKS-REG-PROCESADOS
041600        EVALUATE TRUE
041700           WHEN REQ-ES-RECIBO
041800                PERFORM 210-RECIBO THRU 210-RECIBO-E
041900           WHEN REQ-ES-VENTA
042000                PERFORM 220-VENTA-PEPS THRU 220-VENTA-PEPS-E
042100           WHEN REQ-ES-AJUSTE
042200                PERFORM 230-AJUSTE THRU 230-AJUSTE-E
042300           WHEN REQ-ES-TRASLADO
042400                PERFORM 240-TRASLADO THRU 240-TRASLADO-E
042500           WHEN REQ-ES-RESERVA
042600                PERFORM 250-RESERVA THRU 250-RESERVA-E
042700           WHEN REQ-ES-LIBERACION
042800                PERFORM 260-LIBERA THRU 260-LIBERA-E
042900           WHEN REQ-ES-BAJA-VENCIDO OR REQ-ES-BAJA-DANADO
043000                PERFORM 270-BAJA-LOTE THRU 270-BAJA-LOTE-E
043100        END-EVALUATE
043200     END-IF
043300     PERFORM 140-LEE-SOLICITUD THRU 140-LEE-SOLICITUD-E.
043400 200-PROCESA-SOLICITUD-E. EXIT.
043500
043600******************************************************************
043700*  R1.9  V A L I D A C I O N   D E   L A   S O L I C I T U D     *
043800******************************************************************
043900 900-VALIDA-SOLICITUD SECTION.
044000     MOVE 0 TO WKS-SOLICITUD-VALIDA
044100     MOVE SPACES TO WKS-MOTIVO-RECHAZO
044200     PERFORM 940-BUSCA-PRODUCTO THRU 940-BUSCA-PRODUCTO-E
044300     IF WKS-PRODUCTO-ENCONTRADO = 0
044400        MOVE 'PRODUCTO INEXISTENTE' TO WKS-MOTIVO-RECHAZO
044500     ELSE
044600        IF REQ-WAREHOUSE-ID = ZEROES
044700           MOVE 'BODEGA NO INDICADA' TO WKS-MOTIVO-RECHAZO
044800        ELSE
044900           IF REQ-QTY < 0 OR REQ-UNIT-COST < 0
045000              MOVE 'CANTIDAD O COSTO NEGATIVO'
045100                                    TO WKS-MOTIVO-RECHAZO
045200           ELSE
045300              IF (REQ-ES-TRASLADO) AND
045400                 (REQ-WAREHOUSE-ID = REQ-DEST-WAREHOUSE-ID)
045500                 MOVE 'BODEGA ORIGEN Y DESTINO IGUALES'
045600                                    TO WKS-MOTIVO-RECHAZO
045700              ELSE
045800                 MOVE 1 TO WKS-SOLICITUD-VALIDA
045900              END-IF
046000           END-IF
046100        END-IF
046200     END-IF.
046300 900-VALIDA-SOLICITUD-E. EXIT.
046400
046500 290-RECHAZA-SOLICITUD SECTION.
046600     ADD 1 TO WKS-REG-RECHAZADOS
046700     MOVE SPACES TO WKS-LINEA-RECHAZO
046800     MOVE REQ-PRODUCT-ID       TO RCH-PRODUCTO
046900     MOVE REQ-WAREHOUSE-ID     TO RCH-BODEGA
047000     MOVE REQ-TIPO-MOVIMIENTO  TO RCH-TIPO
047100     MOVE WKS-MOTIVO-RECHAZO   TO RCH-MOTIVO
047200     WRITE REG-EXIREC FROM WKS-LINEA-RECHAZO
047300     MOVE FS-EXIREC TO WKS-FS-ACTUAL
047400     MOVE 'EXIREC'  TO ARCHIVO
047500     MOVE 'WRITE'   TO ACCION
047600     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E.
047700 290-RECHAZA-SOLICITUD-E. EXIT.
047800
047900******************************************************************
048000*  R1.1  D I S P O N I B L E = M A X ( 0 , A C T - R E S )       *
048100******************************************************************
048200 800-CALCULA-DISPONIBLE SECTION.
048300     COMPUTE TE-AVAIL-QTY (IX-STK-TBL) =
048400             TE-CURRENT-QTY (IX-STK-TBL) -
048500             TE-RESERVED-QTY (IX-STK-TBL)
048600     IF TE-AVAIL-QTY (IX-STK-TBL) < 0
048700        MOVE 0 TO TE-AVAIL-QTY (IX-STK-TBL)
048800     END-IF.
048900 800-CALCULA-DISPONIBLE-E. EXIT.
049000
049100******************************************************************
049200*  R1.2  R E C I B O                                             *
049300******************************************************************
049400 210-RECIBO SECTION.
049500     PERFORM 920-BUSCA-EXISTENCIA-PWB
049550         THRU 920-BUSCA-EXISTENCIA-PWB-E
049600     IF WKS-EXISTENCIA-ENCONTRADA = 0
049700        PERFORM 925-CREA-EXISTENCIA THRU 925-CREA-EXISTENCIA-E
049800     END-IF
049900     MOVE TE-CURRENT-QTY (IX-STK-TBL) TO WKS-CANT-ANTERIOR
050000     ADD REQ-QTY TO TE-CURRENT-QTY (IX-STK-TBL)
050100     IF REQ-UNIT-COST > 0
050200        MOVE REQ-UNIT-COST TO TE-UNIT-COST (IX-STK-TBL)
050300     END-IF
050400     PERFORM 800-CALCULA-DISPONIBLE THRU 800-CALCULA-DISPONIBLE-E
050500     MOVE 'PURCHASE' TO WKS-MOV-TIPO
050600     MOVE REQ-QTY    TO WKS-MOV-CANTIDAD
050700     MOVE REQ-REFERENCE TO WKS-MOV-REFERENCIA
050800     PERFORM 850-ESCRIBE-MOVIMIENTO THRU 850-ESCRIBE-MOVIMIENTO-E.
050900 210-RECIBO-E. EXIT.
051000
051100 925-CREA-EXISTENCIA SECTION.
051200     ADD 1 TO WKS-REG-EXISTENCIAS
051300     SET IX-STK-TBL TO WKS-REG-EXISTENCIAS
051400     ADD 1 TO WKS-SIG-STK-ID
051500     MOVE WKS-SIG-STK-ID   TO TE-STK-ID         (IX-STK-TBL)
051600     MOVE REQ-PRODUCT-ID   TO TE-PRODUCT-ID     (IX-STK-TBL)
051700     MOVE REQ-WAREHOUSE-ID TO TE-WAREHOUSE-ID   (IX-STK-TBL)
051800     MOVE REQ-BATCH-NO     TO TE-BATCH-NO       (IX-STK-TBL)
051900     MOVE 0                TO TE-CURRENT-QTY    (IX-STK-TBL)
052000     MOVE 0                TO TE-RESERVED-QTY   (IX-STK-TBL)
052100     MOVE 0                TO TE-AVAIL-QTY      (IX-STK-TBL)
052200     MOVE REQ-UNIT-COST    TO TE-UNIT-COST      (IX-STK-TBL)
052300     MOVE REQ-EXPIRY-DATE  TO TE-EXPIRY-DATE    (IX-STK-TBL)
052400     MOVE WKS-FECHA-HOY    TO TE-RECEIVED-DATE  (IX-STK-TBL)
052500     MOVE 'GOOD'           TO TE-STATUS         (IX-STK-TBL)
052600     MOVE 'Y'              TO TE-ACTIVE-FLAG    (IX-STK-TBL)
052700     MOVE WKS-EXISTENCIA-ENCONTRADA TO WKS-EXISTENCIA-ENCONTRADA.
052800 925-CREA-EXISTENCIA-E. EXIT.
052900
053000 920-BUSCA-EXISTENCIA-PWB SECTION.
053100     MOVE 0 TO WKS-EXISTENCIA-ENCONTRADA
053200     PERFORM 921-COMPARA-PWB THRU 921-COMPARA-PWB-E
053300             VARYING IX-STK-TBL FROM 1 BY 1
053400             UNTIL IX-STK-TBL > WKS-REG-EXISTENCIAS
053500                OR WKS-EXISTENCIA-ENCONTRADA = 1.
053600 920-BUSCA-EXISTENCIA-PWB-E. EXIT.
053700
053800 921-COMPARA-PWB SECTION.
053900     IF TE-PRODUCT-ID   (IX-STK-TBL) = REQ-PRODUCT-ID   AND
054000        TE-WAREHOUSE-ID (IX-STK-TBL) = REQ-WAREHOUSE-ID AND
054100        TE-BATCH-NO     (IX-STK-TBL) = REQ-BATCH-NO
054200        MOVE 1 TO WKS-EXISTENCIA-ENCONTRADA
054300     END-IF.
054400 921-COMPARA-PWB-E. EXIT.
054500
054600******************************************************************
054700*  R1.4  V E N T A   P E P S   ( F E F O )                       *
054800******************************************************************
054900 220-VENTA-PEPS SECTION.
055000     MOVE REQ-QTY TO WKS-NECESITA
055100     PERFORM 810-ORDENA-LOTES-PEPS THRU 810-ORDENA-LOTES-PEPS-E
055200     PERFORM 820-CONSUME-LOTE THRU 820-CONSUME-LOTE-E
055300             VARYING IX-PEPS-TBL FROM 1 BY 1
055400             UNTIL IX-PEPS-TBL > WKS-PEPS-TOTAL
055500                OR WKS-NECESITA NOT > 0
055600     IF WKS-NECESITA > 0
055700        MOVE WKS-NECESITA TO WKS-FALTANTE WKS-FALTANTE-EDITADO
055800        STRING 'INSUFFICIENT STOCK, SHORT BY '
055900               WKS-FALTANTE-EDITADO DELIMITED BY SIZE
056000               INTO WKS-MOTIVO-RECHAZO
056100        PERFORM 290-RECHAZA-SOLICITUD THRU 290-RECHAZA-SOLICITUD-E
056200     END-IF.
056300 220-VENTA-PEPS-E. EXIT.
056400
056500 810-ORDENA-LOTES-PEPS SECTION.
056600     MOVE 0 TO WKS-PEPS-TOTAL
056700     PERFORM 811-RECOLECTA-CANDIDATO
056750         THRU 811-RECOLECTA-CANDIDATO-E
056800             VARYING IX-STK-TBL FROM 1 BY 1
056900             UNTIL IX-STK-TBL > WKS-REG-EXISTENCIAS
057000     PERFORM 815-ORDENA-BURBUJA THRU 815-ORDENA-BURBUJA-E.
057100 810-ORDENA-LOTES-PEPS-E. EXIT.
057200
057300 811-RECOLECTA-CANDIDATO SECTION.
057400     IF TE-PRODUCT-ID   (IX-STK-TBL) = REQ-PRODUCT-ID   AND
057500        TE-WAREHOUSE-ID (IX-STK-TBL) = REQ-WAREHOUSE-ID AND
057600        TE-STATUS       (IX-STK-TBL) = 'GOOD'           AND
057700        TE-ACTIVE-FLAG  (IX-STK-TBL) = 'Y'              AND
057800        TE-AVAIL-QTY    (IX-STK-TBL) > 0
057900        ADD 1 TO WKS-PEPS-TOTAL
058000        SET IX-PEPS-TBL TO WKS-PEPS-TOTAL
058100        SET PEPS-INDICE (IX-PEPS-TBL) TO IX-STK-TBL
058200        IF TE-EXPIRY-DATE (IX-STK-TBL) = 0
058300           MOVE 99999999 TO PEPS-CLAVE-ORDEN (IX-PEPS-TBL)
058400        ELSE
058500           MOVE TE-EXPIRY-DATE (IX-STK-TBL)
058600                          TO PEPS-CLAVE-ORDEN (IX-PEPS-TBL)
058700        END-IF
058800     END-IF.
058900 811-RECOLECTA-CANDIDATO-E. EXIT.
059000
059100 815-ORDENA-BURBUJA SECTION.
059200     PERFORM 816-PASADA-BURBUJA THRU 816-PASADA-BURBUJA-E
059300             VARYING IX-PEPS-TBL FROM 1 BY 1
059400             UNTIL IX-PEPS-TBL >= WKS-PEPS-TOTAL.
059500 815-ORDENA-BURBUJA-E. EXIT.
059600
059700 816-PASADA-BURBUJA SECTION.
059800     PERFORM 817-COMPARA-INTERCAMBIA THRU
059900             817-COMPARA-INTERCAMBIA-E
060000             VARYING IX-PEPS-TBL-2 FROM 1 BY 1
060100             UNTIL IX-PEPS-TBL-2 > WKS-PEPS-TOTAL - IX-PEPS-TBL.
060200 816-PASADA-BURBUJA-E. EXIT.
060300
060400*     R1.4/R1.5 - INTERCAMBIO DE RENGLONES POR FECHA DE VENCIMIENTO
060450 817-COMPARA-INTERCAMBIA SECTION.
060600     IF PEPS-CLAVE-ORDEN (IX-PEPS-TBL-2) >
060700        PEPS-CLAVE-ORDEN (IX-PEPS-TBL-2 + 1)
060800        MOVE TABLA-PEPS-REG (IX-PEPS-TBL-2)
060900                          TO WKS-PEPS-TEMP
061000        MOVE TABLA-PEPS-REG (IX-PEPS-TBL-2 + 1)
061100                          TO TABLA-PEPS-REG (IX-PEPS-TBL-2)
061200        MOVE WKS-PEPS-TEMP TO TABLA-PEPS-REG (IX-PEPS-TBL-2 + 1)
061300     END-IF.
061400 817-COMPARA-INTERCAMBIA-E. EXIT.
061500
061600 820-CONSUME-LOTE SECTION.
061700     IF WKS-NECESITA > 0
061800        SET IX-STK-TBL TO PEPS-INDICE (IX-PEPS-TBL)
061900        IF TE-AVAIL-QTY (IX-STK-TBL) > 0
062000           IF TE-AVAIL-QTY (IX-STK-TBL) < WKS-NECESITA
062100              MOVE TE-AVAIL-QTY (IX-STK-TBL)
062200                                 TO WKS-CANT-CONSUMIDA
062300           ELSE
062400              MOVE WKS-NECESITA  TO WKS-CANT-CONSUMIDA
062500           END-IF
062600           MOVE TE-CURRENT-QTY (IX-STK-TBL) TO WKS-CANT-ANTERIOR
062700           SUBTRACT WKS-CANT-CONSUMIDA
062800                    FROM TE-CURRENT-QTY (IX-STK-TBL)
062900           PERFORM 800-CALCULA-DISPONIBLE THRU
063000                   800-CALCULA-DISPONIBLE-E
063100           SUBTRACT WKS-CANT-CONSUMIDA FROM WKS-NECESITA
063200           MOVE 'SALE'           TO WKS-MOV-TIPO
063300           MOVE WKS-CANT-CONSUMIDA TO WKS-MOV-CANTIDAD
063400           MOVE REQ-REFERENCE    TO WKS-MOV-REFERENCIA
063500           PERFORM 850-ESCRIBE-MOVIMIENTO THRU
063600                   850-ESCRIBE-MOVIMIENTO-E
063700        END-IF
063800     END-IF.
063900 820-CONSUME-LOTE-E. EXIT.
064000
064100******************************************************************
064200*  R1.3  A J U S T E                                             *
064300******************************************************************
064400 230-AJUSTE SECTION.
064500     PERFORM 930-BUSCA-EXISTENCIA-POR-ID THRU
064600             930-BUSCA-EXISTENCIA-POR-ID-E
064700     IF WKS-EXISTENCIA-ENCONTRADA = 0
064800        MOVE 'EXISTENCIA NO ENCONTRADA' TO WKS-MOTIVO-RECHAZO
064900        PERFORM 290-RECHAZA-SOLICITUD THRU 290-RECHAZA-SOLICITUD-E
065000     ELSE
065100        MOVE TE-CURRENT-QTY (IX-STK-TBL) TO WKS-CANT-ANTERIOR
065200        COMPUTE WKS-MOV-CANTIDAD = REQ-QTY - WKS-CANT-ANTERIOR
065300        IF WKS-MOV-CANTIDAD < 0
065400           COMPUTE WKS-MOV-CANTIDAD = 0 - WKS-MOV-CANTIDAD
065500        END-IF
065600        MOVE REQ-QTY TO TE-CURRENT-QTY (IX-STK-TBL)
065700        PERFORM 800-CALCULA-DISPONIBLE THRU
065800                800-CALCULA-DISPONIBLE-E
065900        MOVE 'ADJUSTMENT'  TO WKS-MOV-TIPO
066000        MOVE REQ-REFERENCE TO WKS-MOV-REFERENCIA
066100        PERFORM 850-ESCRIBE-MOVIMIENTO THRU
066200                850-ESCRIBE-MOVIMIENTO-E
066300     END-IF.
066400 230-AJUSTE-E. EXIT.
066500
066600 930-BUSCA-EXISTENCIA-POR-ID SECTION.
066700     MOVE 0 TO WKS-EXISTENCIA-ENCONTRADA
066800     PERFORM 931-COMPARA-ID THRU 931-COMPARA-ID-E
066900             VARYING IX-STK-TBL FROM 1 BY 1
067000             UNTIL IX-STK-TBL > WKS-REG-EXISTENCIAS
067100                OR WKS-EXISTENCIA-ENCONTRADA = 1.
067200 930-BUSCA-EXISTENCIA-POR-ID-E. EXIT.
067300
067400 931-COMPARA-ID SECTION.
067500     IF TE-STK-ID (IX-STK-TBL) = REQ-STOCK-ID
067600        MOVE 1 TO WKS-EXISTENCIA-ENCONTRADA
067700     END-IF.
067800 931-COMPARA-ID-E. EXIT.
067900
068000******************************************************************
068100*  R1.5  T R A S L A D O   E N T R E   B O D E G A S             *
068200******************************************************************
068300 240-TRASLADO SECTION.
068400     MOVE REQ-QTY TO WKS-NECESITA
068500     PERFORM 810-ORDENA-LOTES-PEPS THRU 810-ORDENA-LOTES-PEPS-E
068600     PERFORM 840-CONSUME-LOTE-TRASLADO THRU
068700             840-CONSUME-LOTE-TRASLADO-E
068800             VARYING IX-PEPS-TBL FROM 1 BY 1
068900             UNTIL IX-PEPS-TBL > WKS-PEPS-TOTAL
069000                OR WKS-NECESITA NOT > 0
069100     IF WKS-NECESITA > 0
069200        MOVE WKS-NECESITA TO WKS-FALTANTE WKS-FALTANTE-EDITADO
069300        STRING 'SHORT BY ' WKS-FALTANTE-EDITADO
069400               DELIMITED BY SIZE INTO WKS-MOTIVO-RECHAZO
069500        PERFORM 290-RECHAZA-SOLICITUD THRU 290-RECHAZA-SOLICITUD-E
069600     END-IF.
069700 240-TRASLADO-E. EXIT.
069800
069900 840-CONSUME-LOTE-TRASLADO SECTION.
070000     IF WKS-NECESITA > 0
070100        SET IX-STK-TBL TO PEPS-INDICE (IX-PEPS-TBL)
070200        IF TE-AVAIL-QTY (IX-STK-TBL) > 0
070300           IF TE-AVAIL-QTY (IX-STK-TBL) < WKS-NECESITA
070400              MOVE TE-AVAIL-QTY (IX-STK-TBL)
070500                                 TO WKS-CANT-CONSUMIDA
070600           ELSE
070700              MOVE WKS-NECESITA  TO WKS-CANT-CONSUMIDA
070800           END-IF
070900           MOVE TE-BATCH-NO    (IX-STK-TBL) TO WKS-DEST-BATCH-NO
071000           MOVE TE-UNIT-COST   (IX-STK-TBL) TO WKS-DEST-UNIT-COST
071100           MOVE TE-EXPIRY-DATE (IX-STK-TBL)
071150                              TO WKS-DEST-EXPIRY-DATE
071200           MOVE TE-CURRENT-QTY (IX-STK-TBL) TO WKS-CANT-ANTERIOR
071300           SUBTRACT WKS-CANT-CONSUMIDA
071400                    FROM TE-CURRENT-QTY (IX-STK-TBL)
071500           PERFORM 800-CALCULA-DISPONIBLE THRU
071600                   800-CALCULA-DISPONIBLE-E
071700           COMPUTE WKS-MOV-CANTIDAD = 0 - WKS-CANT-CONSUMIDA
071800           MOVE 'TRANSFER'    TO WKS-MOV-TIPO
071900           STRING 'TRANSFER TO ' REQ-DEST-WAREHOUSE-ID
072000                  DELIMITED BY SIZE INTO WKS-MOV-REFERENCIA
072100           PERFORM 850-ESCRIBE-MOVIMIENTO THRU
072200                   850-ESCRIBE-MOVIMIENTO-E
072300           PERFORM 830-ACREDITA-DESTINO THRU
072400                   830-ACREDITA-DESTINO-E
072500           SUBTRACT WKS-CANT-CONSUMIDA FROM WKS-NECESITA
072600        END-IF
072700     END-IF.
072800 840-CONSUME-LOTE-TRASLADO-E. EXIT.
072900
073000 830-ACREDITA-DESTINO SECTION.
073100     PERFORM 950-BUSCA-EXISTENCIA-DESTINO THRU
073200             950-BUSCA-EXISTENCIA-DESTINO-E
073300     IF WKS-EXISTENCIA-ENCONTRADA = 0
073400        PERFORM 955-CREA-EXISTENCIA-DESTINO THRU
073500                955-CREA-EXISTENCIA-DESTINO-E
073600     END-IF
073700     MOVE TE-CURRENT-QTY (IX-STK-TBL) TO WKS-CANT-ANTERIOR
073800     ADD WKS-CANT-CONSUMIDA TO TE-CURRENT-QTY (IX-STK-TBL)
073900     PERFORM 800-CALCULA-DISPONIBLE THRU 800-CALCULA-DISPONIBLE-E
074000     MOVE 'TRANSFER'      TO WKS-MOV-TIPO
074100     MOVE WKS-CANT-CONSUMIDA TO WKS-MOV-CANTIDAD
074200     STRING 'TRANSFER FROM ' REQ-WAREHOUSE-ID
074300            DELIMITED BY SIZE INTO WKS-MOV-REFERENCIA
074400     PERFORM 850-ESCRIBE-MOVIMIENTO THRU 850-ESCRIBE-MOVIMIENTO-E.
074500 830-ACREDITA-DESTINO-E. EXIT.
074600
074700 950-BUSCA-EXISTENCIA-DESTINO SECTION.
074800     MOVE 0 TO WKS-EXISTENCIA-ENCONTRADA
074900     PERFORM 951-COMPARA-DESTINO THRU 951-COMPARA-DESTINO-E
075000             VARYING IX-STK-TBL FROM 1 BY 1
075100             UNTIL IX-STK-TBL > WKS-REG-EXISTENCIAS
075200                OR WKS-EXISTENCIA-ENCONTRADA = 1.
075300 950-BUSCA-EXISTENCIA-DESTINO-E. EXIT.
075400
075500 951-COMPARA-DESTINO SECTION.
075600     IF TE-PRODUCT-ID   (IX-STK-TBL) = REQ-PRODUCT-ID        AND
075700        TE-WAREHOUSE-ID (IX-STK-TBL) = REQ-DEST-WAREHOUSE-ID AND
075800        TE-BATCH-NO     (IX-STK-TBL) = WKS-DEST-BATCH-NO
075900        MOVE 1 TO WKS-EXISTENCIA-ENCONTRADA
076000     END-IF.
076100 951-COMPARA-DESTINO-E. EXIT.
076200
076300 955-CREA-EXISTENCIA-DESTINO SECTION.
076400     ADD 1 TO WKS-REG-EXISTENCIAS
076500     SET IX-STK-TBL TO WKS-REG-EXISTENCIAS
076600     ADD 1 TO WKS-SIG-STK-ID
076700     MOVE WKS-SIG-STK-ID          TO TE-STK-ID       (IX-STK-TBL)
076800     MOVE REQ-PRODUCT-ID          TO TE-PRODUCT-ID   (IX-STK-TBL)
076900     MOVE REQ-DEST-WAREHOUSE-ID   TO TE-WAREHOUSE-ID (IX-STK-TBL)
077000     MOVE WKS-DEST-BATCH-NO       TO TE-BATCH-NO     (IX-STK-TBL)
077100     MOVE 0                       TO TE-CURRENT-QTY  (IX-STK-TBL)
077200     MOVE 0                       TO TE-RESERVED-QTY (IX-STK-TBL)
077300     MOVE 0                       TO TE-AVAIL-QTY    (IX-STK-TBL)
077400     MOVE WKS-DEST-UNIT-COST      TO TE-UNIT-COST    (IX-STK-TBL)
077500     MOVE WKS-DEST-EXPIRY-DATE    TO TE-EXPIRY-DATE  (IX-STK-TBL)
077600     MOVE WKS-FECHA-HOY           TO TE-RECEIVED-DATE(IX-STK-TBL)
077700     MOVE 'GOOD'                  TO TE-STATUS       (IX-STK-TBL)
077800     MOVE 'Y'                     TO TE-ACTIVE-FLAG  (IX-STK-TBL).
077900 955-CREA-EXISTENCIA-DESTINO-E. EXIT.
078000
078100******************************************************************
078200*  R1.6 / R1.7   R E S E R V A   Y   L I B E R A C I O N         *
078300******************************************************************
078400 250-RESERVA SECTION.
078500     PERFORM 930-BUSCA-EXISTENCIA-POR-ID THRU
078600             930-BUSCA-EXISTENCIA-POR-ID-E
078700     IF WKS-EXISTENCIA-ENCONTRADA = 0
078800        MOVE 'EXISTENCIA NO ENCONTRADA' TO WKS-MOTIVO-RECHAZO
078900        PERFORM 290-RECHAZA-SOLICITUD THRU 290-RECHAZA-SOLICITUD-E
079000     ELSE
079100        IF TE-AVAIL-QTY (IX-STK-TBL) < REQ-QTY
079200           MOVE 'DISPONIBLE INSUFICIENTE PARA RESERVAR'
079300                                    TO WKS-MOTIVO-RECHAZO
079400           PERFORM 290-RECHAZA-SOLICITUD THRU
079500                   290-RECHAZA-SOLICITUD-E
079600        ELSE
079700           MOVE TE-CURRENT-QTY (IX-STK-TBL) TO WKS-CANT-ANTERIOR
079800           ADD REQ-QTY TO TE-RESERVED-QTY (IX-STK-TBL)
079900           PERFORM 800-CALCULA-DISPONIBLE THRU
080000                   800-CALCULA-DISPONIBLE-E
080100           MOVE 'RESERVATION' TO WKS-MOV-TIPO
080200           MOVE REQ-QTY       TO WKS-MOV-CANTIDAD
080300           MOVE REQ-REFERENCE TO WKS-MOV-REFERENCIA
080400           PERFORM 850-ESCRIBE-MOVIMIENTO THRU
080500                   850-ESCRIBE-MOVIMIENTO-E
080600        END-IF
080700     END-IF.
080800 250-RESERVA-E. EXIT.
080900
081000 260-LIBERA SECTION.
081100     PERFORM 930-BUSCA-EXISTENCIA-POR-ID THRU
081200             930-BUSCA-EXISTENCIA-POR-ID-E
081300     IF WKS-EXISTENCIA-ENCONTRADA = 0
081400        MOVE 'EXISTENCIA NO ENCONTRADA' TO WKS-MOTIVO-RECHAZO
081500        PERFORM 290-RECHAZA-SOLICITUD THRU 290-RECHAZA-SOLICITUD-E
081600     ELSE
081700        IF TE-RESERVED-QTY (IX-STK-TBL) < REQ-QTY
081800           MOVE 'RESERVADO INSUFICIENTE PARA LIBERAR'
081900                                    TO WKS-MOTIVO-RECHAZO
082000           PERFORM 290-RECHAZA-SOLICITUD THRU
082100                   290-RECHAZA-SOLICITUD-E
082200        ELSE
082300           MOVE TE-CURRENT-QTY (IX-STK-TBL) TO WKS-CANT-ANTERIOR
082400           SUBTRACT REQ-QTY FROM TE-RESERVED-QTY (IX-STK-TBL)
082500           PERFORM 800-CALCULA-DISPONIBLE THRU
082600                   800-CALCULA-DISPONIBLE-E
082700           MOVE 'RELEASE'     TO WKS-MOV-TIPO
082800           MOVE REQ-QTY       TO WKS-MOV-CANTIDAD
082900           MOVE REQ-REFERENCE TO WKS-MOV-REFERENCIA
083000           PERFORM 850-ESCRIBE-MOVIMIENTO THRU
083100                   850-ESCRIBE-MOVIMIENTO-E
083200        END-IF
083300     END-IF.
083400 260-LIBERA-E. EXIT.
083500
083600******************************************************************
083700*  R1.8   B A J A   D E   L O T E   ( V E N C I D O / D A N A D O)
083800******************************************************************
083900 270-BAJA-LOTE SECTION.
084000     PERFORM 271-PROCESA-LOTE-BAJA THRU 271-PROCESA-LOTE-BAJA-E
084100             VARYING IX-STK-TBL FROM 1 BY 1
084200             UNTIL IX-STK-TBL > WKS-REG-EXISTENCIAS.
084300 270-BAJA-LOTE-E. EXIT.
084400
084500 271-PROCESA-LOTE-BAJA SECTION.
084600     IF TE-BATCH-NO    (IX-STK-TBL) = REQ-BATCH-NO AND
084700        TE-ACTIVE-FLAG (IX-STK-TBL) = 'Y'          AND
084800        TE-CURRENT-QTY (IX-STK-TBL) > 0
084900        MOVE TE-CURRENT-QTY (IX-STK-TBL) TO WKS-CANT-ANTERIOR
085000        MOVE TE-CURRENT-QTY (IX-STK-TBL) TO WKS-MOV-CANTIDAD
085100        IF REQ-ES-BAJA-VENCIDO
085200           MOVE 'EXPIRED' TO TE-STATUS (IX-STK-TBL) WKS-MOV-TIPO
085300        ELSE
085400           MOVE 'DAMAGED' TO TE-STATUS (IX-STK-TBL) WKS-MOV-TIPO
085500        END-IF
085600        MOVE 0 TO TE-CURRENT-QTY (IX-STK-TBL)
085700        PERFORM 800-CALCULA-DISPONIBLE THRU
085800                800-CALCULA-DISPONIBLE-E
085900        MOVE REQ-REFERENCE TO WKS-MOV-REFERENCIA
086000        PERFORM 850-ESCRIBE-MOVIMIENTO THRU
086100                850-ESCRIBE-MOVIMIENTO-E
086200     END-IF.
086300 271-PROCESA-LOTE-BAJA-E. EXIT.
086400
086500******************************************************************
086600*  E X I S T E N C I A   D E L   P R O D U C T O   ( R1.9 )      *
086700******************************************************************
086800 940-BUSCA-PRODUCTO SECTION.
086900     MOVE 0 TO WKS-PRODUCTO-ENCONTRADO
087000     PERFORM 941-COMPARA-PRODUCTO THRU 941-COMPARA-PRODUCTO-E
087100             VARYING IX-PRD-TBL FROM 1 BY 1
087200             UNTIL IX-PRD-TBL > WKS-REG-PRODUCTOS
087300                OR WKS-PRODUCTO-ENCONTRADO = 1.
087400 940-BUSCA-PRODUCTO-E. EXIT.
087500
087600 941-COMPARA-PRODUCTO SECTION.
087700     IF TP-PRD-ID (IX-PRD-TBL) = REQ-PRODUCT-ID
087800        MOVE 1 TO WKS-PRODUCTO-ENCONTRADO
087900     END-IF.
088000 941-COMPARA-PRODUCTO-E. EXIT.
088100
088200******************************************************************
088300*  B I T A C O R A   D E   M O V I M I E N T O S                 *
088400******************************************************************
088500 850-ESCRIBE-MOVIMIENTO SECTION.
088600     MOVE TE-PRODUCT-ID   (IX-STK-TBL) TO MOV-PRODUCT-ID
088700     MOVE TE-WAREHOUSE-ID (IX-STK-TBL) TO MOV-WAREHOUSE-ID
088800     MOVE WKS-MOV-TIPO                 TO MOV-TYPE
088900     MOVE WKS-MOV-CANTIDAD             TO MOV-QTY
089000     MOVE WKS-CANT-ANTERIOR            TO MOV-PREV-QTY
089100     MOVE TE-CURRENT-QTY  (IX-STK-TBL) TO MOV-NEW-QTY
089200     MOVE TE-UNIT-COST    (IX-STK-TBL) TO MOV-UNIT-COST
089300     MOVE WKS-MOV-REFERENCIA           TO MOV-REFERENCE
089400     MOVE TE-BATCH-NO     (IX-STK-TBL) TO MOV-BATCH-NO
089500     MOVE REQ-PERFORMED-BY             TO MOV-PERFORMED-BY
089600     WRITE REG-EXIMOVS
089700     MOVE FS-EXIMOVS TO WKS-FS-ACTUAL
089800     MOVE 'EXIMOVS'  TO ARCHIVO
089900     MOVE 'WRITE'    TO ACCION
090000     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
090100     MOVE SPACES TO WKS-MOV-REFERENCIA.
090200 850-ESCRIBE-MOVIMIENTO-E. EXIT.
090300
090400******************************************************************
090500*          E S C R I T U R A   D E L   M A E S T R O   N U E V O *
090600******************************************************************
090700 700-ESCRIBE-MAESTRO-NUEVO SECTION.
090800     PERFORM 710-ESCRIBE-UNA-EXISTENCIA THRU
090900             710-ESCRIBE-UNA-EXISTENCIA-E
091000             VARYING IX-STK-TBL FROM 1 BY 1
091100             UNTIL IX-STK-TBL > WKS-REG-EXISTENCIAS.
091200 700-ESCRIBE-MAESTRO-NUEVO-E. EXIT.
091300
091400 710-ESCRIBE-UNA-EXISTENCIA SECTION.
091500     MOVE TE-PRODUCT-ID    (IX-STK-TBL) TO STK-PRODUCT-ID
091600                                            OF REG-EXIMAEN
091700     MOVE TE-WAREHOUSE-ID  (IX-STK-TBL) TO STK-WAREHOUSE-ID
091800                                            OF REG-EXIMAEN
091900     MOVE TE-BATCH-NO      (IX-STK-TBL) TO STK-BATCH-NO
092000                                            OF REG-EXIMAEN
092100     MOVE TE-STK-ID        (IX-STK-TBL) TO STK-ID
092200                                            OF REG-EXIMAEN
092300     MOVE TE-CURRENT-QTY   (IX-STK-TBL) TO STK-CURRENT-QTY
092400                                            OF REG-EXIMAEN
092500     MOVE TE-RESERVED-QTY  (IX-STK-TBL) TO STK-RESERVED-QTY
092600                                            OF REG-EXIMAEN
092700     MOVE TE-AVAIL-QTY     (IX-STK-TBL) TO STK-AVAIL-QTY
092800                                            OF REG-EXIMAEN
092900     MOVE TE-UNIT-COST     (IX-STK-TBL) TO STK-UNIT-COST
093000                                            OF REG-EXIMAEN
093100     MOVE TE-EXPIRY-DATE   (IX-STK-TBL) TO STK-EXPIRY-DATE
093200                                            OF REG-EXIMAEN
093300     MOVE TE-RECEIVED-DATE (IX-STK-TBL) TO STK-RECEIVED-DATE
093400                                            OF REG-EXIMAEN
093500     MOVE TE-STATUS        (IX-STK-TBL) TO STK-STATUS
093600                                            OF REG-EXIMAEN
093700     MOVE TE-ACTIVE-FLAG   (IX-STK-TBL) TO STK-ACTIVE-FLAG
093800                                            OF REG-EXIMAEN
093900     WRITE REG-EXIMAEN
094000     MOVE FS-EXIMAEN TO WKS-FS-ACTUAL
094100     MOVE 'EXIMAEN'  TO ARCHIVO
094200     MOVE 'WRITE'    TO ACCION
094300     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E.
094400 710-ESCRIBE-UNA-EXISTENCIA-E. EXIT.
094500
094600******************************************************************
094700*          V E R I F I C A C I O N   D E   S T A T U S           *
094800******************************************************************
094900 990-VERIFICA-STATUS SECTION.
095000     IF WKS-FS-ACTUAL NOT = 0 AND NOT = 97
095100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
095200                              WKS-FS-ACTUAL, FSE-GENERICO
095300        DISPLAY '>>> ERROR DE E/S EN ARCHIVO: ' ARCHIVO
095400                UPON CONSOLE
095500        DISPLAY '>>> STATUS: ' WKS-FS-ACTUAL UPON CONSOLE
095600        PERFORM 900-CIERRE THRU 900-CIERRE-E
095700        MOVE 91 TO RETURN-CODE
095800        STOP RUN
095900     END-IF.
096000 990-VERIFICA-STATUS-E. EXIT.
096100
096200******************************************************************
096300*                    C I E R R E   D E L   J O B                 *
096400******************************************************************
096500 900-CIERRE SECTION.
096600     DISPLAY '>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<<<'
096700             UPON CONSOLE
096800     DISPLAY '* SOLICITUDES LEIDAS      : (' WKS-REG-LEIDOS ')'
096900             UPON CONSOLE
097000     DISPLAY '* SOLICITUDES PROCESADAS  : (' WKS-REG-PROCESADOS
097100             ')' UPON CONSOLE
097200     DISPLAY '* SOLICITUDES RECHAZADAS  : (' WKS-REG-RECHAZADOS
097300             ')' UPON CONSOLE
097400     CLOSE EXISOLI EXIMAES EXIMAEN PRODCAT EXIMOVS EXIREC.
097500 900-CIERRE-E. EXIT.
