000100******************************************************************
000200*        COPY INVFCO1  --  DETALLE DE PRONOSTICO DE DEMANDA     *
000300******************************************************************
000400* FECHA       : 04/04/1988                                       *
000500* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000600* APLICACION  : INVENTARIO MULTIBODEGA                           *
000700* PROGRAMA    : INVFCO1, LAYOUT DE PRONOSTICO POR PRODUCTO       *
000800* DESCRIPCION : UN RENGLON POR DIA PRONOSTICADO (MAXIMO 30),     *
000900*             : SEGUIDO DEL BLOQUE DE INSIGHTS DEL PRODUCTO.     *
001000* ARCHIVOS    : INVFCST                                          *
001100******************************************************************
001200*----------------------------------------------------------------*
001300*  1988-04-08  LXCA  TK-4520  VERSION INICIAL DEL LAYOUT          
001400*----------------------------------------------------------------*
001500 01  REG-INVFCST.
001600     05  FC-DAY                      PIC 9(02).
001700     05  FC-VALUE                    PIC S9(07)V9.
001800     05  FILLER                      PIC X(20).
