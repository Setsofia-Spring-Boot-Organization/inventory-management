000100******************************************************************
000200*        COPY INVPOH1  --  ENCABEZADO DE ORDEN DE COMPRA        *
000300******************************************************************
000400* FECHA       : 04/04/1988                                       *
000500* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000600* APLICACION  : INVENTARIO MULTIBODEGA                           *
000700* PROGRAMA    : INVPOH1, LAYOUT DE ENCABEZADO ORDEN DE COMPRA    *
000800* DESCRIPCION : UN ENCABEZADO SEGUIDO DE SUS RENGLONES (INVPOL1).*
000900*             : CONTROL BREAK POR PO-NUMBER.                     *
001000* ARCHIVOS    : INVPOEN                                          *
001100******************************************************************
001200*----------------------------------------------------------------*
001300*  1988-04-07  LXCA  TK-4512  VERSION INICIAL DEL LAYOUT          
001400*----------------------------------------------------------------*
001500 01  REG-INVPOEN.
001600     05  PO-REC-TYPE                 PIC X(01).
001700         88  PO-ES-ENCABEZADO              VALUE 'H'.
001800         88  PO-ES-RENGLON                 VALUE 'L'.
001900     05  PO-NUMBER                   PIC X(20).
002000     05  PO-SUPPLIER-ID              PIC 9(06).
002100     05  PO-STORE-ID                 PIC 9(04).
002200     05  PO-ORDER-DATE               PIC 9(08).
002300     05  PO-STATUS                   PIC X(18).
002400         88  PO-ES-DRAFT                   VALUE 'DRAFT'.
002500         88  PO-ES-SUBMITTED               VALUE 'SUBMITTED'.
002600         88  PO-ES-PENDING                 VALUE 'PENDING'.
002700         88  PO-ES-APPROVED                VALUE 'APPROVED'.
002800         88  PO-ES-ENVIADA
002850             VALUE 'SENT-TO-SUPPLIER'.
002900         88  PO-ES-PARCIAL
002950             VALUE 'PARTIALLY-RECEIVED'.
003000         88  PO-ES-COMPLETA                VALUE 'FULLY-RECEIVED'.
003100         88  PO-ES-CANCELADA               VALUE 'CANCELLED'.
003200         88  PO-ES-CERRADA                 VALUE 'CLOSED'.
003300     05  PO-SUBTOTAL                 PIC S9(09)V99.
003400     05  PO-TAX-AMT                  PIC S9(09)V99.
003500     05  PO-DISCOUNT-AMT             PIC S9(09)V99.
003600     05  PO-TOTAL-AMT                PIC S9(09)V99.
003700     05  PO-CURRENCY                 PIC X(03).
003800     05  PO-LINE-COUNT               PIC 9(03).
003900     05  FILLER                      PIC X(10).
