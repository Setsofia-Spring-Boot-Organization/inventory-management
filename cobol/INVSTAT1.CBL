000100******************************************************************
000200* FECHA       : 06/04/1988                                       *
000300* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000400* APLICACION  : INVENTARIO MULTIBODEGA                           *
000500* PROGRAMA    : INVSTAT1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CLASIFICADOR DE ESTATUS DE ARTICULOS Y METRICAS  *
000800*             : DE INVENTARIO.  RECORRE EL MAESTRO DE ARTICULOS  *
000900*             : (ARTMAES), DERIVA IN-STOCK/LOW-STOCK/OUT-OF-     *
001000*             : STOCK PARA CADA UNO, REGRABA EL REGISTRO CON EL  *
001100*             : ESTATUS Y LOS NIVELES POR DEFECTO, ACUMULA LAS   *
001200*             : METRICAS GLOBALES Y PRODUCE LOS LISTADOS DE      *
001300*             : BAJO STOCK, AGOTADOS Y REORDEN.                  *
001400* ARCHIVOS    : ARTMAES=A, REPINV1=A                             *
001500* ACCION (ES) : A=ACTUALIZA                                      *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700******************************************************************
001800*----------------------------------------------------------------*
001900*  H I S T O R I A L   D E   C A M B I O S                       *
002000*----------------------------------------------------------------*
002100*  1988-04-06  LXCA  TK-4480  VERSION INICIAL. ESTATUS Y LISTADO  TK-4480 
002200*                             DE BAJO STOCK Y AGOTADOS.           
002300*  1988-09-15  LXCA  TK-4491  SE AGREGA EL LISTADO DE REORDEN     TK-4491 
002400*                             (CANTIDAD <= NIVEL MINIMO).         
002500*  1990-03-22  EDRD  TK-4548  SE APLICAN VALORES POR DEFECTO DE   TK-4548 
002600*                             NIVEL MINIMO (10) Y MAXIMO (100)    
002700*                             CUANDO VIENEN EN CERO.              
002800*  1992-07-11  LXCA  TK-4601  SE AGREGA VALIDACION DE NOMBRE      TK-4601 
002900*                             DUPLICADO (SIN DISTINGUIR MAYUS-    
003000*                             CULAS/MINUSCULAS) CONTRA LOS        
003100*                             ARTICULOS YA LEIDOS EN LA CORRIDA.  
003200*  1995-02-08  EDRD  TK-4652  SE AGREGA LA CIFRA FIJA DE          TK-4652 
003300*                             PRECISION DE PRONOSTICO (87.5) AL   
003400*                             RESUMEN DE METRICAS.                
003500*  1998-12-01  LXCA  TK-4746  AJUSTE MILENIO (Y2K): REVISION DE   TK-4746 
003600*                             RUTINAS DE FECHA EN TODA LA         
003700*                             APLICACION; ESTE PROGRAMA NO USA    
003800*                             FECHAS DE SISTEMA, SIN CAMBIOS DE   
003900*                             CODIGO, SOLO DE DOCUMENTACION.      
004000*  2000-05-17  EDRD  TK-4761  SE AMPLIA TABLA-NOMBRES A 500       TK-4761 
004100*                             ARTICULOS.                          
004200*----------------------------------------------------------------*
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    INVSTAT1.
004500 AUTHOR.        LUCIA XIMENA CASTELLANOS.
004600 INSTALLATION.  INVENTARIO MULTIBODEGA.
004700 DATE-WRITTEN.  06/04/1988.
004800 DATE-COMPILED. 06/04/1988.
004900 SECURITY.      USO INTERNO - DEPARTAMENTO DE INVENTARIOS.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 ON  STATUS IS INV-MODO-DIAGNOSTICO
005500            OFF STATUS IS INV-MODO-NORMAL.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ARTMAES  ASSIGN TO ARTMAES
005900            ORGANIZATION IS SEQUENTIAL
006000            ACCESS MODE  IS SEQUENTIAL
006100            FILE STATUS  IS FS-ARTMAES
006200                             FSE-ARTMAES.
006300
006400     SELECT REPINV1  ASSIGN TO REPINV1
006500            ORGANIZATION IS SEQUENTIAL
006600            ACCESS MODE  IS SEQUENTIAL
006700            FILE STATUS  IS FS-REPINV1
006800                             FSE-REPINV1.
006900 DATA DIVISION.
007000 FILE SECTION.
007100*   MAESTRO DE ARTICULOS DE INVENTARIO (ENTRADA/SALIDA)
007200 FD  ARTMAES.
007300     COPY INVITM1.
007400*   LISTADO DE METRICAS Y ARTICULOS (SALIDA)
007500 FD  REPINV1.
007600 01  REG-REPINV1                 PIC X(132).
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008000******************************************************************
008100 01  WKS-FS-STATUS.
008200     02  FS-ARTMAES              PIC 9(02) VALUE ZEROES.
008300     02  FSE-ARTMAES.
008400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008600         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008700     02  FS-REPINV1              PIC 9(02) VALUE ZEROES.
008800     02  FSE-REPINV1.
008900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009200     02  PROGRAMA                PIC X(08) VALUE SPACES.
009300     02  ARCHIVO                 PIC X(08) VALUE SPACES.
009400     02  ACCION                  PIC X(10) VALUE SPACES.
009500     02  LLAVE                   PIC X(32) VALUE SPACES.
009600     02  WKS-FS-ACTUAL           PIC 9(02) VALUE ZEROES.
009700     02  FSE-GENERICO.
009800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010100******************************************************************
010200*                 B A N D E R A S   D E   F I N                  *
010300******************************************************************
010400 01  WKS-FLAGS.
010500     02  WKS-FIN-ARTMAES         PIC 9(01) VALUE ZEROES.
010600         88  FIN-ARTMAES                   VALUE 1.
010700     02  WKS-NOMBRE-DUPLICADO    PIC 9(01) VALUE ZEROES.
010800******************************************************************
010900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011000******************************************************************
011100 77  WKS-NOM-MAX                 PIC 9(4) COMP VALUE 500.
011200 01  WKS-CONTADORES.
011300     02  WKS-TOTAL-ARTICULOS     PIC 9(07) COMP VALUE ZEROES.
011400     02  WKS-TOTAL-BAJO-STOCK    PIC 9(07) COMP VALUE ZEROES.
011500     02  WKS-TOTAL-AGOTADOS      PIC 9(07) COMP VALUE ZEROES.
011600     02  WKS-TOTAL-REORDEN       PIC 9(07) COMP VALUE ZEROES.
011700     02  WKS-TOTAL-DUPLICADOS    PIC 9(07) COMP VALUE ZEROES.
011800     02  WKS-TOTAL-NOMBRES       PIC 9(07) COMP VALUE ZEROES.
011900     02  IX-NOM                  PIC 9(04) COMP VALUE ZEROES.
012000 01  WKS-VALORES.
012100     02  WKS-VALOR-RENGLON       PIC S9(11)V99 VALUE ZEROES.
012200     02  WKS-VALOR-TOTAL         PIC S9(11)V99 VALUE ZEROES.
012300     02  WKS-PRECISION-PRONOST   PIC 9(03)V9   VALUE 87.5.
012400******************************************************************
012500*      ALFABETOS PARA CONVERSION DE NOMBRE A MAYUSCULAS          *
012600******************************************************************
012700 01  WKS-NOMBRE-COMPARAR         PIC X(30) VALUE SPACES.
012800 01  WKS-ALFABETO-MINUSCULAS     PIC X(26)
012900                                  VALUE 'abcdefghijklmnopqrstuvwxy
012950-    'z'.
013000 01  WKS-ALFABETO-MAYUSCULAS     PIC X(26)
013100                                  VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXY
013150-    'Z'.
013200******************************************************************
013300*          TABLA EN MEMORIA DE NOMBRES YA LEIDOS EN LA CORRIDA   *
013400******************************************************************
013500 01  TABLA-NOMBRES.
013600     02  TABLA-NOMBRE OCCURS 500 TIMES INDEXED BY IX-NOM-TBL
013700                                  PIC X(30).
013800******************************************************************
013900*          RENGLON DE REPORTE (ENCABEZADO/DETALLE/RESUMEN)        
014000******************************************************************
014100 01  WKS-LINEA-REPORTE           PIC X(132) VALUE SPACES.
014200 01  WKS-LIN-ENCABEZADO REDEFINES WKS-LINEA-REPORTE.
014300     02  ENC-TITULO              PIC X(60).
014400     02  FILLER                  PIC X(72).
014500 01  WKS-LIN-DETALLE REDEFINES WKS-LINEA-REPORTE.
014600     02  DET-ITEM-ID             PIC 9(06).
014700     02  FILLER                  PIC X(02).
014800     02  DET-NOMBRE              PIC X(30).
014900     02  FILLER                  PIC X(02).
015000     02  DET-CANTIDAD            PIC ZZZZZZ9.
015100     02  FILLER                  PIC X(02).
015200     02  DET-NIVEL-MIN           PIC ZZZZ9.
015300     02  FILLER                  PIC X(02).
015400     02  DET-ESTATUS             PIC X(12).
015500     02  FILLER                  PIC X(23).
015600 01  WKS-LIN-RESUMEN REDEFINES WKS-LINEA-REPORTE.
015700     02  RES-ETIQUETA            PIC X(40).
015800     02  RES-VALOR               PIC Z,ZZZ,ZZZ,ZZ9.99.
015900     02  FILLER                  PIC X(77).
016000******************************************************************
016100 PROCEDURE DIVISION.
016200******************************************************************
016300*               S E C C I O N    P R I N C I P A L               *
016400******************************************************************
016500 000-MAIN SECTION.
016600     PERFORM 100-INICIO THRU 100-INICIO-E
016700     PERFORM 200-CLASIFICA-ARTICULO THRU 200-CLASIFICA-ARTICULO-E
016800             UNTIL FIN-ARTMAES
016900     PERFORM 700-IMPRIME-RESUMEN THRU 700-IMPRIME-RESUMEN-E
017000     PERFORM 900-CIERRE THRU 900-CIERRE-E
017100     STOP RUN.
017200 000-MAIN-E. EXIT.
017300
017400 100-INICIO SECTION.
017500     MOVE 'INVSTAT1' TO PROGRAMA
017600     OPEN I-O    ARTMAES
017700          OUTPUT REPINV1
017800     MOVE FS-ARTMAES TO WKS-FS-ACTUAL
017900     MOVE 'ARTMAES'  TO ARCHIVO
018000     MOVE 'OPEN'     TO ACCION
018100     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
018200     MOVE FS-REPINV1 TO WKS-FS-ACTUAL
018300     MOVE 'REPINV1'  TO ARCHIVO
018400     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
018500     MOVE SPACES TO WKS-LINEA-REPORTE
018600     MOVE 'REPORTE DE ESTATUS Y METRICAS DE INVENTARIO'
018700                     TO ENC-TITULO
018800     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E
018900     PERFORM 150-LEE-ARTICULO THRU 150-LEE-ARTICULO-E.
019000 100-INICIO-E. EXIT.
019100
019200 150-LEE-ARTICULO SECTION.
019300     READ ARTMAES
019400          AT END MOVE 1 TO WKS-FIN-ARTMAES
019500     END-READ.
019600 150-LEE-ARTICULO-E. EXIT.
019700
019800******************************************************************
019900*   R2.1/R2.7  C L A S I F I C A   Y   R E G R A B A             *
020000******************************************************************
020100 200-CLASIFICA-ARTICULO SECTION.
020200     ADD 1 TO WKS-TOTAL-ARTICULOS
020300     PERFORM 610-APLICA-DEFAULTS THRU 610-APLICA-DEFAULTS-E
020400     PERFORM 210-DERIVA-ESTADO THRU 210-DERIVA-ESTADO-E
020500     PERFORM 600-VALIDA-NOMBRE-UNICO
020550         THRU 600-VALIDA-NOMBRE-UNICO-E
020600     PERFORM 220-EVALUA-LISTADOS THRU 220-EVALUA-LISTADOS-E
020700     PERFORM 230-ACUMULA-METRICAS THRU 230-ACUMULA-METRICAS-E
020800     REWRITE REG-ARTMAES
020900     MOVE FS-ARTMAES TO WKS-FS-ACTUAL
021000     MOVE 'ARTMAES'  TO ARCHIVO
021100     MOVE 'REWRITE'  TO ACCION
021200     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
021300     PERFORM 150-LEE-ARTICULO THRU 150-LEE-ARTICULO-E.
021400 200-CLASIFICA-ARTICULO-E. EXIT.
021500
021600 610-APLICA-DEFAULTS SECTION.
021700     IF ITEM-MIN-LEVEL = ZEROES
021800        MOVE 10 TO ITEM-MIN-LEVEL
021900     END-IF
022000     IF ITEM-MAX-LEVEL = ZEROES
022100        MOVE 100 TO ITEM-MAX-LEVEL
022200     END-IF.
022300 610-APLICA-DEFAULTS-E. EXIT.
022400
022500 210-DERIVA-ESTADO SECTION.
022600     IF ITEM-QUANTITY = 0
022700        MOVE 'OUT-OF-STOCK' TO ITEM-STATUS
022800     ELSE
022900        IF ITEM-QUANTITY < ITEM-MIN-LEVEL
023000           MOVE 'LOW-STOCK'  TO ITEM-STATUS
023100        ELSE
023200           MOVE 'IN-STOCK'   TO ITEM-STATUS
023300        END-IF
023400     END-IF.
023500 210-DERIVA-ESTADO-E. EXIT.
023600
023700******************************************************************
023800*   R2.2/R2.3  L I S T A D O S                                   *
023900******************************************************************
024000 220-EVALUA-LISTADOS SECTION.
024100     IF ITEM-QUANTITY < ITEM-MIN-LEVEL
024200        PERFORM 221-ESCRIBE-BAJO-STOCK
024250            THRU 221-ESCRIBE-BAJO-STOCK-E
024300     END-IF
024400     IF ITEM-STATUS = 'OUT-OF-STOCK'
024500        PERFORM 222-ESCRIBE-AGOTADO THRU 222-ESCRIBE-AGOTADO-E
024600     END-IF
024700     IF ITEM-QUANTITY NOT > ITEM-MIN-LEVEL
024800        ADD 1 TO WKS-TOTAL-REORDEN
024900        PERFORM 223-ESCRIBE-REORDEN THRU 223-ESCRIBE-REORDEN-E
025000     END-IF.
025100 220-EVALUA-LISTADOS-E. EXIT.
025200
025300 221-ESCRIBE-BAJO-STOCK SECTION.
025400     MOVE SPACES TO WKS-LINEA-REPORTE
025500     MOVE ITEM-ID     TO DET-ITEM-ID
025600     MOVE ITEM-NAME   TO DET-NOMBRE
025700     MOVE ITEM-QUANTITY TO DET-CANTIDAD
025800     MOVE ITEM-MIN-LEVEL TO DET-NIVEL-MIN
025900     MOVE 'LOW-STOCK'   TO DET-ESTATUS
026000     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E.
026100 221-ESCRIBE-BAJO-STOCK-E. EXIT.
026200
026300 222-ESCRIBE-AGOTADO SECTION.
026400     MOVE SPACES TO WKS-LINEA-REPORTE
026500     MOVE ITEM-ID     TO DET-ITEM-ID
026600     MOVE ITEM-NAME   TO DET-NOMBRE
026700     MOVE ITEM-QUANTITY TO DET-CANTIDAD
026800     MOVE ITEM-MIN-LEVEL TO DET-NIVEL-MIN
026900     MOVE 'OUT-OF-STOCK' TO DET-ESTATUS
027000     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E.
027100 222-ESCRIBE-AGOTADO-E. EXIT.
027200
027300 223-ESCRIBE-REORDEN SECTION.
027400     MOVE SPACES TO WKS-LINEA-REPORTE
027500     MOVE ITEM-ID     TO DET-ITEM-ID
027600     MOVE ITEM-NAME   TO DET-NOMBRE
027700     MOVE ITEM-QUANTITY TO DET-CANTIDAD
027800     MOVE ITEM-MIN-LEVEL TO DET-NIVEL-MIN
027900     MOVE 'REORDER'   TO DET-ESTATUS
028000     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E.
028100 223-ESCRIBE-REORDEN-E. EXIT.
028200
028300******************************************************************
028400*   R2.4/R2.5  A C U M U L A   M E T R I C A S                   *
028500******************************************************************
028600 230-ACUMULA-METRICAS SECTION.
028700     IF ITEM-STATUS = 'LOW-STOCK'
028800        ADD 1 TO WKS-TOTAL-BAJO-STOCK
028900     END-IF
029000     IF ITEM-STATUS = 'OUT-OF-STOCK'
029100        ADD 1 TO WKS-TOTAL-AGOTADOS
029200     END-IF
029300     COMPUTE WKS-VALOR-RENGLON = ITEM-QUANTITY * ITEM-PRICE
029400     ADD WKS-VALOR-RENGLON TO WKS-VALOR-TOTAL.
029500 230-ACUMULA-METRICAS-E. EXIT.
029600
029700******************************************************************
029800*   R2.6  V A L I D A C I O N   D E   N O M B R E   U N I C O    *
029900******************************************************************
030000 600-VALIDA-NOMBRE-UNICO SECTION.
030100     MOVE ITEM-NAME TO WKS-NOMBRE-COMPARAR
030200     INSPECT WKS-NOMBRE-COMPARAR
030300             CONVERTING WKS-ALFABETO-MINUSCULAS
030400                     TO WKS-ALFABETO-MAYUSCULAS
030500     MOVE 0 TO WKS-NOMBRE-DUPLICADO
030600     PERFORM 601-COMPARA-NOMBRE THRU 601-COMPARA-NOMBRE-E
030700             VARYING IX-NOM-TBL FROM 1 BY 1
030800             UNTIL IX-NOM-TBL > WKS-TOTAL-NOMBRES
030900                OR WKS-NOMBRE-DUPLICADO = 1
031000     IF WKS-NOMBRE-DUPLICADO = 1
031100        ADD 1 TO WKS-TOTAL-DUPLICADOS
031200     ELSE
031300        IF WKS-TOTAL-NOMBRES < WKS-NOM-MAX
031400           ADD 1 TO WKS-TOTAL-NOMBRES
031500           SET IX-NOM-TBL TO WKS-TOTAL-NOMBRES
031600           MOVE WKS-NOMBRE-COMPARAR TO TABLA-NOMBRE (IX-NOM-TBL)
031700        END-IF
031800     END-IF.
031900 600-VALIDA-NOMBRE-UNICO-E. EXIT.
032000
032100 601-COMPARA-NOMBRE SECTION.
032200     IF TABLA-NOMBRE (IX-NOM-TBL) = WKS-NOMBRE-COMPARAR
032300        MOVE 1 TO WKS-NOMBRE-DUPLICADO
032400     END-IF.
032500 601-COMPARA-NOMBRE-E. EXIT.
032600
032700******************************************************************
032800*          R E S U M E N   D E   M E T R I C A S                 *
032900******************************************************************
033000 700-IMPRIME-RESUMEN SECTION.
033100     MOVE SPACES TO WKS-LINEA-REPORTE
033200     MOVE 'TOTAL DE ARTICULOS' TO RES-ETIQUETA
033300     MOVE WKS-TOTAL-ARTICULOS  TO RES-VALOR
033400     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E
033500     MOVE SPACES TO WKS-LINEA-REPORTE
033600     MOVE 'ARTICULOS EN BAJO STOCK' TO RES-ETIQUETA
033700     MOVE WKS-TOTAL-BAJO-STOCK      TO RES-VALOR
033800     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E
033900     MOVE SPACES TO WKS-LINEA-REPORTE
034000     MOVE 'ARTICULOS AGOTADOS' TO RES-ETIQUETA
034100     MOVE WKS-TOTAL-AGOTADOS   TO RES-VALOR
034200     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E
034300     MOVE SPACES TO WKS-LINEA-REPORTE
034400     MOVE 'ARTICULOS PARA REORDEN' TO RES-ETIQUETA
034500     MOVE WKS-TOTAL-REORDEN        TO RES-VALOR
034600     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E
034700     MOVE SPACES TO WKS-LINEA-REPORTE
034800     MOVE 'NOMBRES DUPLICADOS DETECTADOS' TO RES-ETIQUETA
034900     MOVE WKS-TOTAL-DUPLICADOS             TO RES-VALOR
035000     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E
035100     MOVE SPACES TO WKS-LINEA-REPORTE
035200     MOVE 'VALOR TOTAL DEL INVENTARIO' TO RES-ETIQUETA
035300     MOVE WKS-VALOR-TOTAL              TO RES-VALOR
035400     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E
035500     MOVE SPACES TO WKS-LINEA-REPORTE
035600     MOVE 'PRECISION DE PRONOSTICO (FIJA)' TO RES-ETIQUETA
035700     MOVE WKS-PRECISION-PRONOST             TO RES-VALOR
035800     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E.
035900 700-IMPRIME-RESUMEN-E. EXIT.
036000
036100 950-ESCRIBE-RENGLON SECTION.
036200     WRITE REG-REPINV1 FROM WKS-LINEA-REPORTE
036300     MOVE FS-REPINV1 TO WKS-FS-ACTUAL
036400     MOVE 'REPINV1'  TO ARCHIVO
036500     MOVE 'WRITE'    TO ACCION
036600     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E.
036700 950-ESCRIBE-RENGLON-E. EXIT.
036800
036900******************************************************************
037000*          V E R I F I C A C I O N   D E   S T A T U S           *
037100******************************************************************
037200 990-VERIFICA-STATUS SECTION.
037300     IF WKS-FS-ACTUAL NOT = 0 AND NOT = 97
037400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037500                              WKS-FS-ACTUAL, FSE-GENERICO
037600        DISPLAY '>>> ERROR DE E/S EN ARCHIVO: ' ARCHIVO
037700                UPON CONSOLE
037800        PERFORM 900-CIERRE THRU 900-CIERRE-E
037900        MOVE 91 TO RETURN-CODE
038000        STOP RUN
038100     END-IF.
038200 990-VERIFICA-STATUS-E. EXIT.
038300
038400******************************************************************
038500*                    C I E R R E   D E L   J O B                 *
038600******************************************************************
038700 900-CIERRE SECTION.
038800     DISPLAY '>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<<<'
038900             UPON CONSOLE
039000     DISPLAY '* ARTICULOS PROCESADOS   : (' WKS-TOTAL-ARTICULOS
039100             ')' UPON CONSOLE
039200     CLOSE ARTMAES REPINV1.
039300 900-CIERRE-E. EXIT.
