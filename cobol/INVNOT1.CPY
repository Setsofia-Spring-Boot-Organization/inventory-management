000100******************************************************************
000200*        COPY INVNOT1  --  BITACORA DE NOTIFICACIONES (LEGADO)  *
000300******************************************************************
000400* FECHA       : 04/04/1988                                       *
000500* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000600* APLICACION  : INVENTARIO MULTIBODEGA                           *
000700* PROGRAMA    : INVNOT1, LAYOUT DE NOTIFICACIONES                *
000800* DESCRIPCION : SALIDA DE SOLO ESCRITURA, UNA POR ALERTA NUEVA   *
000900*             : O REFRESCADA.                                    *
001000* ARCHIVOS    : INVNOTI                                          *
001100******************************************************************
001200*----------------------------------------------------------------*
001300*  1988-04-06  LXCA  TK-4502  VERSION INICIAL DEL LAYOUT          
001400*----------------------------------------------------------------*
001500 01  REG-INVNOTI.
001600     05  NOT-ALERT-TYPE              PIC X(20).
001700     05  NOT-TITLE                   PIC X(30).
001800     05  NOT-MESSAGE                 PIC X(100).
001900     05  NOT-PRIORITY                PIC X(08).
002000     05  NOT-PRODUCT-ID              PIC 9(06).
002100     05  NOT-STORE-ID                PIC 9(04).
002200     05  NOT-READ-FLAG               PIC X(01).
002300         88  NOT-LEIDA                     VALUE 'Y'.
002400         88  NOT-NO-LEIDA                  VALUE 'N'.
002500     05  NOT-ACTION-REQD             PIC X(01).
002600         88  NOT-REQUIERE-ACCION           VALUE 'Y'.
002700         88  NOT-NO-REQUIERE-ACCION        VALUE 'N'.
002800     05  FILLER                      PIC X(10).
