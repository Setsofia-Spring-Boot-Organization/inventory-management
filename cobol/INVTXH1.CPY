000100******************************************************************
000200*        COPY INVTXH1  --  ENCABEZADO DE TRANSACCION DE VENTA   *
000300******************************************************************
000400* FECHA       : 04/04/1988                                       *
000500* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000600* APLICACION  : INVENTARIO MULTIBODEGA                           *
000700* PROGRAMA    : INVTXH1, LAYOUT DE ENCABEZADO DE TRANSACCION     *
000800* DESCRIPCION : UN ENCABEZADO SEGUIDO DE SUS RENGLONES (INVTXL1).*
000900*             : CONTROL BREAK POR TXN-NUMBER.                    *
001000* ARCHIVOS    : INVTXEN                                          *
001100******************************************************************
001200*----------------------------------------------------------------*
001300*  1988-04-07  LXCA  TK-4514  VERSION INICIAL DEL LAYOUT          
001400*----------------------------------------------------------------*
001500 01  REG-INVTXEN.
001600     05  TXN-REC-TYPE                PIC X(01).
001700         88  TXN-ES-ENCABEZADO             VALUE 'H'.
001800         88  TXN-ES-RENGLON                VALUE 'L'.
001900     05  TXN-NUMBER                  PIC X(20).
002000     05  TXN-STORE-ID                PIC 9(04).
002100     05  TXN-TYPE                    PIC X(08).
002200         88  TXN-ES-VENTA                  VALUE 'SALE'.
002300         88  TXN-ES-DEVOLUCION             VALUE 'RETURN'.
002400         88  TXN-ES-CAMBIO                 VALUE 'EXCHANGE'.
002500         88  TXN-ES-ANULADA                VALUE 'VOID'.
002600     05  TXN-STATUS                  PIC X(09).
002700     05  TXN-SUBTOTAL                PIC S9(09)V99.
002800     05  TXN-TAX-AMT                 PIC S9(09)V99.
002900     05  TXN-DISCOUNT-AMT            PIC S9(09)V99.
003000     05  TXN-TOTAL-AMT               PIC S9(09)V99.
003100     05  TXN-PAID-AMT                PIC S9(09)V99.
003200     05  TXN-CHANGE-AMT              PIC S9(09)V99.
003300     05  TXN-PAY-METHOD              PIC X(14).
003400     05  FILLER                      PIC X(08).
