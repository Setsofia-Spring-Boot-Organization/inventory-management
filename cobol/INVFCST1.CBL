000100******************************************************************
000200* FECHA       : 08/04/1988                                       *
000300* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000400* APLICACION  : INVENTARIO MULTIBODEGA                           *
000500* PROGRAMA    : INVFCST1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERADOR DE PRONOSTICO DE DEMANDA. PARA CADA    *
000800*             : ARTICULO DEL CATALOGO CALCULA UNA SERIE DIARIA   *
000900*             : DE DEMANDA (HASTA 30 DIAS) MAS UN BLOQUE DE      *
001000*             : INSIGHTS, Y AL FINAL UN PRONOSTICO GLOBAL A 30   *
001100*             : DIAS INDEPENDIENTE DEL ARTICULO.                 *
001200*             : EL TERMINO ALEATORIO DE LA FORMULA ORIGINAL SE   *
001300*             : SUSTITUYE POR SU PUNTO MEDIO (CERO) PARA QUE EL  *
001400*             : PROCESO BATCH SEA REPRODUCIBLE.                  *
001500* ARCHIVOS    : ARTMAES=C, INVFCST=A                             *
001600* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800******************************************************************
001900*----------------------------------------------------------------*
002000*  H I S T O R I A L   D E   C A M B I O S                       *
002100*----------------------------------------------------------------*
002200*  1988-04-08  LXCA  TK-4520  VERSION INICIAL. SERIE DE DEMANDA   TK-4520 
002300*                             POR SENO/TENDENCIA CON TABLA DE     
002400*                             SENOS PRECALCULADA (SIN FUNCTION).  
002500*  1990-02-27  LXCA  TK-4551  SE AGREGA LA TABLA DE MULTIPLICA-   TK-4551 
002600*                             DORES POR CATEGORIA (R4.1).         
002700*  1992-09-14  EDRD  TK-4589  SE AGREGA EL BLOQUE DE INSIGHTS     TK-4589 
002800*                             (PROMEDIO, PICO, DIAS DE AGOTE).    
002900*  1995-05-03  LXCA  TK-4655  SE AGREGA EL PRONOSTICO GLOBAL DE   TK-4655 
003000*                             30 DIAS AL FINAL DEL REPORTE.       
003100*  1998-11-20  EDRD  TK-4747  AJUSTE MILENIO (Y2K): VENTANA DE    TK-4747 
003200*                             SIGLO PARA LA FECHA DE ENCABEZADO.  
003210*  2000-09-25  LXCA  TK-4762  EL PRONOSTICO GLOBAL DE 30 DIAS     TK-4762 
003220*                             CONSERVA UN DECIMAL DE PRECISION EN 
003230*                             VEZ DE TRUNCAR A ENTERO COMO LAS    
003240*                             SERIES POR ARTICULO (R4.3).         
003300*----------------------------------------------------------------*
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    INVFCST1.
003600 AUTHOR.        LUCIA XIMENA CASTELLANOS.
003700 INSTALLATION.  INVENTARIO MULTIBODEGA.
003800 DATE-WRITTEN.  08/04/1988.
003900 DATE-COMPILED. 08/04/1988.
004000 SECURITY.      USO INTERNO - DEPARTAMENTO DE INVENTARIOS.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON  STATUS IS INV-MODO-DIAGNOSTICO
004600            OFF STATUS IS INV-MODO-NORMAL.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ARTMAES  ASSIGN TO ARTMAES
005000            ORGANIZATION IS SEQUENTIAL
005100            ACCESS MODE  IS SEQUENTIAL
005200            FILE STATUS  IS FS-ARTMAES
005300                             FSE-ARTMAES.
005400
005500     SELECT INVFCST  ASSIGN TO INVFCST
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            ACCESS MODE  IS SEQUENTIAL
005800            FILE STATUS  IS FS-INVFCST
005900                             FSE-INVFCST.
006000 DATA DIVISION.
006100 FILE SECTION.
006200*   MAESTRO DE ARTICULOS (ENTRADA, SOLO CONSULTA)
006300 FD  ARTMAES.
006400     COPY INVITM1.
006500*   DETALLE DE PRONOSTICO POR ARTICULO (RENGLON A RENGLON)
006600 FD  INVFCST.
006700     COPY INVFCO1.
006800 01  REG-INVFCST-LINEA           PIC X(132).
006900 WORKING-STORAGE SECTION.
007000******************************************************************
007100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007200******************************************************************
007300 01  WKS-FS-STATUS.
007400     02  FS-ARTMAES              PIC 9(02) VALUE ZEROES.
007500     02  FSE-ARTMAES.
007600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
007700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
007800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
007900     02  FS-INVFCST              PIC 9(02) VALUE ZEROES.
008000     02  FSE-INVFCST.
008100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008400     02  PROGRAMA                PIC X(08) VALUE SPACES.
008500     02  ARCHIVO                 PIC X(08) VALUE SPACES.
008600     02  ACCION                  PIC X(10) VALUE SPACES.
008700     02  LLAVE                   PIC X(32) VALUE SPACES.
008800     02  WKS-FS-ACTUAL           PIC 9(02) VALUE ZEROES.
008900     02  FSE-GENERICO.
009000         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009200         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009300 01  WKS-FIN-ARTMAES             PIC 9(01) VALUE ZEROES.
009400     88  FIN-ARTMAES                       VALUE 1.
009500******************************************************************
009600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
009700******************************************************************
009800 77  WKS-HORIZONTE-MAX           PIC 9(02) COMP VALUE 30.
009900 01  WKS-CONTADORES.
010000     02  WKS-HORIZONTE           PIC 9(02) COMP VALUE 30.
010100     02  WKS-TOTAL-ARTICULOS     PIC 9(07) COMP VALUE ZEROES.
010200     02  IX-DIA                  PIC 9(02) COMP VALUE ZEROES.
010300     02  IX-CAT                  PIC 9(02) COMP VALUE ZEROES.
010400 01  WKS-VARIABLES-CALCULO.
010500     02  WKS-CATMULT             PIC 9V9         COMP-3 VALUE 1.0.
010600     02  WKS-BASE                PIC S9(05)V99   COMP-3 VALUE 0.
010700     02  WKS-ESTACIONAL          PIC S9(05)V999  COMP-3 VALUE 0.
010800     02  WKS-TENDENCIA           PIC S9(05)V999  COMP-3 VALUE 0.
010900     02  WKS-VALOR-CALCULADO     PIC S9(07)      COMP-3 VALUE 0.
011000     02  WKS-SUMA-DEMANDA        PIC S9(09)      COMP-3 VALUE 0.
011100     02  WKS-PROMEDIO-DEMANDA    PIC S9(07)V9    COMP-3 VALUE 0.
011200     02  WKS-PICO-DEMANDA        PIC S9(07)      COMP-3 VALUE 0.
011300     02  WKS-DIAS-AGOTE          PIC S9(07)V9    COMP-3 VALUE 0.
011400     02  WKS-GEN-VALOR           PIC S9(07)V9    COMP-3 VALUE 0.
011500******************************************************************
011600*   TABLA DE SENOS PRECALCULADA PARA i x 0.15 (R4.1 ESTACIONAL)  *
011700*   NO SE USA FUNCTION SIN; LA INSTITUCION NO PERMITE FUNCIONES  *
011800*   INTRINSECAS EN PROGRAMAS DE PRODUCCION.                      *
011900******************************************************************
012000 01  WKS-SENOS-015.
012100     02  FILLER PIC S9V9(5) VALUE  0.14944.
012200     02  FILLER PIC S9V9(5) VALUE  0.29552.
012300     02  FILLER PIC S9V9(5) VALUE  0.43497.
012400     02  FILLER PIC S9V9(5) VALUE  0.56464.
012500     02  FILLER PIC S9V9(5) VALUE  0.68164.
012600     02  FILLER PIC S9V9(5) VALUE  0.78333.
012700     02  FILLER PIC S9V9(5) VALUE  0.86742.
012800     02  FILLER PIC S9V9(5) VALUE  0.93204.
012900     02  FILLER PIC S9V9(5) VALUE  0.97572.
013000     02  FILLER PIC S9V9(5) VALUE  0.99749.
013100     02  FILLER PIC S9V9(5) VALUE  0.99687.
013200     02  FILLER PIC S9V9(5) VALUE  0.97385.
013300     02  FILLER PIC S9V9(5) VALUE  0.92896.
013400     02  FILLER PIC S9V9(5) VALUE  0.86321.
013500     02  FILLER PIC S9V9(5) VALUE  0.77807.
013600     02  FILLER PIC S9V9(5) VALUE  0.67546.
013700     02  FILLER PIC S9V9(5) VALUE  0.55768.
013800     02  FILLER PIC S9V9(5) VALUE  0.42738.
013900     02  FILLER PIC S9V9(5) VALUE  0.28748.
014000     02  FILLER PIC S9V9(5) VALUE  0.14112.
014100     02  FILLER PIC S9V9(5) VALUE -0.00841.
014200     02  FILLER PIC S9V9(5) VALUE -0.15775.
014300     02  FILLER PIC S9V9(5) VALUE -0.30354.
014400     02  FILLER PIC S9V9(5) VALUE -0.44252.
014500     02  FILLER PIC S9V9(5) VALUE -0.57156.
014600     02  FILLER PIC S9V9(5) VALUE -0.68777.
014700     02  FILLER PIC S9V9(5) VALUE -0.78853.
014800     02  FILLER PIC S9V9(5) VALUE -0.87158.
014900     02  FILLER PIC S9V9(5) VALUE -0.93505.
015000     02  FILLER PIC S9V9(5) VALUE -0.97753.
015100 01  TABLA-SENOS-015-R REDEFINES WKS-SENOS-015.
015200     02  TS15-VALOR OCCURS 30 TIMES PIC S9V9(5).
015300******************************************************************
015400*   TABLA DE SENOS PRECALCULADA PARA i x 0.10 (R4.3 GLOBAL)       
015500******************************************************************
015600 01  WKS-SENOS-010.
015700     02  FILLER PIC S9V9(5) VALUE  0.09983.
015800     02  FILLER PIC S9V9(5) VALUE  0.19867.
015900     02  FILLER PIC S9V9(5) VALUE  0.29552.
016000     02  FILLER PIC S9V9(5) VALUE  0.38942.
016100     02  FILLER PIC S9V9(5) VALUE  0.47943.
016200     02  FILLER PIC S9V9(5) VALUE  0.56464.
016300     02  FILLER PIC S9V9(5) VALUE  0.64422.
016400     02  FILLER PIC S9V9(5) VALUE  0.71736.
016500     02  FILLER PIC S9V9(5) VALUE  0.78333.
016600     02  FILLER PIC S9V9(5) VALUE  0.84147.
016700     02  FILLER PIC S9V9(5) VALUE  0.89121.
016800     02  FILLER PIC S9V9(5) VALUE  0.93204.
016900     02  FILLER PIC S9V9(5) VALUE  0.96356.
017000     02  FILLER PIC S9V9(5) VALUE  0.98545.
017100     02  FILLER PIC S9V9(5) VALUE  0.99749.
017200     02  FILLER PIC S9V9(5) VALUE  0.99957.
017300     02  FILLER PIC S9V9(5) VALUE  0.99166.
017400     02  FILLER PIC S9V9(5) VALUE  0.97385.
017500     02  FILLER PIC S9V9(5) VALUE  0.94630.
017600     02  FILLER PIC S9V9(5) VALUE  0.90930.
017700     02  FILLER PIC S9V9(5) VALUE  0.86321.
017800     02  FILLER PIC S9V9(5) VALUE  0.80850.
017900     02  FILLER PIC S9V9(5) VALUE  0.74571.
018000     02  FILLER PIC S9V9(5) VALUE  0.67546.
018100     02  FILLER PIC S9V9(5) VALUE  0.59847.
018200     02  FILLER PIC S9V9(5) VALUE  0.51550.
018300     02  FILLER PIC S9V9(5) VALUE  0.42738.
018400     02  FILLER PIC S9V9(5) VALUE  0.33499.
018500     02  FILLER PIC S9V9(5) VALUE  0.23925.
018600     02  FILLER PIC S9V9(5) VALUE  0.14112.
018700 01  TABLA-SENOS-010-R REDEFINES WKS-SENOS-010.
018800     02  TS10-VALOR OCCURS 30 TIMES PIC S9V9(5).
018900******************************************************************
019000*          TABLA DE MULTIPLICADORES POR CATEGORIA (R4.1)         *
019100******************************************************************
019200 01  TABLA-CATEGORIAS.
019300     02  FILLER. 03 FILLER PIC X(15) VALUE 'ELECTRONICS'.
019400                  03 FILLER PIC 9V9   VALUE 1.2.
019500     02  FILLER. 03 FILLER PIC X(15) VALUE 'CLOTHING'.
019600                  03 FILLER PIC 9V9   VALUE 0.8.
019700     02  FILLER. 03 FILLER PIC X(15) VALUE 'BOOKS'.
019800                  03 FILLER PIC 9V9   VALUE 0.6.
019900     02  FILLER. 03 FILLER PIC X(15) VALUE 'HOME'.
020000                  03 FILLER PIC 9V9   VALUE 1.0.
020100     02  FILLER. 03 FILLER PIC X(15) VALUE 'SPORTS'.
020200                  03 FILLER PIC 9V9   VALUE 0.9.
020300     02  FILLER. 03 FILLER PIC X(15) VALUE 'FURNITURE'.
020400                  03 FILLER PIC 9V9   VALUE 0.7.
020500     02  FILLER. 03 FILLER PIC X(15) VALUE 'STATIONERY'.
020600                  03 FILLER PIC 9V9   VALUE 0.5.
020700     02  FILLER. 03 FILLER PIC X(15) VALUE 'APPLIANCES'.
020800                  03 FILLER PIC 9V9   VALUE 1.1.
020900     02  FILLER. 03 FILLER PIC X(15) VALUE 'ACCESSORIES'.
021000                  03 FILLER PIC 9V9   VALUE 0.9.
021100 01  TABLA-CATEGORIAS-R REDEFINES TABLA-CATEGORIAS.
021200     02  TCAT-REG OCCURS 9 TIMES INDEXED BY IX-CAT-TBL.
021300         04  TCAT-NOMBRE         PIC X(15).
021400         04  TCAT-MULTIPLICADOR  PIC 9V9.
021500******************************************************************
021600*      VENTANA DE SIGLO PARA LA FECHA DEL SISTEMA (AJUSTE Y2K)   *
021700******************************************************************
021800 01  WKS-FECHA-SISTEMA           PIC 9(06) VALUE ZEROES.
021900 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
022000     02  WKS-FS-ANIO             PIC 9(02).
022100     02  WKS-FS-MES              PIC 9(02).
022200     02  WKS-FS-DIA              PIC 9(02).
022300 01  WKS-FECHA-HOY               PIC 9(08) VALUE ZEROES.
022400 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
022500     02  WKS-FH-SIGLO            PIC 9(02).
022600     02  WKS-FH-ANIO2            PIC 9(02).
022700     02  WKS-FH-MES              PIC 9(02).
022800     02  WKS-FH-DIA              PIC 9(02).
022900******************************************************************
023000*              TABLA DE TRABAJO DE LA SERIE DIARIA               *
023100******************************************************************
023200 01  TABLA-PRONOSTICO.
023300     02  TABLA-PRO-REG OCCURS 30 TIMES INDEXED BY IX-DIA-TBL.
023400         04  FCD-DIA             PIC 9(02).
023500         04  FCD-VALOR           PIC S9(07)V9.
023550         04  FILLER              PIC X(04).
023600******************************************************************
023700*         L I N E A   D E   R E P O R T E   ( 1 3 2 )            *
023800******************************************************************
023900 01  WKS-LINEA-REPORTE           PIC X(132) VALUE SPACES.
024000 01  WKS-LIN-ENCABEZADO REDEFINES WKS-LINEA-REPORTE.
024100     02  LE-LIT1                 PIC X(20) VALUE
024200         'FORECAST FOR ITEM: '.
024300     02  LE-ITEM-ID              PIC 9(06).
024400     02  FILLER                  PIC X(02) VALUE SPACES.
024500     02  LE-ITEM-NAME            PIC X(30).
024600     02  LE-LIT2                 PIC X(11) VALUE ' HORIZON: '.
024700     02  LE-HORIZONTE            PIC ZZ9.
024800     02  FILLER                  PIC X(52) VALUE SPACES.
024900 01  WKS-LIN-DETALLE REDEFINES WKS-LINEA-REPORTE.
025000     02  LD-LIT1                 PIC X(04) VALUE 'DAY '.
025100     02  LD-DIA                  PIC ZZ9.
025200     02  FILLER                  PIC X(02) VALUE SPACES.
025300     02  LD-DEMANDA              PIC Z,ZZZ,ZZ9.
025400     02  FILLER                  PIC X(112) VALUE SPACES.
025450******************************************************************
025460*   R4.3 -- RENGLON DEL PRONOSTICO GLOBAL, SIN REDONDEO A ENTERO  *
025470******************************************************************
025480 01  WKS-LIN-DETALLE-GEN REDEFINES WKS-LINEA-REPORTE.
025490     02  LDG-LIT1                PIC X(04) VALUE 'DAY '.
025492     02  LDG-DIA                 PIC ZZ9.
025494     02  FILLER                  PIC X(02) VALUE SPACES.
025496     02  LDG-DEMANDA             PIC Z,ZZZ,ZZ9.9.
025498     02  FILLER                  PIC X(110) VALUE SPACES.
025500 01  WKS-LIN-INSIGHT REDEFINES WKS-LINEA-REPORTE.
025600     02  LI-ETIQUETA             PIC X(25).
025700     02  LI-VALOR                PIC Z,ZZZ,ZZ9.9.
025800     02  FILLER                  PIC X(102) VALUE SPACES.
025900******************************************************************
026000 PROCEDURE DIVISION.
026100******************************************************************
026200*               S E C C I O N    P R I N C I P A L               *
026300******************************************************************
026400 000-MAIN SECTION.
026500     PERFORM 100-INICIO THRU 100-INICIO-E
026600     PERFORM 200-PROCESA-ARTICULO THRU 200-PROCESA-ARTICULO-E
026700             UNTIL FIN-ARTMAES
026800     PERFORM 300-PRONOSTICO-GENERAL THRU 300-PRONOSTICO-GENERAL-E
026900     PERFORM 900-CIERRE THRU 900-CIERRE-E
027000     STOP RUN.
027100 000-MAIN-E. EXIT.
027200
027300 100-INICIO SECTION.
027400     MOVE 'INVFCST1' TO PROGRAMA
027500     ACCEPT WKS-FECHA-SISTEMA FROM DATE
027600     IF WKS-FS-ANIO < 50
027700        MOVE 20 TO WKS-FH-SIGLO
027800     ELSE
027900        MOVE 19 TO WKS-FH-SIGLO
028000     END-IF
028100     MOVE WKS-FS-ANIO TO WKS-FH-ANIO2
028200     MOVE WKS-FS-MES  TO WKS-FH-MES
028300     MOVE WKS-FS-DIA  TO WKS-FH-DIA
028400     MOVE WKS-HORIZONTE-MAX TO WKS-HORIZONTE
028500     OPEN INPUT ARTMAES
028600          OUTPUT INVFCST
028700     MOVE FS-ARTMAES TO WKS-FS-ACTUAL
028800     MOVE 'ARTMAES'  TO ARCHIVO
028900     MOVE 'OPEN'     TO ACCION
029000     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
029100     MOVE FS-INVFCST TO WKS-FS-ACTUAL
029200     MOVE 'INVFCST'  TO ARCHIVO
029300     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
029400     READ ARTMAES AT END MOVE 1 TO WKS-FIN-ARTMAES END-READ.
029500 100-INICIO-E. EXIT.
029600
029700******************************************************************
029800*  R4.1 / R4.2   S E R I E   Y   I N S I G H T S   P O R   I T E M
029900******************************************************************
030000 200-PROCESA-ARTICULO SECTION.
030100     ADD 1 TO WKS-TOTAL-ARTICULOS
030200     PERFORM 210-BUSCA-MULTIPLICADOR THRU
030300             210-BUSCA-MULTIPLICADOR-E
030400     COMPUTE WKS-BASE = ITEM-QUANTITY / 10
030500     IF WKS-BASE < 1
030600        MOVE 1 TO WKS-BASE
030700     END-IF
030800     PERFORM 220-GENERA-SERIE THRU 220-GENERA-SERIE-E
030900             VARYING IX-DIA FROM 1 BY 1
031000             UNTIL IX-DIA > WKS-HORIZONTE
031100     PERFORM 230-CALCULA-INSIGHTS THRU 230-CALCULA-INSIGHTS-E
031200     PERFORM 700-IMPRIME-PRONOSTICO THRU 700-IMPRIME-PRONOSTICO-E
031300     READ ARTMAES AT END MOVE 1 TO WKS-FIN-ARTMAES END-READ.
031400 200-PROCESA-ARTICULO-E. EXIT.
031500
031600 210-BUSCA-MULTIPLICADOR SECTION.
031700     MOVE 1.0 TO WKS-CATMULT
031800     SET IX-CAT-TBL TO 1
031900     PERFORM 211-COMPARA-CATEGORIA THRU 211-COMPARA-CATEGORIA-E
032000             VARYING IX-CAT-TBL FROM 1 BY 1
032100             UNTIL IX-CAT-TBL > 9.
032200 210-BUSCA-MULTIPLICADOR-E. EXIT.
032300
032400 211-COMPARA-CATEGORIA SECTION.
032500     IF TCAT-NOMBRE (IX-CAT-TBL) = ITEM-CATEGORY
032600        MOVE TCAT-MULTIPLICADOR (IX-CAT-TBL) TO WKS-CATMULT
032700     END-IF.
032800 211-COMPARA-CATEGORIA-E. EXIT.
032900
033000 220-GENERA-SERIE SECTION.
033100     COMPUTE WKS-ESTACIONAL =
033200             TS15-VALOR (IX-DIA) * WKS-BASE * 0.3
033300     COMPUTE WKS-TENDENCIA = IX-DIA * 0.1 * WKS-CATMULT
033400     COMPUTE WKS-VALOR-CALCULADO ROUNDED =
033500             WKS-BASE + WKS-ESTACIONAL + WKS-TENDENCIA
033600     IF WKS-VALOR-CALCULADO < 0
033700        MOVE 0 TO WKS-VALOR-CALCULADO
033800     END-IF
033900     MOVE IX-DIA               TO FCD-DIA   (IX-DIA)
034000     MOVE WKS-VALOR-CALCULADO  TO FCD-VALOR (IX-DIA)
034100     ADD WKS-VALOR-CALCULADO   TO WKS-SUMA-DEMANDA
034200     IF WKS-VALOR-CALCULADO > WKS-PICO-DEMANDA
034300        MOVE WKS-VALOR-CALCULADO TO WKS-PICO-DEMANDA
034400     END-IF.
034500 220-GENERA-SERIE-E. EXIT.
034600
034700******************************************************************
034800*  R4.2   P R O M E D I O ,   P I C O   Y   D I A S   D E   A G O 
034900******************************************************************
035000 230-CALCULA-INSIGHTS SECTION.
035100     COMPUTE WKS-PROMEDIO-DEMANDA ROUNDED =
035200             WKS-SUMA-DEMANDA / WKS-HORIZONTE
035300     IF WKS-PROMEDIO-DEMANDA > 0
035400        COMPUTE WKS-DIAS-AGOTE ROUNDED =
035500                ITEM-QUANTITY / WKS-PROMEDIO-DEMANDA
035600     ELSE
035700        MOVE 0 TO WKS-DIAS-AGOTE
035800     END-IF.
035900 230-CALCULA-INSIGHTS-E. EXIT.
036000
036100******************************************************************
036200*          I M P R E S I O N   D E L   P R O N O S T I C O       *
036300******************************************************************
036400 700-IMPRIME-PRONOSTICO SECTION.
036500     MOVE SPACES TO WKS-LIN-ENCABEZADO
036600     MOVE ITEM-ID          TO LE-ITEM-ID
036700     MOVE ITEM-NAME        TO LE-ITEM-NAME
036800     MOVE WKS-HORIZONTE    TO LE-HORIZONTE
036900     MOVE WKS-LIN-ENCABEZADO TO REG-INVFCST-LINEA
037000     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E
037100     PERFORM 710-IMPRIME-UN-DIA THRU 710-IMPRIME-UN-DIA-E
037200             VARYING IX-DIA FROM 1 BY 1
037300             UNTIL IX-DIA > WKS-HORIZONTE
037400     MOVE SPACES TO WKS-LIN-INSIGHT
037500     MOVE 'AVERAGE DEMAND:          ' TO LI-ETIQUETA
037600     MOVE WKS-PROMEDIO-DEMANDA         TO LI-VALOR
037700     MOVE WKS-LIN-INSIGHT TO REG-INVFCST-LINEA
037800     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E
037900     MOVE SPACES TO WKS-LIN-INSIGHT
038000     MOVE 'PEAK DEMAND:             ' TO LI-ETIQUETA
038100     MOVE WKS-PICO-DEMANDA             TO LI-VALOR
038200     MOVE WKS-LIN-INSIGHT TO REG-INVFCST-LINEA
038300     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E
038400     MOVE SPACES TO WKS-LIN-INSIGHT
038500     MOVE 'CURRENT STOCK:           ' TO LI-ETIQUETA
038600     MOVE ITEM-QUANTITY                TO LI-VALOR
038700     MOVE WKS-LIN-INSIGHT TO REG-INVFCST-LINEA
038800     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E
038900     MOVE SPACES TO WKS-LIN-INSIGHT
039000     MOVE 'DAYS UNTIL STOCKOUT:     ' TO LI-ETIQUETA
039100     MOVE WKS-DIAS-AGOTE                TO LI-VALOR
039200     MOVE WKS-LIN-INSIGHT TO REG-INVFCST-LINEA
039300     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E
039400     MOVE ZEROES TO WKS-SUMA-DEMANDA WKS-PICO-DEMANDA.
039500 700-IMPRIME-PRONOSTICO-E. EXIT.
039600
039700 710-IMPRIME-UN-DIA SECTION.
039800     MOVE SPACES TO WKS-LIN-DETALLE
039900     MOVE FCD-DIA   (IX-DIA) TO LD-DIA
040000     MOVE FCD-VALOR (IX-DIA) TO LD-DEMANDA
040100     MOVE WKS-LIN-DETALLE TO REG-INVFCST-LINEA
040200     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E.
040300 710-IMPRIME-UN-DIA-E. EXIT.
040400
040500******************************************************************
040600*  R4.3   P R O N O S T I C O   G L O B A L   ( T O D O S )      *
040700******************************************************************
040800 300-PRONOSTICO-GENERAL SECTION.
040900     MOVE SPACES TO WKS-LIN-ENCABEZADO
041000     MOVE ZEROES TO LE-ITEM-ID
041100     MOVE 'OVERALL FORECAST (ALL PRODUCTS)' TO LE-ITEM-NAME
041200     MOVE WKS-HORIZONTE TO LE-HORIZONTE
041300     MOVE WKS-LIN-ENCABEZADO TO REG-INVFCST-LINEA
041400     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E
041500     PERFORM 310-CALCULA-DIA-GENERAL THRU
041600             310-CALCULA-DIA-GENERAL-E
041700             VARYING IX-DIA FROM 1 BY 1
041800             UNTIL IX-DIA > WKS-HORIZONTE.
041900 300-PRONOSTICO-GENERAL-E. EXIT.
042000
042100 310-CALCULA-DIA-GENERAL SECTION.
042200     COMPUTE WKS-GEN-VALOR ROUNDED =
042300             50 + (TS10-VALOR (IX-DIA) * 10) + (IX-DIA * 0.5)
042400     IF WKS-GEN-VALOR < 0
042500        MOVE 0 TO WKS-GEN-VALOR
042600     END-IF
042700     MOVE SPACES TO WKS-LIN-DETALLE-GEN
042750     MOVE 'DAY ' TO LDG-LIT1
042800     MOVE IX-DIA       TO LDG-DIA
042900     MOVE WKS-GEN-VALOR TO LDG-DEMANDA
043000     MOVE WKS-LIN-DETALLE-GEN TO REG-INVFCST-LINEA
043100     PERFORM 950-ESCRIBE-RENGLON THRU 950-ESCRIBE-RENGLON-E.
043200 310-CALCULA-DIA-GENERAL-E. EXIT.
043300
043400******************************************************************
043500*          E S C R I T U R A   D E   U N   R E N G L O N          
043600******************************************************************
043700 950-ESCRIBE-RENGLON SECTION.
043800     WRITE REG-INVFCST-LINEA
043900     MOVE FS-INVFCST TO WKS-FS-ACTUAL
044000     MOVE 'INVFCST'  TO ARCHIVO
044100     MOVE 'WRITE'    TO ACCION
044200     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E.
044300 950-ESCRIBE-RENGLON-E. EXIT.
044400
044500******************************************************************
044600*          V E R I F I C A C I O N   D E   S T A T U S           *
044700******************************************************************
044800 990-VERIFICA-STATUS SECTION.
044900     IF WKS-FS-ACTUAL NOT = 0 AND NOT = 97
045000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
045100                              WKS-FS-ACTUAL, FSE-GENERICO
045200        DISPLAY '>>> ERROR DE E/S EN ARCHIVO: ' ARCHIVO
045300                UPON CONSOLE
045400        PERFORM 900-CIERRE THRU 900-CIERRE-E
045500        MOVE 91 TO RETURN-CODE
045600        STOP RUN
045700     END-IF.
045800 990-VERIFICA-STATUS-E. EXIT.
045900
046000******************************************************************
046100*                    C I E R R E   D E L   J O B                 *
046200******************************************************************
046300 900-CIERRE SECTION.
046400     DISPLAY '>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<<<'
046500             UPON CONSOLE
046600     DISPLAY '* ARTICULOS PRONOSTICADOS: (' WKS-TOTAL-ARTICULOS
046700             ')' UPON CONSOLE
046800     CLOSE ARTMAES INVFCST.
046900 900-CIERRE-E. EXIT.
