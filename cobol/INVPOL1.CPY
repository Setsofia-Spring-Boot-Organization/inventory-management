000100******************************************************************
000200*        COPY INVPOL1  --  RENGLON DE ORDEN DE COMPRA           *
000300******************************************************************
000400* FECHA       : 04/04/1988                                       *
000500* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000600* APLICACION  : INVENTARIO MULTIBODEGA                           *
000700* PROGRAMA    : INVPOL1, LAYOUT DE RENGLON ORDEN DE COMPRA       *
000800* DESCRIPCION : SIGUE A SU ENCABEZADO INVPOH1 EN EL MISMO        *
000900*             : ARCHIVO. POL-LINE-TOTAL Y POL-REMAINING-QTY SON  *
001000*             : DERIVADOS (R5.1/R5.2), NO SE LEEN DE ENTRADA.    *
001100* ARCHIVOS    : INVPOEN                                          *
001200******************************************************************
001300*----------------------------------------------------------------*
001400*  1988-04-07  LXCA  TK-4513  VERSION INICIAL DEL LAYOUT          
001500*----------------------------------------------------------------*
001600 01  REG-INVPOLN REDEFINES REG-INVPOEN.
001700     05  POL-REC-TYPE                PIC X(01).
001800     05  POL-LINE-NO                 PIC 9(03).
001900     05  POL-PRODUCT-ID              PIC 9(06).
002000     05  POL-QTY                     PIC S9(05).
002100     05  POL-RECEIVED-QTY            PIC S9(05).
002200     05  POL-REMAINING-QTY           PIC S9(05).
002300     05  POL-UNIT-PRICE              PIC S9(08)V99.
002400     05  POL-DISCOUNT-AMT            PIC S9(08)V99.
002500     05  POL-LINE-TOTAL              PIC S9(09)V99.
002600     05  FILLER                      PIC X(10).
