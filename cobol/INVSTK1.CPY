000100******************************************************************
000200*        COPY INVSTK1  --  MAESTRO DE EXISTENCIAS POR BODEGA    *
000300******************************************************************
000400* FECHA       : 04/04/1988                                       *
000500* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000600* APLICACION  : INVENTARIO MULTIBODEGA                           *
000700* PROGRAMA    : INVSTK1, LAYOUT DEL MAESTRO DE EXISTENCIAS       *
000800* DESCRIPCION : UN REGISTRO POR PRODUCTO X BODEGA X LOTE.        *
000900*             : LLAVE = STK-PRODUCT-ID + STK-WAREHOUSE-ID +      *
001000*             : STK-BATCH-NO.                                    *
001100* ARCHIVOS    : EXIMAES                                          *
001200******************************************************************
001300*----------------------------------------------------------------*
001400*  1988-04-04  LXCA  TK-4471  VERSION INICIAL DEL LAYOUT          
001500*  1993-10-18  LXCA  TK-4498  SE AGREGA STK-STATUS Y BANDERA DE   
001600*                             BAJA LOGICA STK-ACTIVE-FLAG.        
001700*----------------------------------------------------------------*
001800 01  REG-EXIMAES.
001900     05  STK-LLAVE.
002000         10  STK-PRODUCT-ID          PIC 9(06).
002100         10  STK-WAREHOUSE-ID        PIC 9(04).
002200         10  STK-BATCH-NO            PIC X(10).
002300     05  STK-ID                      PIC 9(06).
002400     05  STK-CURRENT-QTY             PIC S9(07).
002500     05  STK-RESERVED-QTY            PIC S9(07).
002600     05  STK-AVAIL-QTY               PIC S9(07).
002700     05  STK-UNIT-COST               PIC S9(06)V9(04).
002800     05  STK-EXPIRY-DATE             PIC 9(08).
002900     05  STK-RECEIVED-DATE           PIC 9(08).
003000     05  STK-STATUS                  PIC X(10).
003100     05  STK-ACTIVE-FLAG             PIC X(01).
003200         88  STK-ACTIVA                     VALUE 'Y'.
003300         88  STK-INACTIVA                   VALUE 'N'.
003400     05  FILLER                      PIC X(12).
