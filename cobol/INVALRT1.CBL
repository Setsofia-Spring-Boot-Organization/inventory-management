000100******************************************************************
000200* FECHA       : 06/04/1988                                       *
000300* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000400* APLICACION  : INVENTARIO MULTIBODEGA                           *
000500* PROGRAMA    : INVALRT1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE ALERTAS Y NOTIFICACIONES DE INVENTARIO. *
000800*             : CRUZA EL MAESTRO DE EXISTENCIAS CON EL CATALOGO  *
000900*             : DE PRODUCTOS Y EXPLORA TRES CONDICIONES: BAJO    *
001000*             : STOCK, PROXIMO VENCIMIENTO Y SOBRESTOCK. CADA    *
001100*             : CONDICION LEVANTA O REFRESCA UNA ALERTA (CON     *
001200*             : DEDUPLICACION POR PRODUCTO+TIENDA+TIPO), ESCRIBE *
001300*             : LA NOTIFICACION LEGADO Y LAS LINEAS DE BITACORA  *
001400*             : DE ENRUTAMIENTO POR ROL.                         *
001500* ARCHIVOS    : EXIMAES=C, PRODCAT=C, INVUSRR=C, INVALER=C,      *
001600*             : INVALEN=A, INVNOTI=A, INVNOTL=A                  *
001700* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001800* INSTALADO   : DD/MM/AAAA                                       *
001900******************************************************************
002000*----------------------------------------------------------------*
002100*  H I S T O R I A L   D E   C A M B I O S                       *
002200*----------------------------------------------------------------*
002300*  1988-04-06  LXCA  TK-4504  VERSION INICIAL. EXPLORACION DE     TK-4504 
002400*                             BAJO STOCK Y VENCIMIENTO.           
002500*  1989-01-19  LXCA  TK-4519  SE AGREGA LA DEDUPLICACION DE       TK-4519 
002600*                             ALERTAS ABIERTAS POR PRODUCTO,      
002700*                             TIENDA Y TIPO (R3.5).               
002800*  1991-08-30  EDRD  TK-4577  SE AGREGA LA EXPLORACION DE         TK-4577 
002900*                             SOBRESTOCK CONTRA EL NIVEL MAXIMO   
003000*                             DEL PRODUCTO.                       
003100*  1994-04-05  LXCA  TK-4640  SE AGREGA EL ENRUTAMIENTO DE        TK-4640 
003200*                             NOTIFICACIONES POR ROL Y LA         
003300*                             BITACORA DE ENTREGA/AVISO.          
003400*  1997-06-14  EDRD  TK-4718  DIAS PARA VENCER SE CALCULA CON EL  TK-4718 
003500*                             METODO COMERCIAL 30/360 DE LA       
003600*                             INSTITUCION EN LUGAR DE RESTA       
003700*                             DIRECTA DE FECHAS.                  
003800*  1998-10-02  LXCA  TK-4745  AJUSTE MILENIO (Y2K): VENTANA DE    TK-4745 
003900*                             SIGLO PARA LA FECHA DEL SISTEMA.    
003910*  2000-06-12  EDRD  TK-4756  SE AMPLIA LA TABLA DE ALERTAS EN    TK-4756 
003920*                             MEMORIA A 500 RENGLONES POR         
003930*                             CRECIMIENTO DEL CATALOGO DE TIENDAS.
004000*----------------------------------------------------------------*
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    INVALRT1.
004300 AUTHOR.        LUCIA XIMENA CASTELLANOS.
004400 INSTALLATION.  INVENTARIO MULTIBODEGA.
004500 DATE-WRITTEN.  06/04/1988.
004600 DATE-COMPILED. 06/04/1988.
004700 SECURITY.      USO INTERNO - DEPARTAMENTO DE INVENTARIOS.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 ON  STATUS IS INV-MODO-DIAGNOSTICO
005300            OFF STATUS IS INV-MODO-NORMAL.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT EXIMAES  ASSIGN TO EXIMAES
005700            ORGANIZATION IS SEQUENTIAL
005800            ACCESS MODE  IS SEQUENTIAL
005900            FILE STATUS  IS FS-EXIMAES
006000                             FSE-EXIMAES.
006100
006200     SELECT PRODCAT  ASSIGN TO PRODCAT
006300            ORGANIZATION IS SEQUENTIAL
006400            ACCESS MODE  IS SEQUENTIAL
006500            FILE STATUS  IS FS-PRODCAT
006600                             FSE-PRODCAT.
006700
006800     SELECT INVUSRR  ASSIGN TO INVUSRR
006900            ORGANIZATION IS SEQUENTIAL
007000            ACCESS MODE  IS SEQUENTIAL
007100            FILE STATUS  IS FS-INVUSRR
007200                             FSE-INVUSRR.
007300
007400     SELECT INVALER  ASSIGN TO INVALER
007500            ORGANIZATION IS SEQUENTIAL
007600            ACCESS MODE  IS SEQUENTIAL
007700            FILE STATUS  IS FS-INVALER
007800                             FSE-INVALER.
007900
008000     SELECT INVALEN  ASSIGN TO INVALEN
008100            ORGANIZATION IS SEQUENTIAL
008200            ACCESS MODE  IS SEQUENTIAL
008300            FILE STATUS  IS FS-INVALEN
008400                             FSE-INVALEN.
008500
008600     SELECT INVNOTI  ASSIGN TO INVNOTI
008700            ORGANIZATION IS SEQUENTIAL
008800            ACCESS MODE  IS SEQUENTIAL
008900            FILE STATUS  IS FS-INVNOTI
009000                             FSE-INVNOTI.
009100
009200     SELECT INVNOTL  ASSIGN TO INVNOTL
009300            ORGANIZATION IS SEQUENTIAL
009400            ACCESS MODE  IS SEQUENTIAL
009500            FILE STATUS  IS FS-INVNOTL
009600                             FSE-INVNOTL.
009700 DATA DIVISION.
009800 FILE SECTION.
009900*   MAESTRO DE EXISTENCIAS (ENTRADA, SOLO CONSULTA)
010000 FD  EXIMAES.
010100     COPY INVSTK1.
010200*   CATALOGO DE PRODUCTOS (ENTRADA)
010300 FD  PRODCAT.
010400     COPY INVPRD1.
010500*   TABLA DE USUARIOS Y ROLES (ENTRADA)
010600 FD  INVUSRR.
010700     COPY INVUSR1.
010800*   MAESTRO DE ALERTAS VIGENTE (ENTRADA)
010900 FD  INVALER.
011000     COPY INVALR1.
011100*   MAESTRO DE ALERTAS NUEVO (SALIDA)
011200 FD  INVALEN.
011300     COPY INVALR1 REPLACING REG-INVALER BY REG-INVALEN.
011400*   NOTIFICACION LEGADO, UNA POR ALERTA NUEVA O REFRESCADA
011500 FD  INVNOTI.
011600     COPY INVNOT1.
011700*   BITACORA DE ENRUTAMIENTO POR ROL (SALIDA)
011800 FD  INVNOTL.
011900 01  REG-INVNOTL                 PIC X(132).
012000 WORKING-STORAGE SECTION.
012100******************************************************************
012200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012300******************************************************************
012400 01  WKS-FS-STATUS.
012500     02  FS-EXIMAES              PIC 9(02) VALUE ZEROES.
012600     02  FSE-EXIMAES.
012700         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012800         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012900         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013000     02  FS-PRODCAT              PIC 9(02) VALUE ZEROES.
013100     02  FSE-PRODCAT.
013200         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013300         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013400         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013500     02  FS-INVUSRR              PIC 9(02) VALUE ZEROES.
013600     02  FSE-INVUSRR.
013700         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013800         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013900         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014000     02  FS-INVALER              PIC 9(02) VALUE ZEROES.
014100     02  FSE-INVALER.
014200         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014300         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014400         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014500     02  FS-INVALEN              PIC 9(02) VALUE ZEROES.
014600     02  FSE-INVALEN.
014700         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014800         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014900         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015000     02  FS-INVNOTI              PIC 9(02) VALUE ZEROES.
015100     02  FSE-INVNOTI.
015200         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015300         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015400         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015500     02  FS-INVNOTL              PIC 9(02) VALUE ZEROES.
015600     02  FSE-INVNOTL.
015700         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015800         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015900         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016000     02  PROGRAMA                PIC X(08) VALUE SPACES.
016100     02  ARCHIVO                 PIC X(08) VALUE SPACES.
016200     02  ACCION                  PIC X(10) VALUE SPACES.
016300     02  LLAVE                   PIC X(32) VALUE SPACES.
016400     02  WKS-FS-ACTUAL           PIC 9(02) VALUE ZEROES.
016500     02  FSE-GENERICO.
016600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016900******************************************************************
017000*                 B A N D E R A S   D E   F I N                  *
017100******************************************************************
017200 01  WKS-FLAGS.
017300     02  WKS-FIN-EXIMAES         PIC 9(01) VALUE ZEROES.
017400         88  FIN-EXIMAES                   VALUE 1.
017500     02  WKS-FIN-PRODCAT         PIC 9(01) VALUE ZEROES.
017600         88  FIN-PRODCAT                   VALUE 1.
017700     02  WKS-FIN-INVUSRR         PIC 9(01) VALUE ZEROES.
017800         88  FIN-INVUSRR                   VALUE 1.
017900     02  WKS-FIN-INVALER         PIC 9(01) VALUE ZEROES.
018000         88  FIN-INVALER                   VALUE 1.
018100     02  WKS-PRODUCTO-ENCONTRADO PIC 9(01) VALUE ZEROES.
018200     02  WKS-ALERTA-ENCONTRADA   PIC 9(01) VALUE ZEROES.
018300     02  WKS-ROL-CON-USUARIOS    PIC 9(01) VALUE ZEROES.
018400******************************************************************
018500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
018600******************************************************************
018700 77  WKS-STK-MAX                 PIC 9(4) COMP VALUE 500.
018800 77  WKS-PRD-MAX                 PIC 9(4) COMP VALUE 500.
018900 77  WKS-ALR-MAX                 PIC 9(4) COMP VALUE 300.
019000 77  WKS-USR-MAX                 PIC 9(4) COMP VALUE 100.
019100 01  WKS-CONTADORES.
019200     02  WKS-REG-EXISTENCIAS     PIC 9(07) COMP VALUE ZEROES.
019300     02  WKS-REG-PRODUCTOS       PIC 9(07) COMP VALUE ZEROES.
019400     02  WKS-REG-ALERTAS         PIC 9(07) COMP VALUE ZEROES.
019500     02  WKS-REG-USUARIOS        PIC 9(07) COMP VALUE ZEROES.
019600     02  WKS-TOTAL-NUEVAS        PIC 9(07) COMP VALUE ZEROES.
019700     02  WKS-TOTAL-REFRESCADAS   PIC 9(07) COMP VALUE ZEROES.
019800 01  WKS-INDICES.
019900     02  IX-STK                  PIC 9(04) COMP VALUE ZEROES.
020000     02  IX-PRD                  PIC 9(04) COMP VALUE ZEROES.
020100     02  IX-ALR                  PIC 9(04) COMP VALUE ZEROES.
020200     02  IX-USR                  PIC 9(04) COMP VALUE ZEROES.
020300     02  WKS-IX-ROL              PIC 9(04) COMP VALUE ZEROES.
020400 01  WKS-ALERTA-DE-TRABAJO.
020500     02  WKS-ALERTA-TIPO         PIC X(15) VALUE SPACES.
020600     02  WKS-ALERTA-SEVERIDAD    PIC X(08) VALUE SPACES.
020700     02  WKS-ALERTA-TITULO       PIC X(30) VALUE SPACES.
020800     02  WKS-ALERTA-MENSAJE      PIC X(100) VALUE SPACES.
020900     02  WKS-ALERTA-PRODUCTO     PIC 9(06) VALUE ZEROES.
021000     02  WKS-ALERTA-TIENDA       PIC 9(04) VALUE ZEROES.
021100 01  WKS-VARIABLES-RUTEO.
021200     02  WKS-ROL-1               PIC X(15) VALUE SPACES.
021300     02  WKS-ROL-2               PIC X(15) VALUE SPACES.
021400     02  WKS-NUM-ROLES           PIC 9(01) COMP VALUE ZEROES.
021500     02  WKS-ROL-ACTUAL          PIC X(15) VALUE SPACES.
021600     02  WKS-PRIORIDAD           PIC X(08) VALUE SPACES.
021700     02  WKS-ACCION-REQUERIDA    PIC X(01) VALUE 'N'.
021800     02  WKS-DIAS-EDITADOS       PIC ---9.
021900 01  WKS-LINEA-NOTL               PIC X(132) VALUE SPACES.
022000******************************************************************
022100*      VENTANA DE SIGLO PARA LA FECHA DEL SISTEMA (AJUSTE Y2K)   *
022200******************************************************************
022300 01  WKS-FECHA-SISTEMA           PIC 9(06) VALUE ZEROES.
022400 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
022500     02  WKS-FS-ANIO             PIC 9(02).
022600     02  WKS-FS-MES              PIC 9(02).
022700     02  WKS-FS-DIA              PIC 9(02).
022800 01  WKS-FECHA-HOY               PIC 9(08) VALUE ZEROES.
022900 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
023000     02  WKS-FH-SIGLO            PIC 9(02).
023100     02  WKS-FH-ANIO2            PIC 9(02).
023200     02  WKS-FH-MES              PIC 9(02).
023300     02  WKS-FH-DIA              PIC 9(02).
023400******************************************************************
023500*  DESGLOSE DE LA FECHA DE VENCIMIENTO DEL LOTE (METODO 30/360)  *
023600******************************************************************
023700 01  WKS-FECHA-VENCE             PIC 9(08) VALUE ZEROES.
023800 01  WKS-FECHA-VENCE-R REDEFINES WKS-FECHA-VENCE.
023900     02  VEN-ANIO                PIC 9(04).
024000     02  VEN-MES                 PIC 9(02).
024100     02  VEN-DIA                 PIC 9(02).
024200 01  WKS-ANIO-COMPLETO           PIC 9(04) COMP VALUE ZEROES.
024300 01  WKS-DIAS-COMERCIALES.
024400     02  WKS-DIAS-HOY            PIC S9(09) COMP VALUE ZEROES.
024500     02  WKS-DIAS-VENCE          PIC S9(09) COMP VALUE ZEROES.
024600     02  WKS-DIAS-PARA-VENCER    PIC S9(09) COMP VALUE ZEROES.
024700******************************************************************
024800*     TABLA EN MEMORIA DEL MAESTRO DE EXISTENCIAS (SOLO LECTURA)  
024900******************************************************************
025000 01  TABLA-EXISTENCIAS.
025100     02  TABLA-EXI-REG OCCURS 500 TIMES INDEXED BY IX-STK-TBL.
025200         04  TE-PRODUCT-ID       PIC 9(06).
025300         04  TE-WAREHOUSE-ID     PIC 9(04).
025400         04  TE-BATCH-NO         PIC X(10).
025500         04  TE-STK-ID           PIC 9(06).
025600         04  TE-CURRENT-QTY      PIC S9(07).
025700         04  TE-RESERVED-QTY     PIC S9(07).
025800         04  TE-AVAIL-QTY        PIC S9(07).
025900         04  TE-UNIT-COST        PIC S9(06)V9(04).
026000         04  TE-EXPIRY-DATE      PIC 9(08).
026100         04  TE-RECEIVED-DATE    PIC 9(08).
026200         04  TE-STATUS           PIC X(10).
026300         04  TE-ACTIVE-FLAG      PIC X(01).
026350         04  FILLER              PIC X(05).
026400******************************************************************
026500*          TABLA EN MEMORIA DEL CATALOGO DE PRODUCTOS            *
026600******************************************************************
026700 01  TABLA-PRODUCTOS.
026800     02  TABLA-PRD-REG OCCURS 500 TIMES INDEXED BY IX-PRD-TBL.
026900         04  TP-PRD-ID           PIC 9(06).
027000         04  TP-SKU              PIC X(12).
027100         04  TP-NOMBRE           PIC X(30).
027200         04  TP-REORDER-PT       PIC S9(05).
027300         04  TP-MAX-LEVEL        PIC S9(05).
027350         04  FILLER              PIC X(10).
027400******************************************************************
027500*          TABLA EN MEMORIA DEL MAESTRO DE ALERTAS (OLD/NEW)      
027600******************************************************************
027700 01  TABLA-ALERTAS.
027800     02  TABLA-ALR-REG OCCURS 500 TIMES INDEXED BY IX-ALR-TBL.
027900         04  TA-TYPE             PIC X(15).
028000         04  TA-SEVERITY         PIC X(08).
028100         04  TA-STATUS           PIC X(12).
028200         04  TA-PRODUCT-ID       PIC 9(06).
028300         04  TA-STORE-ID         PIC 9(04).
028400         04  TA-TITLE            PIC X(30).
028500         04  TA-MESSAGE          PIC X(100).
028550         04  FILLER              PIC X(05).
028600******************************************************************
028700*          TABLA EN MEMORIA DE USUARIOS Y ROLES                  *
028800******************************************************************
028900 01  TABLA-USUARIOS.
029000     02  TABLA-USR-REG OCCURS 100 TIMES INDEXED BY IX-USR-TBL.
029100         04  TU-ID               PIC X(10).
029200         04  TU-ROLE             PIC X(15).
029300         04  TU-ACTIVE-FLAG      PIC X(01).
029350         04  FILLER              PIC X(04).
029400******************************************************************
029500 PROCEDURE DIVISION.
029600******************************************************************
029700*               S E C C I O N    P R I N C I P A L               *
029800******************************************************************
029900 000-MAIN SECTION.
030000     PERFORM 100-INICIO THRU 100-INICIO-E
030100     PERFORM 200-EXPLORA-BAJO-STOCK THRU 200-EXPLORA-BAJO-STOCK-E
030200             VARYING IX-STK FROM 1 BY 1
030300             UNTIL IX-STK > WKS-REG-EXISTENCIAS
030400     PERFORM 300-EXPLORA-VENCIMIENTO
030450         THRU 300-EXPLORA-VENCIMIENTO-E
030500             VARYING IX-STK FROM 1 BY 1
030600             UNTIL IX-STK > WKS-REG-EXISTENCIAS
030700     PERFORM 350-EXPLORA-SOBRESTOCK THRU 350-EXPLORA-SOBRESTOCK-E
030800             VARYING IX-STK FROM 1 BY 1
030900             UNTIL IX-STK > WKS-REG-EXISTENCIAS
031000     PERFORM 700-ESCRIBE-MAESTRO-ALERTAS THRU
031100             700-ESCRIBE-MAESTRO-ALERTAS-E
031200     PERFORM 900-CIERRE THRU 900-CIERRE-E
031300     STOP RUN.
031400 000-MAIN-E. EXIT.
031500
031600******************************************************************
031700*          A P E R T U R A   Y   C A R G A   D E   T A B L A S   *
031800******************************************************************
031900 100-INICIO SECTION.
032000     MOVE 'INVALRT1' TO PROGRAMA
032100     ACCEPT WKS-FECHA-SISTEMA FROM DATE
032200     IF WKS-FS-ANIO < 50
032300        MOVE 20 TO WKS-FH-SIGLO
032400     ELSE
032500        MOVE 19 TO WKS-FH-SIGLO
032600     END-IF
032700     MOVE WKS-FS-ANIO TO WKS-FH-ANIO2
032800     MOVE WKS-FS-MES  TO WKS-FH-MES
032900     MOVE WKS-FS-DIA  TO WKS-FH-DIA
033000     COMPUTE WKS-ANIO-COMPLETO = WKS-FH-SIGLO * 100 + WKS-FH-ANIO2
033100     COMPUTE WKS-DIAS-HOY = WKS-ANIO-COMPLETO * 360 +
033200                            WKS-FH-MES * 30 + WKS-FH-DIA
033300     OPEN INPUT  EXIMAES PRODCAT INVUSRR INVALER
033400          OUTPUT INVALEN INVNOTI INVNOTL
033500     MOVE FS-EXIMAES TO WKS-FS-ACTUAL
033600     MOVE 'EXIMAES'  TO ARCHIVO
033700     MOVE 'OPEN'     TO ACCION
033800     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
033900     MOVE FS-PRODCAT TO WKS-FS-ACTUAL
034000     MOVE 'PRODCAT'  TO ARCHIVO
034100     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
034200     MOVE FS-INVUSRR TO WKS-FS-ACTUAL
034300     MOVE 'INVUSRR'  TO ARCHIVO
034400     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
034500     MOVE FS-INVALER TO WKS-FS-ACTUAL
034600     MOVE 'INVALER'  TO ARCHIVO
034700     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
034800     MOVE FS-INVALEN TO WKS-FS-ACTUAL
034900     MOVE 'INVALEN'  TO ARCHIVO
035000     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
035100     MOVE FS-INVNOTI TO WKS-FS-ACTUAL
035200     MOVE 'INVNOTI'  TO ARCHIVO
035300     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
035400     MOVE FS-INVNOTL TO WKS-FS-ACTUAL
035500     MOVE 'INVNOTL'  TO ARCHIVO
035600     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
035700     PERFORM 110-CARGA-EXISTENCIAS THRU 110-CARGA-EXISTENCIAS-E
035800     PERFORM 120-CARGA-PRODUCTOS THRU 120-CARGA-PRODUCTOS-E
035900     PERFORM 130-CARGA-USUARIOS THRU 130-CARGA-USUARIOS-E
036000     PERFORM 140-CARGA-ALERTAS THRU 140-CARGA-ALERTAS-E.
036100 100-INICIO-E. EXIT.
036200
036300 110-CARGA-EXISTENCIAS SECTION.
036400     MOVE ZEROES TO WKS-REG-EXISTENCIAS
036500     READ EXIMAES AT END MOVE 1 TO WKS-FIN-EXIMAES END-READ
036600     PERFORM 111-CARGA-UNA-EXISTENCIA THRU
036700             111-CARGA-UNA-EXISTENCIA-E
036800             UNTIL FIN-EXIMAES.
036900 110-CARGA-EXISTENCIAS-E. EXIT.
037000
037100 111-CARGA-UNA-EXISTENCIA SECTION.
037200     ADD 1 TO WKS-REG-EXISTENCIAS
037300     SET IX-STK-TBL TO WKS-REG-EXISTENCIAS
037400     MOVE STK-PRODUCT-ID    TO TE-PRODUCT-ID    (IX-STK-TBL)
037500     MOVE STK-WAREHOUSE-ID  TO TE-WAREHOUSE-ID  (IX-STK-TBL)
037600     MOVE STK-BATCH-NO      TO TE-BATCH-NO      (IX-STK-TBL)
037700     MOVE STK-ID            TO TE-STK-ID        (IX-STK-TBL)
037800     MOVE STK-CURRENT-QTY   TO TE-CURRENT-QTY   (IX-STK-TBL)
037900     MOVE STK-RESERVED-QTY  TO TE-RESERVED-QTY  (IX-STK-TBL)
038000     MOVE STK-AVAIL-QTY     TO TE-AVAIL-QTY     (IX-STK-TBL)
038100     MOVE STK-UNIT-COST     TO TE-UNIT-COST     (IX-STK-TBL)
038200     MOVE STK-EXPIRY-DATE   TO TE-EXPIRY-DATE   (IX-STK-TBL)
038300     MOVE STK-RECEIVED-DATE TO TE-RECEIVED-DATE (IX-STK-TBL)
038400     MOVE STK-STATUS        TO TE-STATUS        (IX-STK-TBL)
038500     MOVE STK-ACTIVE-FLAG   TO TE-ACTIVE-FLAG   (IX-STK-TBL)
038600     READ EXIMAES AT END MOVE 1 TO WKS-FIN-EXIMAES END-READ.
038700 111-CARGA-UNA-EXISTENCIA-E. EXIT.
038800
038900 120-CARGA-PRODUCTOS SECTION.
039000     MOVE ZEROES TO WKS-REG-PRODUCTOS
039100     READ PRODCAT AT END MOVE 1 TO WKS-FIN-PRODCAT END-READ
039200     PERFORM 121-CARGA-UN-PRODUCTO THRU 121-CARGA-UN-PRODUCTO-E
039300             UNTIL FIN-PRODCAT.
039400 120-CARGA-PRODUCTOS-E. EXIT.
039500
039600 121-CARGA-UN-PRODUCTO SECTION.
039700     ADD 1 TO WKS-REG-PRODUCTOS
039800     SET IX-PRD-TBL TO WKS-REG-PRODUCTOS
039900     MOVE PRD-ID         TO TP-PRD-ID     (IX-PRD-TBL)
040000     MOVE PRD-SKU        TO TP-SKU        (IX-PRD-TBL)
040100     MOVE PRD-NAME       TO TP-NOMBRE     (IX-PRD-TBL)
040200     MOVE PRD-REORDER-PT TO TP-REORDER-PT (IX-PRD-TBL)
040300     MOVE PRD-MAX-LEVEL  TO TP-MAX-LEVEL  (IX-PRD-TBL)
040400     READ PRODCAT AT END MOVE 1 TO WKS-FIN-PRODCAT END-READ.
040500 121-CARGA-UN-PRODUCTO-E. EXIT.
040600
040700 130-CARGA-USUARIOS SECTION.
040800     MOVE ZEROES TO WKS-REG-USUARIOS
040900     READ INVUSRR AT END MOVE 1 TO WKS-FIN-INVUSRR END-READ
041000     PERFORM 131-CARGA-UN-USUARIO THRU 131-CARGA-UN-USUARIO-E
041100             UNTIL FIN-INVUSRR.
041200 130-CARGA-USUARIOS-E. EXIT.
041300
041400 131-CARGA-UN-USUARIO SECTION.
041500     ADD 1 TO WKS-REG-USUARIOS
041600     SET IX-USR-TBL TO WKS-REG-USUARIOS
041700     MOVE USR-ID          TO TU-ID          (IX-USR-TBL)
041800     MOVE USR-ROLE        TO TU-ROLE        (IX-USR-TBL)
041900     MOVE USR-ACTIVE-FLAG TO TU-ACTIVE-FLAG (IX-USR-TBL)
042000     READ INVUSRR AT END MOVE 1 TO WKS-FIN-INVUSRR END-READ.
042100 131-CARGA-UN-USUARIO-E. EXIT.
042200
042300 140-CARGA-ALERTAS SECTION.
042400     MOVE ZEROES TO WKS-REG-ALERTAS
042500     READ INVALER AT END MOVE 1 TO WKS-FIN-INVALER END-READ
042600     PERFORM 141-CARGA-UNA-ALERTA THRU 141-CARGA-UNA-ALERTA-E
042700             UNTIL FIN-INVALER.
042800 140-CARGA-ALERTAS-E. EXIT.
042900
043000 141-CARGA-UNA-ALERTA SECTION.
043100     ADD 1 TO WKS-REG-ALERTAS
043200     SET IX-ALR-TBL TO WKS-REG-ALERTAS
043300     MOVE ALR-TYPE       TO TA-TYPE       (IX-ALR-TBL)
043400     MOVE ALR-SEVERITY   TO TA-SEVERITY   (IX-ALR-TBL)
043500     MOVE ALR-STATUS     TO TA-STATUS     (IX-ALR-TBL)
043600     MOVE ALR-PRODUCT-ID TO TA-PRODUCT-ID (IX-ALR-TBL)
043700     MOVE ALR-STORE-ID   TO TA-STORE-ID   (IX-ALR-TBL)
043800     MOVE ALR-TITLE      TO TA-TITLE      (IX-ALR-TBL)
043900     MOVE ALR-MESSAGE    TO TA-MESSAGE    (IX-ALR-TBL)
044000     READ INVALER AT END MOVE 1 TO WKS-FIN-INVALER END-READ.
044100 141-CARGA-UNA-ALERTA-E. EXIT.
044200
044300******************************************************************
044400*  R3.1  E X P L O R A C I O N   D E   B A J O   S T O C K       *
044500******************************************************************
044600 200-EXPLORA-BAJO-STOCK SECTION.
044700     IF TE-ACTIVE-FLAG (IX-STK) = 'Y' AND
044800        TE-CURRENT-QTY (IX-STK) > 0
044900        PERFORM 940-BUSCA-PRODUCTO THRU 940-BUSCA-PRODUCTO-E
045000        IF WKS-PRODUCTO-ENCONTRADO = 1 AND
045100           TE-CURRENT-QTY (IX-STK) NOT >
045150              TP-REORDER-PT (IX-PRD-TBL)
045200           MOVE 'LOW-STOCK'         TO WKS-ALERTA-TIPO
045300           MOVE 'HIGH'              TO WKS-ALERTA-SEVERIDAD
045400           MOVE 'Low Stock Alert'   TO WKS-ALERTA-TITULO
045500           MOVE TE-PRODUCT-ID (IX-STK)   TO WKS-ALERTA-PRODUCTO
045600           MOVE TE-WAREHOUSE-ID (IX-STK) TO WKS-ALERTA-TIENDA
045700           STRING 'Product ''' TP-NOMBRE (IX-PRD-TBL)
045800                  ''' (SKU: '   TP-SKU (IX-PRD-TBL)
045900                  ') is running low. Current stock: '
046000                  TE-CURRENT-QTY (IX-STK)
046100                  ', Reorder point: ' TP-REORDER-PT (IX-PRD-TBL)
046200                  DELIMITED BY SIZE INTO WKS-ALERTA-MENSAJE
046300           PERFORM 400-PROCESA-ALERTA THRU 400-PROCESA-ALERTA-E
046400        END-IF
046500     END-IF.
046600 200-EXPLORA-BAJO-STOCK-E. EXIT.
046700
046800******************************************************************
046900*  R3.2  E X P L O R A C I O N   D E   V E N C I M I E N T O     *
047000******************************************************************
047100 300-EXPLORA-VENCIMIENTO SECTION.
047200     IF TE-ACTIVE-FLAG (IX-STK) = 'Y'          AND
047300        TE-EXPIRY-DATE (IX-STK) NOT = 0         AND
047400        TE-CURRENT-QTY (IX-STK) > 0
047500        PERFORM 940-BUSCA-PRODUCTO THRU 940-BUSCA-PRODUCTO-E
047600        IF WKS-PRODUCTO-ENCONTRADO = 1
047700           MOVE TE-EXPIRY-DATE (IX-STK) TO WKS-FECHA-VENCE
047800           COMPUTE WKS-DIAS-VENCE = VEN-ANIO * 360 +
047900                                    VEN-MES  * 30 + VEN-DIA
048000           COMPUTE WKS-DIAS-PARA-VENCER =
048100                   WKS-DIAS-VENCE - WKS-DIAS-HOY
048200           MOVE WKS-DIAS-PARA-VENCER TO WKS-DIAS-EDITADOS
048300           IF WKS-DIAS-PARA-VENCER NOT > 30
048400              PERFORM 310-ARMA-ALERTA-VENCIMIENTO THRU
048500                      310-ARMA-ALERTA-VENCIMIENTO-E
048600              PERFORM 400-PROCESA-ALERTA THRU 400-PROCESA-ALERTA-E
048700           END-IF
048800        END-IF
048900     END-IF.
049000 300-EXPLORA-VENCIMIENTO-E. EXIT.
049100
049200 310-ARMA-ALERTA-VENCIMIENTO SECTION.
049300     MOVE TE-PRODUCT-ID (IX-STK)   TO WKS-ALERTA-PRODUCTO
049400     MOVE TE-WAREHOUSE-ID (IX-STK) TO WKS-ALERTA-TIENDA
049500     IF WKS-DIAS-PARA-VENCER NOT > 0
049600        MOVE 'EXPIRED-PRODUCT' TO WKS-ALERTA-TIPO
049700        MOVE 'CRITICAL'        TO WKS-ALERTA-SEVERIDAD
049800        MOVE 'Product Expired' TO WKS-ALERTA-TITULO
049900        STRING 'Product ''' TP-NOMBRE (IX-PRD-TBL)
050000               ''' has expired' DELIMITED BY SIZE
050100               INTO WKS-ALERTA-MENSAJE
050200     ELSE
050300        MOVE 'EXPIRY-WARNING'         TO WKS-ALERTA-TIPO
050400        MOVE 'Product Expiry Warning' TO WKS-ALERTA-TITULO
050500        EVALUATE TRUE
050600           WHEN WKS-DIAS-PARA-VENCER NOT > 3
050700                MOVE 'HIGH'   TO WKS-ALERTA-SEVERIDAD
050800           WHEN WKS-DIAS-PARA-VENCER NOT > 7
050900                MOVE 'MEDIUM' TO WKS-ALERTA-SEVERIDAD
051000           WHEN OTHER
051100                MOVE 'LOW'    TO WKS-ALERTA-SEVERIDAD
051200        END-EVALUATE
051300        STRING 'Product ''' TP-NOMBRE (IX-PRD-TBL)
051400               ''' expires in ' WKS-DIAS-EDITADOS
051500               ' days' DELIMITED BY SIZE
051600               INTO WKS-ALERTA-MENSAJE
051700     END-IF.
051800 310-ARMA-ALERTA-VENCIMIENTO-E. EXIT.
051900
052000******************************************************************
052100*  R3.3  E X P L O R A C I O N   D E   S O B R E S T O C K       *
052200******************************************************************
052300 350-EXPLORA-SOBRESTOCK SECTION.
052400     IF TE-ACTIVE-FLAG (IX-STK) = 'Y'
052500        PERFORM 940-BUSCA-PRODUCTO THRU 940-BUSCA-PRODUCTO-E
052600        IF WKS-PRODUCTO-ENCONTRADO = 1 AND
052700           TE-CURRENT-QTY (IX-STK) > TP-MAX-LEVEL (IX-PRD-TBL)
052800           MOVE 'OVERSTOCK'         TO WKS-ALERTA-TIPO
052900           MOVE 'MEDIUM'            TO WKS-ALERTA-SEVERIDAD
053000           MOVE 'Overstock Alert'   TO WKS-ALERTA-TITULO
053100           MOVE TE-PRODUCT-ID (IX-STK)   TO WKS-ALERTA-PRODUCTO
053200           MOVE TE-WAREHOUSE-ID (IX-STK) TO WKS-ALERTA-TIENDA
053300           STRING 'Product ''' TP-NOMBRE (IX-PRD-TBL)
053400                  ''' is overstocked. Current stock: '
053500                  TE-CURRENT-QTY (IX-STK)
053600                  ', Max level: ' TP-MAX-LEVEL (IX-PRD-TBL)
053700                  DELIMITED BY SIZE INTO WKS-ALERTA-MENSAJE
053800           PERFORM 400-PROCESA-ALERTA THRU 400-PROCESA-ALERTA-E
053900        END-IF
054000     END-IF.
054100 350-EXPLORA-SOBRESTOCK-E. EXIT.
054200
054300******************************************************************
054400*  B U S Q U E D A   D E   P R O D U C T O   E N   T A B L A     *
054500******************************************************************
054600 940-BUSCA-PRODUCTO SECTION.
054700     MOVE 0 TO WKS-PRODUCTO-ENCONTRADO
054800     PERFORM 941-COMPARA-PRODUCTO THRU 941-COMPARA-PRODUCTO-E
054900             VARYING IX-PRD-TBL FROM 1 BY 1
055000             UNTIL IX-PRD-TBL > WKS-REG-PRODUCTOS
055100                OR WKS-PRODUCTO-ENCONTRADO = 1.
055200 940-BUSCA-PRODUCTO-E. EXIT.
055300
055400 941-COMPARA-PRODUCTO SECTION.
055500     IF TP-PRD-ID (IX-PRD-TBL) = TE-PRODUCT-ID (IX-STK)
055600        MOVE 1 TO WKS-PRODUCTO-ENCONTRADO
055700     END-IF.
055800 941-COMPARA-PRODUCTO-E. EXIT.
055900
056000******************************************************************
056100*  R3.5  D E D U P L I C A C I O N   Y   D E S P A C H O         *
056200******************************************************************
056300 400-PROCESA-ALERTA SECTION.
056400     PERFORM 410-BUSCA-ALERTA-ABIERTA THRU
056500             410-BUSCA-ALERTA-ABIERTA-E
056600     IF WKS-ALERTA-ENCONTRADA = 1
056700        PERFORM 420-ACTUALIZA-ALERTA THRU 420-ACTUALIZA-ALERTA-E
056800        ADD 1 TO WKS-TOTAL-REFRESCADAS
056900     ELSE
057000        PERFORM 430-CREA-ALERTA THRU 430-CREA-ALERTA-E
057100        ADD 1 TO WKS-TOTAL-NUEVAS
057200        PERFORM 520-MAPEA-PRIORIDAD THRU 520-MAPEA-PRIORIDAD-E
057300        PERFORM 440-ESCRIBE-NOTIFICACION THRU
057400                440-ESCRIBE-NOTIFICACION-E
057500        PERFORM 500-ENRUTA-NOTIFICACION THRU
057600                500-ENRUTA-NOTIFICACION-E
057700     END-IF.
057800 400-PROCESA-ALERTA-E. EXIT.
057900
058000 410-BUSCA-ALERTA-ABIERTA SECTION.
058100     MOVE 0 TO WKS-ALERTA-ENCONTRADA
058200     PERFORM 411-COMPARA-ALERTA THRU 411-COMPARA-ALERTA-E
058300             VARYING IX-ALR-TBL FROM 1 BY 1
058400             UNTIL IX-ALR-TBL > WKS-REG-ALERTAS
058500                OR WKS-ALERTA-ENCONTRADA = 1.
058600 410-BUSCA-ALERTA-ABIERTA-E. EXIT.
058700
058800 411-COMPARA-ALERTA SECTION.
058900     IF TA-PRODUCT-ID (IX-ALR-TBL) = WKS-ALERTA-PRODUCTO AND
059000        TA-STORE-ID   (IX-ALR-TBL) = WKS-ALERTA-TIENDA   AND
059100        TA-TYPE       (IX-ALR-TBL) = WKS-ALERTA-TIPO
059200        MOVE 1 TO WKS-ALERTA-ENCONTRADA
059300     END-IF.
059400 411-COMPARA-ALERTA-E. EXIT.
059500
059600 420-ACTUALIZA-ALERTA SECTION.
059700     MOVE WKS-ALERTA-SEVERIDAD TO TA-SEVERITY (IX-ALR-TBL)
059800     MOVE WKS-ALERTA-TITULO    TO TA-TITLE    (IX-ALR-TBL)
059900     MOVE WKS-ALERTA-MENSAJE   TO TA-MESSAGE  (IX-ALR-TBL).
060000 420-ACTUALIZA-ALERTA-E. EXIT.
060100
060200 430-CREA-ALERTA SECTION.
060300     ADD 1 TO WKS-REG-ALERTAS
060400     SET IX-ALR-TBL TO WKS-REG-ALERTAS
060500     MOVE WKS-ALERTA-TIPO      TO TA-TYPE       (IX-ALR-TBL)
060600     MOVE WKS-ALERTA-SEVERIDAD TO TA-SEVERITY   (IX-ALR-TBL)
060700     MOVE 'NEW'                TO TA-STATUS     (IX-ALR-TBL)
060800     MOVE WKS-ALERTA-PRODUCTO  TO TA-PRODUCT-ID (IX-ALR-TBL)
060900     MOVE WKS-ALERTA-TIENDA    TO TA-STORE-ID   (IX-ALR-TBL)
061000     MOVE WKS-ALERTA-TITULO    TO TA-TITLE      (IX-ALR-TBL)
061100     MOVE WKS-ALERTA-MENSAJE   TO TA-MESSAGE    (IX-ALR-TBL).
061200 430-CREA-ALERTA-E. EXIT.
061300
061400******************************************************************
061500*  R3.6  M A P E O   D E   P R I O R I D A D                     *
061600******************************************************************
061700 520-MAPEA-PRIORIDAD SECTION.
061800     MOVE WKS-ALERTA-SEVERIDAD TO WKS-PRIORIDAD
061900     IF WKS-ALERTA-SEVERIDAD = 'HIGH' OR
062000        WKS-ALERTA-SEVERIDAD = 'CRITICAL'
062100        MOVE 'Y' TO WKS-ACCION-REQUERIDA
062200     ELSE
062300        MOVE 'N' TO WKS-ACCION-REQUERIDA
062400     END-IF.
062500 520-MAPEA-PRIORIDAD-E. EXIT.
062600
062700 440-ESCRIBE-NOTIFICACION SECTION.
062800     MOVE WKS-ALERTA-TIPO     TO NOT-ALERT-TYPE
062900     MOVE WKS-ALERTA-TITULO   TO NOT-TITLE
063000     MOVE WKS-ALERTA-MENSAJE  TO NOT-MESSAGE
063100     MOVE WKS-PRIORIDAD       TO NOT-PRIORITY
063200     MOVE WKS-ALERTA-PRODUCTO TO NOT-PRODUCT-ID
063300     MOVE WKS-ALERTA-TIENDA   TO NOT-STORE-ID
063400     MOVE 'N'                 TO NOT-READ-FLAG
063500     MOVE WKS-ACCION-REQUERIDA TO NOT-ACTION-REQD
063600     WRITE REG-INVNOTI
063700     MOVE FS-INVNOTI TO WKS-FS-ACTUAL
063800     MOVE 'INVNOTI'  TO ARCHIVO
063900     MOVE 'WRITE'    TO ACCION
064000     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E.
064100 440-ESCRIBE-NOTIFICACION-E. EXIT.
064200
064300******************************************************************
064400*  R3.4  E N R U T A M I E N T O   P O R   R O L                 *
064500******************************************************************
064600 500-ENRUTA-NOTIFICACION SECTION.
064700     MOVE SPACES TO WKS-ROL-1 WKS-ROL-2
064800     MOVE 0 TO WKS-NUM-ROLES
064900     EVALUATE TRUE
065000        WHEN WKS-ALERTA-TIPO = 'LOW-STOCK'
065100             MOVE 'MANAGER'          TO WKS-ROL-1
065200             MOVE 'INVENTORY-CLERK'  TO WKS-ROL-2
065300             MOVE 2 TO WKS-NUM-ROLES
065400        WHEN WKS-ALERTA-TIPO = 'EXPIRY-WARNING' OR
065500             WKS-ALERTA-TIPO = 'EXPIRED-PRODUCT'
065600             MOVE 'MANAGER' TO WKS-ROL-1
065700             MOVE 1 TO WKS-NUM-ROLES
065800             IF WKS-ALERTA-SEVERIDAD = 'HIGH' OR
065900                WKS-ALERTA-SEVERIDAD = 'CRITICAL'
066000                MOVE 'INVENTORY-CLERK' TO WKS-ROL-2
066100                MOVE 2 TO WKS-NUM-ROLES
066200             END-IF
066300        WHEN WKS-ALERTA-TIPO = 'OVERSTOCK'
066400             MOVE 'MANAGER' TO WKS-ROL-1
066500             MOVE 1 TO WKS-NUM-ROLES
066600        WHEN OTHER
066700             MOVE 'ADMIN' TO WKS-ROL-1
066800             MOVE 1 TO WKS-NUM-ROLES
066900     END-EVALUATE
067000     PERFORM 510-DESPACHA-ROL THRU 510-DESPACHA-ROL-E
067100             VARYING WKS-IX-ROL FROM 1 BY 1
067200             UNTIL WKS-IX-ROL > WKS-NUM-ROLES.
067300 500-ENRUTA-NOTIFICACION-E. EXIT.
067400
067500 510-DESPACHA-ROL SECTION.
067600     IF WKS-IX-ROL = 1
067700        MOVE WKS-ROL-1 TO WKS-ROL-ACTUAL
067800     ELSE
067900        MOVE WKS-ROL-2 TO WKS-ROL-ACTUAL
068000     END-IF
068100     MOVE 0 TO WKS-ROL-CON-USUARIOS
068200     PERFORM 511-BUSCA-USUARIO-ROL THRU 511-BUSCA-USUARIO-ROL-E
068300             VARYING IX-USR-TBL FROM 1 BY 1
068400             UNTIL IX-USR-TBL > WKS-REG-USUARIOS
068500                OR WKS-ROL-CON-USUARIOS = 1
068600     MOVE SPACES TO WKS-LINEA-NOTL
068700     IF WKS-ROL-CON-USUARIOS = 1
068800        STRING 'NOTIFICATION SENT TO ROLE ' WKS-ROL-ACTUAL
068900               ' FOR PRODUCT ' WKS-ALERTA-PRODUCTO
069000               ' STORE ' WKS-ALERTA-TIENDA
069100               DELIMITED BY SIZE INTO WKS-LINEA-NOTL
069200     ELSE
069300        STRING 'WARNING - ROLE ' WKS-ROL-ACTUAL
069400               ' HAS NO USERS, ALERT FOR PRODUCT '
069500               WKS-ALERTA-PRODUCTO ' NOT DELIVERED'
069600               DELIMITED BY SIZE INTO WKS-LINEA-NOTL
069700     END-IF
069800     WRITE REG-INVNOTL FROM WKS-LINEA-NOTL
069900     MOVE FS-INVNOTL TO WKS-FS-ACTUAL
070000     MOVE 'INVNOTL'  TO ARCHIVO
070100     MOVE 'WRITE'    TO ACCION
070200     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E.
070300 510-DESPACHA-ROL-E. EXIT.
070400
070500 511-BUSCA-USUARIO-ROL SECTION.
070600     IF TU-ROLE (IX-USR-TBL) = WKS-ROL-ACTUAL AND
070700        TU-ACTIVE-FLAG (IX-USR-TBL) = 'Y'
070800        MOVE 1 TO WKS-ROL-CON-USUARIOS
070900     END-IF.
071000 511-BUSCA-USUARIO-ROL-E. EXIT.
071100
071200******************************************************************
071300*          E S C R I T U R A   D E L   M A E S T R O   N U E V O *
071400******************************************************************
071500 700-ESCRIBE-MAESTRO-ALERTAS SECTION.
071600     PERFORM 710-ESCRIBE-UNA-ALERTA THRU 710-ESCRIBE-UNA-ALERTA-E
071700             VARYING IX-ALR-TBL FROM 1 BY 1
071800             UNTIL IX-ALR-TBL > WKS-REG-ALERTAS.
071900 700-ESCRIBE-MAESTRO-ALERTAS-E. EXIT.
072000
072100 710-ESCRIBE-UNA-ALERTA SECTION.
072200     MOVE TA-TYPE            (IX-ALR-TBL)
072250         TO ALR-TYPE OF REG-INVALEN
072300     MOVE TA-SEVERITY        (IX-ALR-TBL)
072350         TO ALR-SEVERITY OF REG-INVALEN
072400     MOVE TA-STATUS          (IX-ALR-TBL)
072450         TO ALR-STATUS OF REG-INVALEN
072500     MOVE TA-PRODUCT-ID      (IX-ALR-TBL)
072550         TO ALR-PRODUCT-ID OF REG-INVALEN
072600     MOVE TA-STORE-ID        (IX-ALR-TBL)
072650         TO ALR-STORE-ID OF REG-INVALEN
072700     MOVE TA-TITLE           (IX-ALR-TBL)
072750         TO ALR-TITLE OF REG-INVALEN
072800     MOVE TA-MESSAGE         (IX-ALR-TBL)
072850         TO ALR-MESSAGE OF REG-INVALEN
072900     WRITE REG-INVALEN
073000     MOVE FS-INVALEN TO WKS-FS-ACTUAL
073100     MOVE 'INVALEN'  TO ARCHIVO
073200     MOVE 'WRITE'    TO ACCION
073300     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E.
073400 710-ESCRIBE-UNA-ALERTA-E. EXIT.
073500
073600******************************************************************
073700*          V E R I F I C A C I O N   D E   S T A T U S           *
073800******************************************************************
073900 990-VERIFICA-STATUS SECTION.
074000     IF WKS-FS-ACTUAL NOT = 0 AND NOT = 97
074100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
074200                              WKS-FS-ACTUAL, FSE-GENERICO
074300        DISPLAY '>>> ERROR DE E/S EN ARCHIVO: ' ARCHIVO
074400                UPON CONSOLE
074500        PERFORM 900-CIERRE THRU 900-CIERRE-E
074600        MOVE 91 TO RETURN-CODE
074700        STOP RUN
074800     END-IF.
074900 990-VERIFICA-STATUS-E. EXIT.
075000
075100******************************************************************
075200*                    C I E R R E   D E L   J O B                 *
075300******************************************************************
075400 900-CIERRE SECTION.
075500     DISPLAY '>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<<<'
075600             UPON CONSOLE
075700     DISPLAY '* ALERTAS NUEVAS         : (' WKS-TOTAL-NUEVAS ')'
075800             UPON CONSOLE
075900     DISPLAY '* ALERTAS REFRESCADAS    : (' WKS-TOTAL-REFRESCADAS
076000             ')' UPON CONSOLE
076100     CLOSE EXIMAES PRODCAT INVUSRR INVALER INVALEN INVNOTI
076200           INVNOTL.
076300 900-CIERRE-E. EXIT.
