000100******************************************************************
000200*        COPY INVUSR1  --  TABLA DE USUARIOS Y ROLES            *
000300******************************************************************
000400* FECHA       : 04/04/1988                                       *
000500* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000600* APLICACION  : INVENTARIO MULTIBODEGA                           *
000700* PROGRAMA    : INVUSR1, LAYOUT DE USUARIOS/ROLES PARA ENRUTEO   *
000800* DESCRIPCION : UN REGISTRO POR USUARIO ACTIVO. USADO SOLO PARA  *
000900*             : DETERMINAR A QUE ROLES SE ENRUTAN NOTIFICACIONES.*
001000* ARCHIVOS    : INVUSRR                                          *
001100******************************************************************
001200*----------------------------------------------------------------*
001300*  1988-04-06  LXCA  TK-4503  VERSION INICIAL DEL LAYOUT          
001400*----------------------------------------------------------------*
001500 01  REG-INVUSRR.
001600     05  USR-ID                      PIC X(10).
001700     05  USR-ROLE                    PIC X(15).
001800         88  USR-ES-MANAGER                VALUE 'MANAGER'.
001900         88  USR-ES-CLERK               VALUE 'INVENTORY-CLERK'.
002000         88  USR-ES-ADMIN                  VALUE 'ADMIN'.
002100     05  USR-ACTIVE-FLAG             PIC X(01).
002200         88  USR-ACTIVO                    VALUE 'Y'.
002300     05  FILLER                      PIC X(13).
