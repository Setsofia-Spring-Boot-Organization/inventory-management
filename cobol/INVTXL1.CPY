000100******************************************************************
000200*        COPY INVTXL1  --  RENGLON DE TRANSACCION DE VENTA      *
000300******************************************************************
000400* FECHA       : 04/04/1988                                       *
000500* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000600* APLICACION  : INVENTARIO MULTIBODEGA                           *
000700* PROGRAMA    : INVTXL1, LAYOUT DE RENGLON DE TRANSACCION        *
000800* DESCRIPCION : SIGUE A SU ENCABEZADO INVTXH1 EN EL MISMO        *
000900*             : ARCHIVO. TXL-LINE-TOTAL ES DERIVADO (R5.5).      *
001000* ARCHIVOS    : INVTXEN                                          *
001100******************************************************************
001200*----------------------------------------------------------------*
001300*  1988-04-07  LXCA  TK-4515  VERSION INICIAL DEL LAYOUT          
001400*----------------------------------------------------------------*
001500 01  REG-INVTXLN REDEFINES REG-INVTXEN.
001600     05  TXL-REC-TYPE                PIC X(01).
001700     05  TXL-LINE-NO                 PIC 9(03).
001800     05  TXL-PRODUCT-ID              PIC 9(06).
001900     05  TXL-QTY                     PIC S9(05).
002000     05  TXL-UNIT-PRICE              PIC S9(08)V99.
002100     05  TXL-DISCOUNT-AMT            PIC S9(08)V99.
002200     05  TXL-TAX-AMT                 PIC S9(08)V99.
002300     05  TXL-LINE-TOTAL              PIC S9(09)V99.
002400     05  FILLER                      PIC X(30).
