000100******************************************************************
000200* FECHA       : 04/04/1988                                       *
000300* PROGRAMADOR : LUCIA XIMENA CASTELLANOS (LXCA)                  *
000400* APLICACION  : INVENTARIO MULTIBODEGA                           *
000500* PROGRAMA    : INVSEED1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SIEMBRA DEL CATALOGO DE ARTICULOS DE ARRANQUE.   *
000800*             : CARGA LOS QUINCE ARTICULOS DE MUESTRA DEL        *
000900*             : DEPARTAMENTO CON SUS NIVELES MINIMO Y MAXIMO POR *
001000*             : DEFECTO CUANDO EL SITIO NUEVO SE PONE EN MARCHA. *
001100*             : SE CORRE UNA SOLA VEZ POR BODEGA NUEVA, ANTES    *
001200*             : DE QUE INVSTAT1 VEA EL ARCHIVO POR PRIMERA VEZ.  *
001300* ARCHIVOS    : ARTMAES=A                                        *
001400* ACCION (ES) : A=ACTUALIZA (CARGA INICIAL)                      *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600******************************************************************
001700*----------------------------------------------------------------*
001800*  H I S T O R I A L   D E   C A M B I O S                       *
001900*----------------------------------------------------------------*
002000*  1988-04-04  LXCA  TK-4498  VERSION INICIAL. DIEZ ARTICULOS DE  TK-4498 
002100*                             MUESTRA PARA LA PUESTA EN MARCHA.   
002200*  1990-08-17  LXCA  TK-4551  SE AMPLIA EL CATALOGO DE MUESTRA A  TK-4551 
002300*                             QUINCE ARTICULOS A PETICION DEL     
002400*                             DEPARTAMENTO DE COMPRAS.            
002500*  1994-02-02  EDRD  TK-4619  SE AGREGA LA REGLA DE NIVELES POR   TK-4619 
002600*                             DEFECTO (MIN/MAX SEGUN CANTIDAD).   
002700*  1998-12-14  EDRD  TK-4748  AJUSTE MILENIO (Y2K): SIN CODIGO A  TK-4748 
002800*                             CAMBIAR, EL PROGRAMA NO USA FECHAS  
002900*                             DEL SISTEMA.                        
002910*  2000-11-30  LXCA  TK-4759  SE ACTUALIZA EL PROVEEDOR DE 'PEN   TK-4759 
002920*                             PACK' (WRITEWELL A OFFICESUPPLY)    
002930*                             POR CAMBIO DE CONTRATO DE COMPRAS.  
003000*----------------------------------------------------------------*
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    INVSEED1.
003300 AUTHOR.        LUCIA XIMENA CASTELLANOS.
003400 INSTALLATION.  INVENTARIO MULTIBODEGA.
003500 DATE-WRITTEN.  04/04/1988.
003600 DATE-COMPILED. 04/04/1988.
003700 SECURITY.      USO INTERNO - DEPARTAMENTO DE INVENTARIOS.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON  STATUS IS INV-MODO-DIAGNOSTICO
004300            OFF STATUS IS INV-MODO-NORMAL.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ARTMAES   ASSIGN TO ARTMAES
004700            ORGANIZATION IS SEQUENTIAL
004800            ACCESS MODE  IS SEQUENTIAL
004900            FILE STATUS  IS FS-ARTMAES
005000                             FSE-ARTMAES.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  ARTMAES.
005400     COPY INVITM1.
005500 WORKING-STORAGE SECTION.
005600******************************************************************
005700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
005800******************************************************************
005900 01  WKS-FS-STATUS.
006000     02  FS-ARTMAES              PIC 9(02) VALUE ZEROES.
006100     02  FSE-ARTMAES.
006200         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
006300         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
006400         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
006500     02  PROGRAMA                PIC X(08) VALUE SPACES.
006600     02  ARCHIVO                 PIC X(08) VALUE SPACES.
006700     02  ACCION                  PIC X(10) VALUE SPACES.
006800     02  LLAVE                   PIC X(32) VALUE SPACES.
006900     02  WKS-FS-ACTUAL           PIC 9(02) VALUE ZEROES.
007000     02  FSE-GENERICO.
007100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
007200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
007300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
007400******************************************************************
007500*              U M B R A L   D E   N I V E L E S   P O R         *
007600*              D E F E C T O   ( D E P A R T A M E N T O )       *
007700******************************************************************
007800 01  WKS-REGLA-DEFECTOS.
007900     02  WKS-UMBRAL-CANTIDAD     PIC 9(02) COMP VALUE 10.
008000     02  WKS-MIN-BAJO            PIC 9(03) COMP VALUE 5.
008100     02  WKS-MAX-BAJO            PIC 9(03) COMP VALUE 25.
008200     02  WKS-MIN-ALTO            PIC 9(03) COMP VALUE 10.
008300     02  WKS-MAX-ALTO            PIC 9(03) COMP VALUE 100.
008400******************************************************************
008500*              C O N T A D O R E S   D E   S I E M B R A         *
008600******************************************************************
008700 01  WKS-CONTADORES.
008800     02  WKS-TOTAL-SEMBRADOS     PIC 9(03) COMP VALUE ZEROES.
008900     02  IX-SEM                  PIC 9(03) COMP VALUE ZEROES.
009000******************************************************************
009100*   CATALOGO DE ARRANQUE - QUINCE ARTICULOS DE MUESTRA DEL       *
009200*   DEPARTAMENTO. EL ID, NOMBRE, CATEGORIA, CANTIDAD, PRECIO Y   *
009300*   PROVEEDOR SE CARGAN LITERALMENTE; MIN/MAX SE CALCULAN EN      
009400*   200-CARGA-ARTICULO SEGUN LA REGLA DE DEFECTOS (VER ARRIBA).  *
009500******************************************************************
009600 01  TABLA-SIEMBRA.
009700     02  TS-REG OCCURS 15 TIMES INDEXED BY IX-SEM-TBL.
009800         04  TS-ID               PIC 9(06).
009900         04  TS-NOMBRE           PIC X(30).
010000         04  TS-CATEGORIA        PIC X(15).
010100         04  TS-CANTIDAD         PIC S9(07).
010200         04  TS-PRECIO           PIC S9(08)V99.
010300         04  TS-PROVEEDOR        PIC X(20).
010400******************************************************************
010500*                 L I N E A   D E   R E P O R T E   ( 1 3 2 )    *
010600******************************************************************
010700 01  WKS-LINEA-REPORTE           PIC X(132) VALUE SPACES.
010800 01  WKS-LIN-CARGADO REDEFINES WKS-LINEA-REPORTE.
010900     02  LC-LIT-ID               PIC X(11) VALUE SPACES.
011000     02  LC-ID                   PIC 9(06).
011100     02  FILLER                  PIC X(02) VALUE SPACES.
011200     02  LC-NOMBRE               PIC X(30).
011300     02  FILLER                  PIC X(02) VALUE SPACES.
011400     02  LC-LIT-QTY              PIC X(05) VALUE SPACES.
011500     02  LC-CANTIDAD             PIC ZZZZ9.
011600     02  FILLER                  PIC X(02) VALUE SPACES.
011700     02  LC-LIT-MIN              PIC X(05) VALUE SPACES.
011800     02  LC-MIN                  PIC ZZ9.
011900     02  FILLER                  PIC X(02) VALUE SPACES.
012000     02  LC-LIT-MAX              PIC X(05) VALUE SPACES.
012100     02  LC-MAX                  PIC ZZZ9.
012200     02  FILLER                  PIC X(43) VALUE SPACES.
012300 01  WKS-LIN-TITULO REDEFINES WKS-LINEA-REPORTE.
012400     02  LT-TITULO               PIC X(60).
012500     02  FILLER                  PIC X(72) VALUE SPACES.
012600 01  WKS-LIN-CIERRE REDEFINES WKS-LINEA-REPORTE.
012700     02  LZ-LIT                  PIC X(30).
012800     02  LZ-VALOR                PIC ZZ9.
012900     02  FILLER                  PIC X(99) VALUE SPACES.
013000******************************************************************
013100 PROCEDURE DIVISION.
013200******************************************************************
013300*               S E C C I O N    P R I N C I P A L               *
013400******************************************************************
013500 000-MAIN SECTION.
013600     PERFORM 100-INICIO THRU 100-INICIO-E
013700     PERFORM 200-CARGA-ARTICULO THRU 200-CARGA-ARTICULO-E
013800             VARYING IX-SEM FROM 1 BY 1
013900             UNTIL IX-SEM > 15
014000     PERFORM 900-CIERRE THRU 900-CIERRE-E
014100     STOP RUN.
014200 000-MAIN-E. EXIT.
014300
014400 100-INICIO SECTION.
014500     MOVE 'INVSEED1' TO PROGRAMA
014600     OPEN OUTPUT ARTMAES
014700     MOVE FS-ARTMAES TO WKS-FS-ACTUAL
014800     MOVE 'ARTMAES'  TO ARCHIVO
014900     MOVE 'OPEN'     TO ACCION
015000     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
015100     PERFORM 110-INICIALIZA-TABLA THRU 110-INICIALIZA-TABLA-E
015200     MOVE SPACES TO WKS-LIN-TITULO
015300     MOVE 'INVENTARIO MULTIBODEGA - SIEMBRA DE CATALOGO INICIAL'
015400          TO LT-TITULO
015500     DISPLAY WKS-LIN-TITULO UPON CONSOLE.
015600 100-INICIO-E. EXIT.
015700
015800******************************************************************
015900*  CARGA LITERAL DEL CATALOGO DE ARRANQUE, UN ARTICULO POR       *
016000*  RENGLON, EN EL ORDEN QUE LO ENTREGA EL DEPARTAMENTO DE        *
016100*  COMPRAS.                                                       
016200******************************************************************
016300 110-INICIALIZA-TABLA SECTION.
016400     MOVE 000001 TO TS-ID (1)
016500     MOVE 'Laptop Pro'                TO TS-NOMBRE (1)
016600     MOVE 'Electronics'               TO TS-CATEGORIA (1)
016700     MOVE 15                          TO TS-CANTIDAD (1)
016800     MOVE 1299.99                     TO TS-PRECIO (1)
016900     MOVE 'TechCorp'                  TO TS-PROVEEDOR (1)
017000
017100     MOVE 000002 TO TS-ID (2)
017200     MOVE 'Wireless Mouse'            TO TS-NOMBRE (2)
017300     MOVE 'Electronics'               TO TS-CATEGORIA (2)
017400     MOVE 45                          TO TS-CANTIDAD (2)
017500     MOVE 29.99                       TO TS-PRECIO (2)
017600     MOVE 'TechCorp'                  TO TS-PROVEEDOR (2)
017700
017800     MOVE 000003 TO TS-ID (3)
017900     MOVE 'Monitor 4K'                TO TS-NOMBRE (3)
018000     MOVE 'Electronics'               TO TS-CATEGORIA (3)
018100     MOVE 8                           TO TS-CANTIDAD (3)
018200     MOVE 399.99                      TO TS-PRECIO (3)
018300     MOVE 'DisplayTech'               TO TS-PROVEEDOR (3)
018400
018500     MOVE 000004 TO TS-ID (4)
018600     MOVE 'Office Chair'              TO TS-NOMBRE (4)
018700     MOVE 'Furniture'                 TO TS-CATEGORIA (4)
018800     MOVE 25                          TO TS-CANTIDAD (4)
018900     MOVE 249.99                      TO TS-PRECIO (4)
019000     MOVE 'ComfortSeats'              TO TS-PROVEEDOR (4)
019100
019200     MOVE 000005 TO TS-ID (5)
019300     MOVE 'Desk Lamp'                 TO TS-NOMBRE (5)
019400     MOVE 'Furniture'                 TO TS-CATEGORIA (5)
019500     MOVE 30                          TO TS-CANTIDAD (5)
019600     MOVE 79.99                       TO TS-PRECIO (5)
019700     MOVE 'LightUp'                   TO TS-PROVEEDOR (5)
019800
019900     MOVE 000006 TO TS-ID (6)
020000     MOVE 'Notebook Set'              TO TS-NOMBRE (6)
020100     MOVE 'Stationery'                TO TS-CATEGORIA (6)
020200     MOVE 5                           TO TS-CANTIDAD (6)
020300     MOVE 12.99                       TO TS-PRECIO (6)
020400     MOVE 'PaperPlus'                 TO TS-PROVEEDOR (6)
020500
020600     MOVE 000007 TO TS-ID (7)
020700     MOVE 'Pen Pack'                  TO TS-NOMBRE (7)
020800     MOVE 'Stationery'                TO TS-CATEGORIA (7)
020900     MOVE 60                          TO TS-CANTIDAD (7)
021000     MOVE 8.99                        TO TS-PRECIO (7)
021100     MOVE 'OfficeSupply'              TO TS-PROVEEDOR (7)
021200
021300     MOVE 000008 TO TS-ID (8)
021400     MOVE 'Coffee Maker'              TO TS-NOMBRE (8)
021500     MOVE 'Appliances'                TO TS-CATEGORIA (8)
021600     MOVE 12                          TO TS-CANTIDAD (8)
021700     MOVE 159.99                      TO TS-PRECIO (8)
021800     MOVE 'BrewMaster'                TO TS-PROVEEDOR (8)
021900
022000     MOVE 000009 TO TS-ID (9)
022100     MOVE 'Water Bottle'              TO TS-NOMBRE (9)
022200     MOVE 'Accessories'               TO TS-CATEGORIA (9)
022300     MOVE 3                           TO TS-CANTIDAD (9)
022400     MOVE 19.99                       TO TS-PRECIO (9)
022500     MOVE 'HydroGear'                 TO TS-PROVEEDOR (9)
022600
022700     MOVE 000010 TO TS-ID (10)
022800     MOVE 'Keyboard'                  TO TS-NOMBRE (10)
022900     MOVE 'Electronics'               TO TS-CATEGORIA (10)
023000     MOVE 20                          TO TS-CANTIDAD (10)
023100     MOVE 89.99                       TO TS-PRECIO (10)
023200     MOVE 'TechCorp'                  TO TS-PROVEEDOR (10)
023300
023400     MOVE 000011 TO TS-ID (11)
023500     MOVE 'Wireless Headphones'       TO TS-NOMBRE (11)
023600     MOVE 'Electronics'               TO TS-CATEGORIA (11)
023700     MOVE 0                           TO TS-CANTIDAD (11)
023800     MOVE 199.99                      TO TS-PRECIO (11)
023900     MOVE 'TechCorp'                  TO TS-PROVEEDOR (11)
024000
024100     MOVE 000012 TO TS-ID (12)
024200     MOVE 'Standing Desk'             TO TS-NOMBRE (12)
024300     MOVE 'Furniture'                 TO TS-CATEGORIA (12)
024400     MOVE 7                           TO TS-CANTIDAD (12)
024500     MOVE 549.99                      TO TS-PRECIO (12)
024600     MOVE 'ComfortSeats'              TO TS-PROVEEDOR (12)
024700
024800     MOVE 000013 TO TS-ID (13)
024900     MOVE 'Printer Paper'             TO TS-NOMBRE (13)
025000     MOVE 'Stationery'                TO TS-CATEGORIA (13)
025100     MOVE 150                         TO TS-CANTIDAD (13)
025200     MOVE 24.99                       TO TS-PRECIO (13)
025300     MOVE 'PaperPlus'                 TO TS-PROVEEDOR (13)
025400
025500     MOVE 000014 TO TS-ID (14)
025600     MOVE 'Desk Organizer'            TO TS-NOMBRE (14)
025700     MOVE 'Accessories'               TO TS-CATEGORIA (14)
025800     MOVE 35                          TO TS-CANTIDAD (14)
025900     MOVE 34.99                       TO TS-PRECIO (14)
026000     MOVE 'WriteWell'                 TO TS-PROVEEDOR (14)
026100
026200     MOVE 000015 TO TS-ID (15)
026300     MOVE 'USB Cable'                 TO TS-NOMBRE (15)
026400     MOVE 'Electronics'               TO TS-CATEGORIA (15)
026500     MOVE 2                           TO TS-CANTIDAD (15)
026600     MOVE 14.99                       TO TS-PRECIO (15)
026700     MOVE 'TechCorp'                  TO TS-PROVEEDOR (15).
026800 110-INICIALIZA-TABLA-E. EXIT.
026900
027000******************************************************************
027100*  CARGA UN ARTICULO DE LA TABLA DE SIEMBRA AL MAESTRO, CON LOS  *
027200*  NIVELES MINIMO Y MAXIMO POR DEFECTO SEGUN LA CANTIDAD.        *
027300******************************************************************
027400 200-CARGA-ARTICULO SECTION.
027500     MOVE SPACES              TO REG-ARTMAES
027600     MOVE TS-ID (IX-SEM)      TO ITEM-ID
027700     MOVE TS-NOMBRE (IX-SEM)  TO ITEM-NAME
027800     MOVE TS-CATEGORIA (IX-SEM) TO ITEM-CATEGORY
027900     MOVE TS-CANTIDAD (IX-SEM) TO ITEM-QUANTITY
028000     MOVE TS-PRECIO (IX-SEM)  TO ITEM-PRICE
028100     MOVE TS-PROVEEDOR (IX-SEM) TO ITEM-SUPPLIER
028200     MOVE SPACES              TO ITEM-STATUS
028300     IF TS-CANTIDAD (IX-SEM) < WKS-UMBRAL-CANTIDAD
028400        MOVE WKS-MIN-BAJO TO ITEM-MIN-LEVEL
028500        MOVE WKS-MAX-BAJO TO ITEM-MAX-LEVEL
028600     ELSE
028700        MOVE WKS-MIN-ALTO TO ITEM-MIN-LEVEL
028800        MOVE WKS-MAX-ALTO TO ITEM-MAX-LEVEL
028900     END-IF
029000     WRITE REG-ARTMAES
029100     MOVE FS-ARTMAES TO WKS-FS-ACTUAL
029200     MOVE 'ARTMAES'  TO ARCHIVO
029300     MOVE 'WRITE'    TO ACCION
029400     PERFORM 990-VERIFICA-STATUS THRU 990-VERIFICA-STATUS-E
029500     ADD 1 TO WKS-TOTAL-SEMBRADOS
029600     PERFORM 700-IMPRIME-CARGADO THRU 700-IMPRIME-CARGADO-E.
029700 200-CARGA-ARTICULO-E. EXIT.
029800
029900 700-IMPRIME-CARGADO SECTION.
030000     MOVE SPACES        TO WKS-LIN-CARGADO
030100     MOVE 'ID: '        TO LC-LIT-ID
030200     MOVE ITEM-ID       TO LC-ID
030300     MOVE ITEM-NAME     TO LC-NOMBRE
030400     MOVE 'QTY: '       TO LC-LIT-QTY
030500     MOVE ITEM-QUANTITY TO LC-CANTIDAD
030600     MOVE 'MIN: '       TO LC-LIT-MIN
030700     MOVE ITEM-MIN-LEVEL TO LC-MIN
030800     MOVE 'MAX: '       TO LC-LIT-MAX
030900     MOVE ITEM-MAX-LEVEL TO LC-MAX
031000     DISPLAY WKS-LIN-CARGADO UPON CONSOLE.
031100 700-IMPRIME-CARGADO-E. EXIT.
031200
031300******************************************************************
031400*          V E R I F I C A C I O N   D E   S T A T U S           *
031500******************************************************************
031600 990-VERIFICA-STATUS SECTION.
031700     IF WKS-FS-ACTUAL NOT = 0 AND NOT = 97
031800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031900                              WKS-FS-ACTUAL, FSE-GENERICO
032000        DISPLAY '>>> ERROR DE E/S EN ARCHIVO: ' ARCHIVO
032100                UPON CONSOLE
032200        PERFORM 900-CIERRE THRU 900-CIERRE-E
032300        MOVE 91 TO RETURN-CODE
032400        STOP RUN
032500     END-IF.
032600 990-VERIFICA-STATUS-E. EXIT.
032700
032800******************************************************************
032900*                    C I E R R E   D E L   J O B                 *
033000******************************************************************
033100 900-CIERRE SECTION.
033200     DISPLAY '>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<<<'
033300             UPON CONSOLE
033400     MOVE SPACES TO WKS-LIN-CIERRE
033500     MOVE 'ARTICULOS SEMBRADOS: '     TO LZ-LIT
033600     MOVE WKS-TOTAL-SEMBRADOS         TO LZ-VALOR
033700     DISPLAY WKS-LIN-CIERRE UPON CONSOLE
033800     CLOSE ARTMAES.
033900 900-CIERRE-E. EXIT.
